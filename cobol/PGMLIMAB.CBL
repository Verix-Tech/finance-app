000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMLIMAB.
000400 AUTHOR.        J.OYOLA.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  08-02-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    MANTENIMIENTO DE TOPES DE GASTO POR CATEGORIA Y CORTE DE  *
001100*    CONSUMO DE TOPE (LISTADO POR CATEGORIA CON QUIEBRE DE     *
001200*    CONTROL) DEL CONTROL DE GASTOS PERSONALES.                *
001300*-------------------------------------------------------------*
001400*    REGISTRO DE MODIFICACIONES                                *
001500*-------------------------------------------------------------*
001600*    08-02-99  J.OYOLA      ALTA ORIGINAL                      *
001700*    12-13-99  M.SOSA       TKT-0170  Y2K - FECHA SISTEMA EN   *  TKT0170 
001800*                           FORMATO YYYYMMDD                   *  TKT0170 
001900*    03-01-00  R.PALMEYRO   TKT-0190  AGREGA ESTADOS 90% Y     *  TKT0190
002000*                           EXCEDIDO AL CORTE POR CATEGORIA    *  TKT0190
002050*    05-15-00  J.OYOLA      TKT-0216  EL ALTA/MODIF. DE TOPE   *  TKT0216
002060*                           EXIGIA CLIENTE, PERO EL PROGRAMA   *  TKT0216
002070*                           NUNCA VALIDABA SU EXISTENCIA - SE  *  TKT0216
002080*                           AGREGA CARGA DEL MAESTRO DE        *  TKT0216
002085*                           CLIENTES Y EL GATE CORRESPONDIENTE.*  TKT0216
002090*                           TAMBIEN SE AGREGA EL RESTANTE      *  TKT0216
002095*                           (TOPE MENOS GASTADO) AL CORTE.     *  TKT0216
002096*    05-29-00  R.PALMEYRO   TKT-0224  EL PEDIDO 'K' (CORTE DE  *  TKT0224
002097*                           TOPE POR CLIENTE/CATEGORIA) ESTABA *  TKT0224
002098*                           DECLARADO EN WSOLREQ PERO NUNCA SE *  TKT0224
002099*                           USABA - SE AGREGA 2200-CONSULTO-   *  TKT0224
002110*                           LIMITE, CONSULTA PUNTUAL (LOOKUP)   *  TKT0224
002120*                           DEL TOPE VIGENTE PARA UN CLIENTE    *  TKT0224
002130*-------------------------------------------------------------*
002200 ENVIRONMENT DIVISION.
002300*-------------------------------------------------------------*
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER.  IBM-HOST.
002600 OBJECT-COMPUTER.  IBM-HOST.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003000
003100 INPUT-OUTPUT SECTION.
003200*-------------------------------------------------------------*
003300 FILE-CONTROL.
003400     SELECT SOLICITUD    ASSIGN TO SOLICTUD
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS FS-SOLICITUD.
003650
003660     SELECT CLIENTES     ASSIGN TO CLIENTES
003670         ORGANIZATION IS LINE SEQUENTIAL
003680         FILE STATUS IS FS-CLIENTES.
003700
003800     SELECT LEDGER       ASSIGN TO LEDGER
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS FS-LEDGER.
004100
004200     SELECT LIMITE-ANT   ASSIGN TO LIMIANT
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-LIM-ANT.
004500
004600     SELECT LIMITE-NVO   ASSIGN TO LIMINVO
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-LIM-NVO.
004900
005000     SELECT LIMITE-LISTADO ASSIGN TO LIMLIST
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-LISTADO.
005300
005400 DATA DIVISION.
005500*-------------------------------------------------------------*
005600 FILE SECTION.
005700*-------------------------------------------------------------*
005800 FD  SOLICITUD
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100 01  REG-SOLICITUD-FD                PIC X(159).
006150
006160 FD  CLIENTES
006170     RECORDING MODE IS F
006180     LABEL RECORDS ARE STANDARD.
006190     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-FD.
006200
006300 FD  LEDGER
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY WTRANLED REPLACING REG-TRANLED BY REG-TRANLED-FD.
006700
006800 FD  LIMITE-ANT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100     COPY WLIMITE REPLACING REG-LIMITE BY REG-LIMITE-ANT-FD.
007200
007300 FD  LIMITE-NVO
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600     COPY WLIMITE REPLACING REG-LIMITE BY REG-LIMITE-NVO-FD.
007700
007800 FD  LIMITE-LISTADO
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-LISTADO                     PIC X(142).
008200
008300*-------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500*-------------------------------------------------------------*
008600 77  WS-PROGRAMA                     PIC X(08) VALUE 'PGMLIMAB'.
008700 77  FS-SOLICITUD                    PIC X(02) VALUE SPACES.
008800     88  88-FS-SOLICITUD-OK                     VALUE '00'.
008900     88  88-FS-SOLICITUD-EOF                    VALUE '10'.
008950 77  FS-CLIENTES                     PIC X(02) VALUE SPACES.
008960     88  88-FS-CLIENTES-OK                      VALUE '00'.
008970     88  88-FS-CLIENTES-EOF                     VALUE '10'.
009000 77  FS-LEDGER                       PIC X(02) VALUE SPACES.
009100     88  88-FS-LEDGER-OK                        VALUE '00'.
009200     88  88-FS-LEDGER-EOF                       VALUE '10'.
009300 77  FS-LIM-ANT                      PIC X(02) VALUE SPACES.
009400     88  88-FS-LIMANT-OK                        VALUE '00'.
009500     88  88-FS-LIMANT-EOF                       VALUE '10'.
009600 77  FS-LIM-NVO                      PIC X(02) VALUE SPACES.
009700     88  88-FS-LIMNVO-OK                        VALUE '00'.
009800 77  FS-LISTADO                      PIC X(02) VALUE SPACES.
009900     88  88-FS-LISTADO-OK                       VALUE '00'.
010000
010100 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
010200 77  WS-MAX-LIMITES                  PIC 9(04) COMP VALUE 3000.
010300 77  WS-TOTAL-LIMITES                PIC 9(04) COMP VALUE 0.
010400 77  WS-IX-BUSCA                     PIC 9(04) COMP VALUE 0.
010500 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
010600     88  88-ENCONTRE-SI                          VALUE 'S'.
010700     88  88-ENCONTRE-NO                          VALUE 'N'.
010800
010900 77  WS-CTR-ALTAS                    PIC 9(05) COMP VALUE 0.
011000 77  WS-CTR-MODIFS                   PIC 9(05) COMP VALUE 0.
011100 77  WS-CTR-LEIDAS                   PIC 9(05) COMP VALUE 0.
011200 77  WS-CTR-RECHAZOS                 PIC 9(05) COMP VALUE 0.
011250 77  WS-CTR-RECH-CLIENTE             PIC 9(05) COMP VALUE 0.
011260 77  WS-CTR-CONSULTAS                PIC 9(05) COMP VALUE 0.
011270 77  WS-VALOR-CONSULTA               PIC S9(07)V99 VALUE 0.
011300
011400 01  WS-FECHA-SISTEMA                PIC 9(08) VALUE 0.
011500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
011600     05  WS-FSIS-AAAA                PIC 9(04).
011700     05  WS-FSIS-MM                  PIC 9(02).
011800     05  WS-FSIS-DD                  PIC 9(02).
011900 01  WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
012000
012050*-------------------------------------------------------------*
012060*    TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SOLO LECTURA -  *  TKT0216
012065*    USADA PARA EL GATE DE EXISTENCIA DE CLIENTE - TKT-0216).  *  TKT0216
012070*-------------------------------------------------------------*
012075 01  WS-TB-CLIENTES.
012076     05  WS-CLIENTE OCCURS 2000 TIMES INDEXED BY IX-CLI.
012077         10  CLI-CLIENTE-ID          PIC X(36).
012078         10  CLI-PLATFORM-ID         PIC X(20).
012079         10  CLI-PLATFORM-NAME       PIC X(10).
012080         10  FILLER                  PIC X(02).
012081         10  CLI-NOMBRE              PIC X(30).
012082         10  CLI-TELEFONO            PIC X(15).
012083         10  FILLER                  PIC X(02).
012084         10  CLI-FEC-ALTA-X          PIC X(10).
012085         10  CLI-FEC-MODIF-X         PIC X(10).
012086         10  CLI-SUSCR-IND           PIC X(01).
012087             88  88-SUSCR-VIGENTE            VALUE 'Y'.
012088             88  88-SUSCR-NO-VIGENTE          VALUE 'N'.
012089         10  CLI-SUSCR-DESDE         PIC X(10).
012090         10  CLI-SUSCR-HASTA         PIC X(10).
012091         10  FILLER                  PIC X(24).
012092         10  FILLER                  PIC X(10).
012093 77  WS-TOTAL-CLIENTES               PIC 9(04) COMP VALUE 0.
012094
012100*-------------------------------------------------------------*
012200*    TABLA EN MEMORIA DEL MAESTRO DE TOPES.                    *
012300*-------------------------------------------------------------*
012400 01  WS-TB-LIMITES.
012500     05  WS-LIMITE OCCURS 3000 TIMES INDEXED BY IX-LIM.
012600         10  LIM-LIMIT-ID            PIC X(36).
012700         10  LIM-CLIENTE-ID          PIC X(36).
012800         10  LIM-CATEGORIA-ID        PIC X(01).
012900         10  FILLER                  PIC X(01).
013000         10  LIM-VALOR               PIC S9(07)V99.
013100         10  LIM-FEC-ALTA            PIC X(10).
013200         10  LIM-FEC-MODIF           PIC X(10).
013300         10  FILLER                  PIC X(12).
013400
013500* ACUMULADORES DE GASTO POR CLIENTE/CATEGORIA - CORTE DE TOPES
013600 01  WS-TB-CORTE.
013700     05  WS-CORTE OCCURS 3000 TIMES INDEXED BY IX-COR.
013800         10  COR-CLIENTE-ID          PIC X(36).
013900         10  COR-CATEGORIA-ID        PIC X(01).
014000         10  COR-ACUMULADO           PIC S9(07)V99 COMP-3.
014100 77  WS-TOTAL-CORTE                  PIC 9(04) COMP VALUE 0.
014200 77  WS-GASTADO-NUM                  PIC S9(07)V99 VALUE 0.
014250 77  WS-RESTANTE-NUM                 PIC S9(07)V99 VALUE 0.
014300 77  WS-PORCENTAJE-NUM               PIC 999V99 VALUE 0.
014400 77  WS-90PCT-LIMITE                 PIC S9(07)V99 VALUE 0.
014500
014600 COPY WREFDAT.
014700 COPY WSOLREQ.
014800 COPY WLINEXTR.
014900 COPY WCANCELA.
015000
015100 01  WS-SW-EOF-SOLIC                 PIC X(01) VALUE 'N'.
015200     88  88-EOF-SOLIC                          VALUE 'S'.
015300 01  WS-SW-EOF-LEDGER                PIC X(01) VALUE 'N'.
015400     88  88-EOF-LEDGER                          VALUE 'S'.
015500
015600*-------------------------------------------------------------*
015700 PROCEDURE DIVISION.
015800*-------------------------------------------------------------*
015900 0000-CUERPO-PRINCIPAL.
016000*----------------------
016100     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
016200     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT
016300         UNTIL 88-EOF-SOLIC.
016400     PERFORM 5000-CARGO-CORTE THRU 5000-CARGO-CORTE-EXIT
016500         UNTIL 88-EOF-LEDGER.
016600     PERFORM 6000-PROCESO-CORTE THRU 6000-PROCESO-CORTE-EXIT.
016700     PERFORM 3000-FINALIZO  THRU 3000-FINALIZO-EXIT.
016800     STOP RUN.
016900
017000*-------------------------------------------------------------*
017100 1000-INICIO.
017200*-------------------------------------------------------------*
017300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
017400     MOVE WS-FSIS-AAAA TO WS-FECHA-PROCESO (1:4).
017500     MOVE '-'          TO WS-FECHA-PROCESO (5:1).
017600     MOVE WS-FSIS-MM   TO WS-FECHA-PROCESO (6:2).
017700     MOVE '-'          TO WS-FECHA-PROCESO (8:1).
017800     MOVE WS-FSIS-DD   TO WS-FECHA-PROCESO (9:2).
017850
017860     OPEN INPUT CLIENTES.
017870     PERFORM 1050-CARGO-CLIENTES THRU 1050-CARGO-CLIENTES-EXIT
017880         UNTIL 88-FS-CLIENTES-EOF.
017890     CLOSE CLIENTES.
017900
018000     OPEN INPUT LIMITE-ANT.
018100     IF NOT 88-FS-LIMANT-OK AND NOT 88-FS-LIMANT-EOF
018200        MOVE 'PGMLIMAB'   TO WCANCELA-PROGRAMA
018300        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
018400        MOVE 'LIMIANT'    TO WCANCELA-RECURSO
018500        MOVE 'OPEN'       TO WCANCELA-OPERACION
018600        MOVE FS-LIM-ANT   TO WCANCELA-CODRET
018700        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
018800     END-IF.
018900     PERFORM 1100-CARGO-LIMITES THRU 1100-CARGO-LIMITES-EXIT
019000         UNTIL 88-FS-LIMANT-EOF.
019100     CLOSE LIMITE-ANT.
019200
019300     OPEN OUTPUT LIMITE-NVO.
019400     OPEN INPUT  SOLICITUD.
019500     PERFORM 1200-LEO-SOLICITUD THRU 1200-LEO-SOLICITUD-EXIT.
019600
019700     OPEN INPUT  LEDGER.
019800     IF NOT 88-FS-LEDGER-OK AND NOT 88-FS-LEDGER-EOF
019900        MOVE 'PGMLIMAB'   TO WCANCELA-PROGRAMA
020000        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
020100        MOVE 'LEDGER'     TO WCANCELA-RECURSO
020200        MOVE 'OPEN'       TO WCANCELA-OPERACION
020300        MOVE FS-LEDGER    TO WCANCELA-CODRET
020400        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
020500     END-IF.
020600     PERFORM 1300-LEO-LEDGER THRU 1300-LEO-LEDGER-EXIT.
020700
020800     OPEN OUTPUT LIMITE-LISTADO.
020900
021000 1000-INICIO-EXIT.
021100     EXIT.
021150
021160 1050-CARGO-CLIENTES.
021170     ADD WS-CN-1 TO WS-TOTAL-CLIENTES.
021180     SET IX-CLI TO WS-TOTAL-CLIENTES.
021190     READ CLIENTES INTO WS-CLIENTE (IX-CLI).
021195     IF NOT 88-FS-CLIENTES-OK
021196        SUBTRACT WS-CN-1 FROM WS-TOTAL-CLIENTES
021197     END-IF.
021198 1050-CARGO-CLIENTES-EXIT.
021199     EXIT.
021200
021300 1100-CARGO-LIMITES.
021400     ADD WS-CN-1 TO WS-TOTAL-LIMITES.
021500     SET IX-LIM TO WS-TOTAL-LIMITES.
021600     READ LIMITE-ANT INTO WS-LIMITE (IX-LIM).
021700     IF NOT 88-FS-LIMANT-OK
021800        SUBTRACT WS-CN-1 FROM WS-TOTAL-LIMITES
021900     END-IF.
022000 1100-CARGO-LIMITES-EXIT.
022100     EXIT.
022200
022300 1200-LEO-SOLICITUD.
022400     READ SOLICITUD INTO REG-SOLICITUD.
022500     EVALUATE TRUE
022600         WHEN 88-FS-SOLICITUD-OK
022700              ADD WS-CN-1 TO WS-CTR-LEIDAS
022800         WHEN 88-FS-SOLICITUD-EOF
022900              SET 88-EOF-SOLIC TO TRUE
023000         WHEN OTHER
023100              MOVE 'PGMLIMAB'          TO WCANCELA-PROGRAMA
023200              MOVE '1200-LEO-SOLICITUD' TO WCANCELA-PARRAFO
023300              MOVE 'SOLICTUD'          TO WCANCELA-RECURSO
023400              MOVE 'READ'              TO WCANCELA-OPERACION
023500              MOVE FS-SOLICITUD        TO WCANCELA-CODRET
023600              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
023700     END-EVALUATE.
023800 1200-LEO-SOLICITUD-EXIT.
023900     EXIT.
024000
024100 1300-LEO-LEDGER.
024200     READ LEDGER INTO REG-TRANLED-FD.
024300     EVALUATE TRUE
024400         WHEN 88-FS-LEDGER-OK
024500              CONTINUE
024600         WHEN 88-FS-LEDGER-EOF
024700              SET 88-EOF-LEDGER TO TRUE
024800         WHEN OTHER
024900              MOVE 'PGMLIMAB'       TO WCANCELA-PROGRAMA
025000              MOVE '1300-LEO-LEDGER' TO WCANCELA-PARRAFO
025100              MOVE 'LEDGER'         TO WCANCELA-RECURSO
025200              MOVE 'READ'           TO WCANCELA-OPERACION
025300              MOVE FS-LEDGER        TO WCANCELA-CODRET
025400              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
025500     END-EVALUATE.
025600 1300-LEO-LEDGER-EXIT.
025700     EXIT.
025800
025900*-------------------------------------------------------------*
026000 2000-PROCESO.
026100*-------------------------------------------------------------*
026150*    TKT-0224: SE AGREGA LA RAMA DEL PEDIDO 'K' (88-SOL-        *  TKT0224
026160*    PEDIDO-CORTE-TOPE) QUE ANTES QUEDABA SIN USO.              *  TKT0224
026170*-------------------------------------------------------------*
026200     IF 88-SOL-ALTA-LIMITE
026300        PERFORM 2100-ALTA-MODI-LIMITE
026400           THRU 2100-ALTA-MODI-LIMITE-EXIT
026500     END-IF.
026550     IF 88-SOL-PEDIDO-CORTE-TOPE
026560        PERFORM 2200-CONSULTO-LIMITE
026570           THRU 2200-CONSULTO-LIMITE-EXIT
026580     END-IF.
026600     PERFORM 1200-LEO-SOLICITUD THRU 1200-LEO-SOLICITUD-EXIT.
026700 2000-PROCESO-EXIT.
026800     EXIT.
026900
027000 2100-ALTA-MODI-LIMITE.
027100*-------------------------------------------------------------*
027200*    U6 - ALTA/ACTUALIZACION DEL TOPE DE UNA CATEGORIA PARA    *
027300*    UN CLIENTE.  CLAVE DE BUSQUEDA: CLIENTE + CATEGORIA.      *
027350*    TKT-0216: EXIGE QUE EL CLIENTE EXISTA (NO REQUIERE        *  TKT0216
027360*    SUSCRIPCION VIGENTE - SOLO EXISTENCIA).                   *  TKT0216
027400*-------------------------------------------------------------*
027410     SET 88-ENCONTRE-NO TO TRUE.
027420     SET IX-CLI TO 1.
027430     SEARCH WS-CLIENTE
027440         VARYING IX-CLI
027450         AT END
027460             SET 88-ENCONTRE-NO TO TRUE
027470         WHEN CLI-CLIENTE-ID (IX-CLI) = SOL-CLIENTE-ID
027480             SET 88-ENCONTRE-SI TO TRUE
027490     END-SEARCH.
027495     IF 88-ENCONTRE-NO
027496        ADD WS-CN-1 TO WS-CTR-RECH-CLIENTE
027497        GO TO 2100-ALTA-MODI-LIMITE-EXIT
027498     END-IF.
027500     SET 88-ENCONTRE-NO TO TRUE.
027600     SET IX-LIM TO 1.
027700     SEARCH WS-LIMITE
027800         VARYING IX-LIM
027900         AT END
028000             SET 88-ENCONTRE-NO TO TRUE
028100         WHEN LIM-CLIENTE-ID (IX-LIM) = SOL-CLIENTE-ID AND
028200              LIM-CATEGORIA-ID (IX-LIM) = SOLL-CATEGORIA-ID
028300             SET 88-ENCONTRE-SI TO TRUE
028400     END-SEARCH.
028500
028600     IF 88-ENCONTRE-SI
028700        MOVE SOLL-VALOR       TO LIM-VALOR (IX-LIM)
028800        MOVE WS-FECHA-PROCESO TO LIM-FEC-MODIF (IX-LIM)
028900        ADD WS-CN-1 TO WS-CTR-MODIFS
029000     ELSE
029100        IF WS-TOTAL-LIMITES >= WS-MAX-LIMITES
029200           ADD WS-CN-1 TO WS-CTR-RECHAZOS
029300        ELSE
029400           ADD WS-CN-1 TO WS-TOTAL-LIMITES
029500           SET IX-LIM TO WS-TOTAL-LIMITES
029600           STRING SOL-CLIENTE-ID DELIMITED BY SIZE
029700                  SOLL-CATEGORIA-ID DELIMITED BY SIZE
029800                  INTO LIM-LIMIT-ID (IX-LIM)
029900           MOVE SOL-CLIENTE-ID    TO LIM-CLIENTE-ID (IX-LIM)
030000           MOVE SOLL-CATEGORIA-ID TO LIM-CATEGORIA-ID (IX-LIM)
030100           MOVE SOLL-VALOR        TO LIM-VALOR (IX-LIM)
030200           MOVE WS-FECHA-PROCESO  TO LIM-FEC-ALTA (IX-LIM)
030300           MOVE WS-FECHA-PROCESO  TO LIM-FEC-MODIF (IX-LIM)
030400           ADD WS-CN-1 TO WS-CTR-ALTAS
030500        END-IF
030600     END-IF.
030700
030800 2100-ALTA-MODI-LIMITE-EXIT.
030900     EXIT.
031000
031010*-------------------------------------------------------------*
031020 2200-CONSULTO-LIMITE.
031030*-------------------------------------------------------------*
031040*    U6 - CONSULTA (LOOKUP) DEL TOPE VIGENTE DE UNA CATEGORIA  *  TKT0224
031050*    PARA UN CLIENTE.  DEVUELVE POR DISPLAY EL VALOR DEL TOPE, *  TKT0224
031060*    O CERO SI EL CLIENTE NO TIENE TOPE CARGADO PARA ESA       *  TKT0224
031070*    CATEGORIA - NO ES UN ALTA NI MODIFICA EL MAESTRO.         *  TKT0224
031080*-------------------------------------------------------------*
031090     MOVE 0                    TO WS-VALOR-CONSULTA.
031100     SET 88-ENCONTRE-NO TO TRUE.
031110     SET IX-LIM TO 1.
031120     SEARCH WS-LIMITE
031130         VARYING IX-LIM
031140         AT END
031150             SET 88-ENCONTRE-NO TO TRUE
031160         WHEN LIM-CLIENTE-ID (IX-LIM) = SOLK-CLIENTE-ID AND
031170              LIM-CATEGORIA-ID (IX-LIM) = SOLK-CATEGORIA-ID
031180             SET 88-ENCONTRE-SI TO TRUE
031190     END-SEARCH.
031200
031210     IF 88-ENCONTRE-SI
031220        MOVE LIM-VALOR (IX-LIM) TO WS-VALOR-CONSULTA
031230     END-IF.
031240
031250     DISPLAY 'CONSULTA DE TOPE - CLIENTE: ' SOLK-CLIENTE-ID
031260             ' CATEGORIA: ' SOLK-CATEGORIA-ID
031270             ' VALOR: ' WS-VALOR-CONSULTA.
031280     ADD WS-CN-1 TO WS-CTR-CONSULTAS.
031290
031300 2200-CONSULTO-LIMITE-EXIT.
031310     EXIT.
031320
031340 5000-CARGO-CORTE.
031350*-------------------------------------------------------------*
031360*    ACUMULA EL GASTO (TRN-TIPO = 'Despesa') DE CADA MOVIMIENTO*
031370*    DEL LIBRO MAYOR EN LA TABLA POR CLIENTE/CATEGORIA, PARA   *
031380*    COMPARAR LUEGO CONTRA EL TOPE CONFIGURADO.                *
031390*-------------------------------------------------------------*
031800     IF 88-TRN-ES-GASTO
031900        PERFORM 5100-BUSCO-CORTE THRU 5100-BUSCO-CORTE-EXIT
032000        IF 88-ENCONTRE-SI
032100           ADD TRN-VALOR TO COR-ACUMULADO (IX-COR)
032200        ELSE
032300           ADD WS-CN-1 TO WS-TOTAL-CORTE
032400           SET IX-COR TO WS-TOTAL-CORTE
032500           MOVE TRN-CLIENTE-ID    TO COR-CLIENTE-ID (IX-COR)
032600           MOVE TRN-CATEGORIA-ID  TO COR-CATEGORIA-ID (IX-COR)
032700           MOVE TRN-VALOR         TO COR-ACUMULADO (IX-COR)
032800        END-IF
032900     END-IF.
033000     PERFORM 1300-LEO-LEDGER THRU 1300-LEO-LEDGER-EXIT.
033100 5000-CARGO-CORTE-EXIT.
033200     EXIT.
033300
033400 5100-BUSCO-CORTE.
033500     SET 88-ENCONTRE-NO TO TRUE.
033600     SET IX-COR TO 1.
033700     SEARCH WS-CORTE
033800         VARYING IX-COR
033900         AT END
034000             SET 88-ENCONTRE-NO TO TRUE
034100         WHEN COR-CLIENTE-ID (IX-COR) = TRN-CLIENTE-ID AND
034200              COR-CATEGORIA-ID (IX-COR) = TRN-CATEGORIA-ID
034300             SET 88-ENCONTRE-SI TO TRUE
034400     END-SEARCH.
034500 5100-BUSCO-CORTE-EXIT.
034600     EXIT.
034700
034800*-------------------------------------------------------------*
034900 6000-PROCESO-CORTE.
035000*-------------------------------------------------------------*
035100*    CORTE DE TOPES POR CATEGORIA: PARA CADA TOPE DEL MAESTRO  *
035200*    BUSCA SU ACUMULADO Y CLASIFICA EL ESTADO EN NORMAL,       *
035300*    ALERTA (>=90%) O EXCEDIDO (>100%).                        *
035400*-------------------------------------------------------------*
035500     PERFORM 6100-CORTE-UN-LIMITE THRU 6100-CORTE-UN-LIMITE-EXIT
035600         VARYING IX-LIM FROM 1 BY 1
035700         UNTIL IX-LIM > WS-TOTAL-LIMITES.
035800 6000-PROCESO-CORTE-EXIT.
035900     EXIT.
036000
036100 6100-CORTE-UN-LIMITE.
036200     MOVE LIM-CLIENTE-ID (IX-LIM)   TO LLI-CLIENTE.
036300     SET IX-CATEG TO 1.
036400     SEARCH TB-CATEG
036500         AT END MOVE 'DESCONOCIDA' TO LLI-CATEGORIA
036600         WHEN TB-CATEG-COD (IX-CATEG) = LIM-CATEGORIA-ID (IX-LIM)
036700             MOVE TB-CATEG-DESC (IX-CATEG) TO LLI-CATEGORIA
036800     END-SEARCH.
036900
037000     SET 88-ENCONTRE-NO TO TRUE.
037100     SET IX-COR TO 1.
037200     SEARCH WS-CORTE
037300         VARYING IX-COR
037400         AT END
037500             SET 88-ENCONTRE-NO TO TRUE
037600         WHEN COR-CLIENTE-ID (IX-COR) = LIM-CLIENTE-ID (IX-LIM)
037700              AND
037800              COR-CATEGORIA-ID (IX-COR) = LIM-CATEGORIA-ID
037900                                               (IX-LIM)
038000             SET 88-ENCONTRE-SI TO TRUE
038100     END-SEARCH.
038200
038300     IF 88-ENCONTRE-SI
038400        MOVE COR-ACUMULADO (IX-COR) TO WS-GASTADO-NUM
038500     ELSE
038600        MOVE 0                      TO WS-GASTADO-NUM
038700     END-IF.
038800
038900     IF LIM-VALOR (IX-LIM) > 0
039000        COMPUTE WS-PORCENTAJE-NUM ROUNDED =
039100           (WS-GASTADO-NUM * 100) / LIM-VALOR (IX-LIM)
039200        COMPUTE WS-90PCT-LIMITE ROUNDED =
039300           LIM-VALOR (IX-LIM) * 0.90
039400     ELSE
039500        MOVE 0 TO WS-PORCENTAJE-NUM
039600        MOVE 0 TO WS-90PCT-LIMITE
039700     END-IF.
039800
039850     COMPUTE WS-RESTANTE-NUM = LIM-VALOR (IX-LIM) - WS-GASTADO-NUM.
039900     MOVE LIM-VALOR (IX-LIM)     TO LLI-TOPE.
040000     MOVE WS-GASTADO-NUM         TO LLI-GASTADO.
040050     MOVE WS-RESTANTE-NUM        TO LLI-RESTANTE.
040100     MOVE WS-PORCENTAJE-NUM      TO LLI-PORCENTAJE.
040200
040300*    UN TOPE EN CERO SIGNIFICA "SIN TOPE" - SIEMPRE NORMAL.
040400     EVALUATE TRUE
040500         WHEN LIM-VALOR (IX-LIM) = 0
040600              MOVE 'NORMAL'     TO LLI-ESTADO
040700         WHEN WS-GASTADO-NUM > LIM-VALOR (IX-LIM)
040800              MOVE 'EXCEDIDO'   TO LLI-ESTADO
040900         WHEN WS-GASTADO-NUM >= WS-90PCT-LIMITE
041000              MOVE 'ALERTA 90%' TO LLI-ESTADO
041100         WHEN OTHER
041200              MOVE 'NORMAL'     TO LLI-ESTADO
041300     END-EVALUATE.
041400
041500     WRITE REG-LISTADO FROM LIN-LIMITE.
041600 6100-CORTE-UN-LIMITE-EXIT.
041700     EXIT.
041800
041900*-------------------------------------------------------------*
042000 3000-FINALIZO.
042100*-------------------------------------------------------------*
042200     PERFORM 3100-GRABO-LIMITES THRU 3100-GRABO-LIMITES-EXIT
042300         VARYING IX-LIM FROM 1 BY 1
042400         UNTIL IX-LIM > WS-TOTAL-LIMITES.
042500
042600     CLOSE SOLICITUD LIMITE-NVO LEDGER LIMITE-LISTADO.
042700
042800     DISPLAY ' '.
042900     DISPLAY '---------------- PGMLIMAB - CONTROL -----------'.
043000     DISPLAY 'SOLICITUDES LEIDAS    : ' WS-CTR-LEIDAS.
043100     DISPLAY 'ALTAS DE TOPE         : ' WS-CTR-ALTAS.
043200     DISPLAY 'MODIFICACIONES DE TOPE: ' WS-CTR-MODIFS.
043300     DISPLAY 'SOLICITUDES RECHAZADAS: ' WS-CTR-RECHAZOS.
043350     DISPLAY 'RECH. POR CLIENTE     : ' WS-CTR-RECH-CLIENTE.
043360     DISPLAY 'CONSULTAS DE TOPE     : ' WS-CTR-CONSULTAS.
043400     DISPLAY 'TOTAL TOPES MAESTRO   : ' WS-TOTAL-LIMITES.
043500     DISPLAY '-------------------------------------------------'.
043600
043700 3000-FINALIZO-EXIT.
043800     EXIT.
043900
044000 3100-GRABO-LIMITES.
044100     WRITE REG-LIMITE-NVO-FD FROM WS-LIMITE (IX-LIM).
044200 3100-GRABO-LIMITES-EXIT.
044300     EXIT.
044400
044500*-------------------------------------------------------------*
044600 9999-CANCELO.
044700*-------------------------------------------------------------*
044800     CALL 'CANCELA' USING WCANCELA.
044900     STOP RUN.
045000 9999-CANCELO-EXIT.
045100     EXIT.
