000100*-------------------------------------------------------------*
000200*    COPY WCANCELA                                             *
000300*    AREA DE COMUNICACION CON LA RUTINA DE CANCELACION         *
000400*    USADA POR TODOS LOS PROGRAMAS DEL SUBSISTEMA DE           *
000500*    CONTROL DE GASTOS PERSONALES (EDUSAM - CTA CORRIENTE)     *
000600*-------------------------------------------------------------*
000700*    88-99   R.PALMEYRO   ALTA ORIGINAL DEL AREA               *
000800*    03-99   J.OYOLA      TKT-0231  AGREGADO WCANCELA-RECURSO  *  TKT0231 
000900*    03-00   L.FERNANDEZ  TKT-0199  AGREGA VISTAS REDEFINIDAS  *  TKT0199 
001000*                         PARA SEPARAR EL NUMERO DE PARRAFO Y  *  TKT0199 
001100*                         EL CODIGO CORTO DEL MENSAJE EN EL    *  TKT0199 
001200*                         LISTADO DE CANCELACION               *  TKT0199 
001300*-------------------------------------------------------------*
001400 01  WCANCELA.
001500     05  WCANCELA-PROGRAMA           PIC X(08).
001600     05  WCANCELA-PARRAFO            PIC X(30).
001700     05  WCANCELA-PARRAFO-R REDEFINES WCANCELA-PARRAFO.
001800         10  WCANCELA-PARRAFO-NUM    PIC X(04).
001900         10  FILLER                  PIC X(01).
002000         10  WCANCELA-PARRAFO-NOM    PIC X(25).
002100     05  WCANCELA-RECURSO            PIC X(10).
002200     05  WCANCELA-OPERACION          PIC X(10).
002300     05  WCANCELA-CODRET             PIC X(02).
002400     05  WCANCELA-CODRET-R REDEFINES WCANCELA-CODRET
002500                                     PIC 9(02).
002600     05  WCANCELA-MENSAJE            PIC X(50).
002700     05  WCANCELA-MENSAJE-R REDEFINES WCANCELA-MENSAJE.
002800         10  WCANCELA-MENSAJE-COD    PIC X(04).
002900         10  WCANCELA-MENSAJE-TXT    PIC X(46).
003000     05  FILLER                      PIC X(10).
