000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMTRNAB.
000400 AUTHOR.        R.PALMEYRO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  09-13-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    ALTA, MODIFICACION Y BAJA DE MOVIMIENTOS (INGRESOS Y      *
001100*    GASTOS) DEL LIBRO MAYOR DEL CONTROL DE GASTOS PERSONALES. *
001200*    NUMERA CADA MOVIMIENTO EN FORMA SECUENCIAL POR CLIENTE,   *
001300*    APLICA EL DESPLAZAMIENTO DE FECHA POR CIERRE DE TARJETA   *
001400*    DE CREDITO Y DESDOBLA LAS COMPRAS EN CUOTAS.               *
001500*-------------------------------------------------------------*
001600*    REGISTRO DE MODIFICACIONES                                *
001700*-------------------------------------------------------------*
001800*    09-13-99  R.PALMEYRO   ALTA ORIGINAL                      *
001900*    10-25-99  M.SOSA       TKT-0161  AGREGA DESPLAZAMIENTO DE *  TKT0161 
002000*                           FECHA POR CIERRE DE TARJETA        *  TKT0161 
002100*    12-20-99  J.OYOLA      TKT-0169  Y2K - FECHA SISTEMA EN   *  TKT0169 
002200*                           FORMATO YYYYMMDD Y VALIDACION DE   *  TKT0169 
002300*                           FEBRERO BISIESTO EN LA FECHA       *  TKT0169 
002400*                           INFORMADA POR EL CLIENTE           *  TKT0169 
002500*    03-10-00  R.PALMEYRO   TKT-0195  AGREGA BAJA POR FILTRO   *  TKT0195
002600*                           (FECHA/METODO/CATEGORIA) Y CAMPOS  *  TKT0195
002700*                           ADICIONALES EN LA MODIFICACION     *  TKT0195
002750*    05-12-00  M.SOSA       TKT-0215  REORDENA LOS GATES DE LA *  TKT0215
002760*                           MODIFICACION DE MOVIMIENTO: AHORA  *  TKT0215
002770*                           SE VALIDA LA EXISTENCIA DEL        *  TKT0215
002780*                           MOVIMIENTO ANTES QUE LA VIGENCIA   *  TKT0215
002790*                           DE LA SUSCRIPCION                  *  TKT0215
002795*    05-25-00  J.OYOLA      TKT-0219  WS-TB-TARJETAS AGREGA    *  TKT0219
002796*                           TAR-INTERNAL-CARD-ID PARA QUEDAR   *  TKT0219
002797*                           ALINEADA CON EL NUEVO LAYOUT DE    *  TKT0219
002798*                           WTARJETA (VER PGMTARAB)            *  TKT0219
002800*-------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000*-------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-HOST.
003300 OBJECT-COMPUTER.  IBM-HOST.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003700
003800 INPUT-OUTPUT SECTION.
003900*-------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT SOLICITUD    ASSIGN TO SOLICTUD
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-SOLICITUD.
004400
004500     SELECT CLIENTES     ASSIGN TO CLIENTES
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-CLIENTES.
004800
004900     SELECT TARJETAS     ASSIGN TO TARJETAS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-TARJETAS.
005200
005300     SELECT LEDGER-ANT   ASSIGN TO LEDGANT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-LED-ANT.
005600
005700     SELECT LEDGER-NVO   ASSIGN TO LEDGNVO
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-LED-NVO.
006000
006100 DATA DIVISION.
006200*-------------------------------------------------------------*
006300 FILE SECTION.
006400*-------------------------------------------------------------*
006500 FD  SOLICITUD
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 01  REG-SOLICITUD-FD                PIC X(159).
006900
007000 FD  CLIENTES
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-FD.
007400
007500 FD  TARJETAS
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800     COPY WTARJETA REPLACING REG-TARJETA BY REG-TARJETA-FD.
007900
008000 FD  LEDGER-ANT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300     COPY WTRANLED REPLACING REG-TRANLED BY REG-TRANLED-ANT-FD.
008400
008500 FD  LEDGER-NVO
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY WTRANLED REPLACING REG-TRANLED BY REG-TRANLED-NVO-FD.
008900
009000*-------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*-------------------------------------------------------------*
009300 77  WS-PROGRAMA                     PIC X(08) VALUE 'PGMTRNAB'.
009400 77  FS-SOLICITUD                    PIC X(02) VALUE SPACES.
009500     88  88-FS-SOLICITUD-OK                     VALUE '00'.
009600     88  88-FS-SOLICITUD-EOF                    VALUE '10'.
009700 77  FS-CLIENTES                     PIC X(02) VALUE SPACES.
009800     88  88-FS-CLIENTES-OK                      VALUE '00'.
009900     88  88-FS-CLIENTES-EOF                     VALUE '10'.
010000 77  FS-TARJETAS                     PIC X(02) VALUE SPACES.
010100     88  88-FS-TARJETAS-OK                      VALUE '00'.
010200     88  88-FS-TARJETAS-EOF                     VALUE '10'.
010300 77  FS-LED-ANT                      PIC X(02) VALUE SPACES.
010400     88  88-FS-LEDANT-OK                        VALUE '00'.
010500     88  88-FS-LEDANT-EOF                       VALUE '10'.
010600 77  FS-LED-NVO                      PIC X(02) VALUE SPACES.
010700     88  88-FS-LEDNVO-OK                        VALUE '00'.
010800
010900 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
011000 77  WS-MAX-CLIENTES                 PIC 9(04) COMP VALUE 2000.
011100 77  WS-TOTAL-CLIENTES               PIC 9(04) COMP VALUE 0.
011200 77  WS-MAX-TARJETAS                 PIC 9(04) COMP VALUE 999.
011300 77  WS-TOTAL-TARJETAS               PIC 9(04) COMP VALUE 0.
011400 77  WS-MAX-TRANLED                  PIC 9(05) COMP VALUE 5000.
011500 77  WS-TOTAL-TRANLED                PIC 9(05) COMP VALUE 0.
011600 77  WS-IX-CLI-ENCONTRADO            PIC 9(04) COMP VALUE 0.
011700 77  WS-MAX-TRAN-CLI                 PIC 9(07) COMP VALUE 0.
011800 77  WS-CUOTA-N                      PIC 9(02) COMP VALUE 0.
011900 77  WS-CUOTA-IX                     PIC 9(02) COMP VALUE 0.
012000 77  WS-DESPLAZO-MESES               PIC 9(02) COMP VALUE 0.
012100 77  WS-DIA-COMPRA                   PIC 9(02) COMP VALUE 0.
012200 77  WS-SUFIJO-DIG                   PIC 9(01) COMP VALUE 0.
012300 77  WS-SUFIJO-COC                   PIC 9(02) COMP VALUE 0.
012400
012500 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
012600     88  88-ENCONTRE-SI                          VALUE 'S'.
012700     88  88-ENCONTRE-NO                          VALUE 'N'.
012800 77  WS-FECHA-VALIDA-SW              PIC X(01) VALUE 'N'.
012900     88  88-FECHA-VALIDA                         VALUE 'S'.
013000     88  88-FECHA-INVALIDA                       VALUE 'N'.
013100
013200 77  WS-CTR-ALTAS                    PIC 9(05) COMP VALUE 0.
013300 77  WS-CTR-MODIFS                   PIC 9(05) COMP VALUE 0.
013400 77  WS-CTR-BAJAS                    PIC 9(05) COMP VALUE 0.
013500 77  WS-CTR-LEIDAS                   PIC 9(05) COMP VALUE 0.
013600 77  WS-CTR-RECH-CLIENTE             PIC 9(05) COMP VALUE 0.
013700 77  WS-CTR-RECH-SUSCR               PIC 9(05) COMP VALUE 0.
013800 77  WS-CTR-RECH-VALIDA              PIC 9(05) COMP VALUE 0.
013900 77  WS-CTR-RECH-NOEXISTE            PIC 9(05) COMP VALUE 0.
014000 77  WS-CTR-RECH-CUOTA               PIC 9(05) COMP VALUE 0.
014100
014200 01  WS-FECHA-SISTEMA                PIC 9(08) VALUE 0.
014300 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
014400     05  WS-FSIS-AAAA                PIC 9(04).
014500     05  WS-FSIS-MM                  PIC 9(02).
014600     05  WS-FSIS-DD                  PIC 9(02).
014700 01  WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
014800 01  WS-BASE-FECHA                   PIC X(10) VALUE SPACES.
014900
015000*-------------------------------------------------------------*
015100*    AREA GENERICA DE SUMA DE MESES (SUSCRIPCIONES, CUOTAS Y   *
015200*    DESPLAZAMIENTO DE CIERRE DE TARJETA) - MANTIENE EL DIA    *
015300*    DEL MES, ACOTADO AL ULTIMO DIA DEL MES DESTINO.           *
015400*-------------------------------------------------------------*
015500 01  WS-SUMA-MESES-AREA.
015600     05  WS-SM-AAAA                  PIC 9(04).
015700     05  WS-SM-MM                    PIC 9(02).
015800     05  WS-SM-DD                    PIC 9(02).
015900     05  WS-SM-MESES                 PIC 9(02) COMP.
016000     05  WS-SM-DIAMAX                PIC 9(02) COMP.
016100     05  WS-RESTO-LEAP                PIC 9(02) COMP.
016200     05  WS-COCIENTE-LEAP              PIC 9(04) COMP.
016300 01  WS-SUMA-MESES-SALIDA            PIC X(10) VALUE SPACES.
016400 01  WS-SUMA-MESES-SALIDA-R REDEFINES WS-SUMA-MESES-SALIDA.
016500     05  WS-SMS-AAAA                 PIC 9(04).
016600     05  FILLER                      PIC X(01).
016700     05  WS-SMS-MM                   PIC 9(02).
016800     05  FILLER                      PIC X(01).
016900     05  WS-SMS-DD                   PIC 9(02).
017000
017100 01  WS-TB-DIAS-MES-CARGA.
017200     05  FILLER PIC 9(02) VALUE 31.
017300     05  FILLER PIC 9(02) VALUE 28.
017400     05  FILLER PIC 9(02) VALUE 31.
017500     05  FILLER PIC 9(02) VALUE 30.
017600     05  FILLER PIC 9(02) VALUE 31.
017700     05  FILLER PIC 9(02) VALUE 30.
017800     05  FILLER PIC 9(02) VALUE 31.
017900     05  FILLER PIC 9(02) VALUE 31.
018000     05  FILLER PIC 9(02) VALUE 30.
018100     05  FILLER PIC 9(02) VALUE 31.
018200     05  FILLER PIC 9(02) VALUE 30.
018300     05  FILLER PIC 9(02) VALUE 31.
018400 01  WS-TB-DIAS-MES REDEFINES WS-TB-DIAS-MES-CARGA.
018500     05  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
018600
018700*-------------------------------------------------------------*
018800*    AREA DE VALIDACION DE FECHA INFORMADA POR EL CLIENTE.     *
018900*-------------------------------------------------------------*
019000 01  WS-FECHA-VALIDAR                PIC X(10) VALUE SPACES.
019100 01  WS-FECHA-VALIDAR-R REDEFINES WS-FECHA-VALIDAR.
019200     05  WS-FV-AAAA                  PIC 9(04).
019300     05  FILLER                      PIC X(01).
019400     05  WS-FV-MM                    PIC 9(02).
019500     05  FILLER                      PIC X(01).
019600     05  WS-FV-DD                    PIC 9(02).
019700 77  WS-DIAMAX-VALIDAR               PIC 9(02) COMP VALUE 0.
019800
019900*-------------------------------------------------------------*
020000*    TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SOLO LECTURA -  *
020100*    USADA PARA EL GATE DE SUSCRIPCION VIGENTE).               *
020200*-------------------------------------------------------------*
020300 01  WS-TB-CLIENTES.
020400     05  WS-CLIENTE OCCURS 2000 TIMES INDEXED BY IX-CLI.
020500         10  CLI-CLIENTE-ID          PIC X(36).
020600         10  CLI-PLATFORM-ID         PIC X(20).
020700         10  CLI-PLATFORM-NAME       PIC X(10).
020800         10  FILLER                  PIC X(02).
020900         10  CLI-NOMBRE              PIC X(30).
021000         10  CLI-TELEFONO            PIC X(15).
021100         10  FILLER                  PIC X(02).
021200         10  CLI-FEC-ALTA-X          PIC X(10).
021300         10  CLI-FEC-MODIF-X         PIC X(10).
021400         10  CLI-SUSCR-IND           PIC X(01).
021500             88  88-SUSCR-VIGENTE            VALUE 'Y'.
021600             88  88-SUSCR-NO-VIGENTE          VALUE 'N'.
021700         10  CLI-SUSCR-DESDE         PIC X(10).
021800         10  CLI-SUSCR-HASTA         PIC X(10).
021900         10  FILLER                  PIC X(24).
022000         10  FILLER                  PIC X(10).
022100
022200*-------------------------------------------------------------*
022300*    TABLA EN MEMORIA DEL MAESTRO DE TARJETAS (SOLO LECTURA -  *
022400*    USADA PARA EL DESPLAZAMIENTO POR CIERRE).                 *
022500*-------------------------------------------------------------*
022600 01  WS-TB-TARJETAS.
022700     05  WS-TARJETA OCCURS 999 TIMES INDEXED BY IX-TAR.
022710         10  TAR-INTERNAL-CARD-ID    PIC X(36).
022800         10  TAR-CARD-ID             PIC 9(03).
022900         10  FILLER                  PIC X(01).
023000         10  TAR-CLIENTE-ID          PIC X(36).
023100         10  TAR-NOMBRE              PIC X(20).
023200         10  TAR-FEC-CIERRE          PIC 9(02).
023300         10  FILLER                  PIC X(03).
023400
023500*-------------------------------------------------------------*
023600*    TABLA EN MEMORIA DEL LIBRO MAYOR DE MOVIMIENTOS.          *
023700*-------------------------------------------------------------*
023800 01  WS-TB-TRANLED.
023900     05  WS-TRANLED OCCURS 5000 TIMES INDEXED BY IX-TRN.
024000         10  TRN-CLAVE-INTERNA       PIC X(41).
024100         10  TRN-TRAN-ID             PIC 9(07).
024200         10  TRN-CLIENTE-ID          PIC X(36).
024300         10  TRN-TIPO                PIC X(10).
024400             88  88-TRN-ES-GASTO             VALUE 'Despesa'.
024500             88  88-TRN-ES-INGRESO           VALUE 'Entrada'.
024600         10  TRN-VALOR               PIC S9(07)V99.
024700         10  TRN-METODO-PAGO         PIC X(01).
024800         10  TRN-CARD-ID             PIC 9(03).
024900         10  TRN-DESCRIPCION         PIC X(40).
025000         10  TRN-CATEGORIA-ID        PIC X(01).
025100         10  TRN-CUOTA-IND           PIC X(01).
025200             88  88-TRN-TIENE-CUOTAS         VALUE 'Y'.
025300             88  88-TRN-SIN-CUOTAS           VALUE 'N'.
025400         10  TRN-CUOTA-NUMERO        PIC 9(02).
025500         10  TRN-FEC-MOVIMIENTO-X    PIC X(10).
025600         10  FILLER                  PIC X(03).
025700
025800* MARCA DE BAJA - TABLA PARALELA (NO FORMA PARTE DEL REGISTRO
025900* DEL LIBRO MAYOR, SOLO CONTROLA QUE FILAS NO SE REGRABAN).
026000 01  WS-TB-BORRADOS.
026100     05  WS-TRN-BORRADO OCCURS 5000 TIMES PIC X(01) VALUE 'N'.
026200         88  88-TRN-ESTA-BORRADO             VALUE 'S'.
026300
026400 COPY WREFDAT.
026500 COPY WCLASIF.
026600 COPY WSOLREQ.
026700 COPY WCANCELA.
026800
026900 01  WS-SW-EOF-SOLIC                 PIC X(01) VALUE 'N'.
027000     88  88-EOF-SOLIC                          VALUE 'S'.
027100
027200*-------------------------------------------------------------*
027300 PROCEDURE DIVISION.
027400*-------------------------------------------------------------*
027500 0000-CUERPO-PRINCIPAL.
027600*----------------------
027700     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
027800     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT
027900         UNTIL 88-EOF-SOLIC.
028000     PERFORM 3000-FINALIZO THRU 3000-FINALIZO-EXIT.
028100     STOP RUN.
028200
028300*-------------------------------------------------------------*
028400 1000-INICIO.
028500*-------------------------------------------------------------*
028600     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
028700     MOVE WS-FSIS-AAAA TO WS-FECHA-PROCESO (1:4).
028800     MOVE '-'          TO WS-FECHA-PROCESO (5:1).
028900     MOVE WS-FSIS-MM   TO WS-FECHA-PROCESO (6:2).
029000     MOVE '-'          TO WS-FECHA-PROCESO (8:1).
029100     MOVE WS-FSIS-DD   TO WS-FECHA-PROCESO (9:2).
029200
029300     OPEN INPUT CLIENTES.
029400     PERFORM 1100-CARGO-CLIENTES THRU 1100-CARGO-CLIENTES-EXIT
029500         UNTIL 88-FS-CLIENTES-EOF.
029600     CLOSE CLIENTES.
029700
029800     OPEN INPUT TARJETAS.
029900     PERFORM 1150-CARGO-TARJETAS THRU 1150-CARGO-TARJETAS-EXIT
030000         UNTIL 88-FS-TARJETAS-EOF.
030100     CLOSE TARJETAS.
030200
030300     OPEN INPUT LEDGER-ANT.
030400     IF NOT 88-FS-LEDANT-OK AND NOT 88-FS-LEDANT-EOF
030500        MOVE 'PGMTRNAB'   TO WCANCELA-PROGRAMA
030600        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
030700        MOVE 'LEDGANT'    TO WCANCELA-RECURSO
030800        MOVE 'OPEN'       TO WCANCELA-OPERACION
030900        MOVE FS-LED-ANT   TO WCANCELA-CODRET
031000        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
031100     END-IF.
031200     PERFORM 1200-CARGO-LEDGER THRU 1200-CARGO-LEDGER-EXIT
031300         UNTIL 88-FS-LEDANT-EOF.
031400     CLOSE LEDGER-ANT.
031500
031600     OPEN OUTPUT LEDGER-NVO.
031700     OPEN INPUT  SOLICITUD.
031800     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
031900
032000 1000-INICIO-EXIT.
032100     EXIT.
032200
032300 1100-CARGO-CLIENTES.
032400     ADD WS-CN-1 TO WS-TOTAL-CLIENTES.
032500     SET IX-CLI TO WS-TOTAL-CLIENTES.
032600     READ CLIENTES INTO WS-CLIENTE (IX-CLI).
032700     IF NOT 88-FS-CLIENTES-OK
032800        SUBTRACT WS-CN-1 FROM WS-TOTAL-CLIENTES
032900     END-IF.
033000 1100-CARGO-CLIENTES-EXIT.
033100     EXIT.
033200
033300 1150-CARGO-TARJETAS.
033400     ADD WS-CN-1 TO WS-TOTAL-TARJETAS.
033500     SET IX-TAR TO WS-TOTAL-TARJETAS.
033600     READ TARJETAS INTO WS-TARJETA (IX-TAR).
033700     IF NOT 88-FS-TARJETAS-OK
033800        SUBTRACT WS-CN-1 FROM WS-TOTAL-TARJETAS
033900     END-IF.
034000 1150-CARGO-TARJETAS-EXIT.
034100     EXIT.
034200
034300 1200-CARGO-LEDGER.
034400     ADD WS-CN-1 TO WS-TOTAL-TRANLED.
034500     SET IX-TRN TO WS-TOTAL-TRANLED.
034600     READ LEDGER-ANT INTO WS-TRANLED (IX-TRN).
034700     IF NOT 88-FS-LEDANT-OK
034800        SUBTRACT WS-CN-1 FROM WS-TOTAL-TRANLED
034900     END-IF.
035000 1200-CARGO-LEDGER-EXIT.
035100     EXIT.
035200
035300 1300-LEO-SOLICITUD.
035400     READ SOLICITUD INTO REG-SOLICITUD.
035500     EVALUATE TRUE
035600         WHEN 88-FS-SOLICITUD-OK
035700              ADD WS-CN-1 TO WS-CTR-LEIDAS
035800         WHEN 88-FS-SOLICITUD-EOF
035900              SET 88-EOF-SOLIC TO TRUE
036000         WHEN OTHER
036100              MOVE 'PGMTRNAB'          TO WCANCELA-PROGRAMA
036200              MOVE '1300-LEO-SOLICITUD' TO WCANCELA-PARRAFO
036300              MOVE 'SOLICTUD'          TO WCANCELA-RECURSO
036400              MOVE 'READ'              TO WCANCELA-OPERACION
036500              MOVE FS-SOLICITUD        TO WCANCELA-CODRET
036600              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
036700     END-EVALUATE.
036800 1300-LEO-SOLICITUD-EXIT.
036900     EXIT.
037000
037100*-------------------------------------------------------------*
037200 2000-PROCESO.
037300*-------------------------------------------------------------*
037400     EVALUATE TRUE
037500         WHEN 88-SOL-ALTA-MOVIMIENTO
037600              PERFORM 2100-ALTA-MOVIMIENTO
037700                 THRU 2100-ALTA-MOVIMIENTO-EXIT
037800         WHEN 88-SOL-MODI-MOVIMIENTO
037900              PERFORM 2200-MODI-MOVIMIENTO
038000                 THRU 2200-MODI-MOVIMIENTO-EXIT
038100         WHEN 88-SOL-BAJA-MOVIMIENTO
038200              PERFORM 2300-BAJA-MOVIMIENTO
038300                 THRU 2300-BAJA-MOVIMIENTO-EXIT
038400         WHEN OTHER
038500              CONTINUE
038600     END-EVALUATE.
038700     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
038800 2000-PROCESO-EXIT.
038900     EXIT.
039000
039100*-------------------------------------------------------------*
039200 2100-ALTA-MOVIMIENTO.
039300*-------------------------------------------------------------*
039400*    U3 - ALTA DE MOVIMIENTO.  EXIGE CLIENTE EXISTENTE CON     *
039500*    SUSCRIPCION VIGENTE, VALIDA TIPO/VALOR, CLASIFICA POR     *
039600*    PALABRA CLAVE SI NO VIENE INFORMADA LA CATEGORIA, APLICA  *
039700*    EL DESPLAZAMIENTO POR CIERRE DE TARJETA Y DESDOBLA EN     *
039800*    CUOTAS CUANDO CORRESPONDE.                                 *
039900*-------------------------------------------------------------*
040000     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
040100     IF 88-ENCONTRE-NO
040200        ADD WS-CN-1 TO WS-CTR-RECH-CLIENTE
040300        GO TO 2100-ALTA-MOVIMIENTO-EXIT
040400     END-IF.
040500
040600     SET IX-CLI TO WS-IX-CLI-ENCONTRADO.
040700     IF NOT (88-SUSCR-VIGENTE (IX-CLI) AND
040800             CLI-SUSCR-HASTA (IX-CLI) > WS-FECHA-PROCESO)
040900        ADD WS-CN-1 TO WS-CTR-RECH-SUSCR
041000        GO TO 2100-ALTA-MOVIMIENTO-EXIT
041100     END-IF.
041200
041300     MOVE SOLM-VTIPO                 TO WCLASIF-TIPO.
041400     MOVE SOLM-VALOR                 TO WCLASIF-VALOR.
041500     SET 88-CLAS-FUNC-VALIDA         TO TRUE.
041600     CALL 'UTLCLAS' USING WCLASIF.
041700     IF WCLASIF-CODRET NOT = '00'
041800        ADD WS-CN-1 TO WS-CTR-RECH-VALIDA
041900        GO TO 2100-ALTA-MOVIMIENTO-EXIT
042000     END-IF.
042100
042200*    DETERMINA LA FECHA BASE DEL MOVIMIENTO.
042300     IF SOLM-FEC-MOVIMIENTO = SPACES
042400        MOVE WS-FECHA-PROCESO        TO WS-BASE-FECHA
042500     ELSE
042600        MOVE SOLM-FEC-MOVIMIENTO     TO WS-FECHA-VALIDAR
042700        PERFORM 9200-VALIDO-FECHA
042800           THRU 9200-VALIDO-FECHA-EXIT
042900        IF 88-FECHA-INVALIDA
043000           ADD WS-CN-1 TO WS-CTR-RECH-VALIDA
043100           GO TO 2100-ALTA-MOVIMIENTO-EXIT
043200        END-IF
043300        MOVE SOLM-FEC-MOVIMIENTO     TO WS-BASE-FECHA
043400     END-IF.
043500
043600*    CLASIFICACION POR PALABRA CLAVE (RESPETA CATEGORIA YA
043700*    INFORMADA).
043800     MOVE SOLM-CATEGORIA-ID          TO WCLASIF-CATEGORIA-COD.
043900     MOVE SOLM-DESCRIPCION           TO WCLASIF-DESCRIPCION.
044000     SET 88-CLAS-FUNC-CLASIFICA      TO TRUE.
044100     CALL 'UTLCLAS' USING WCLASIF.
044200
044300*    DESPLAZAMIENTO POR CIERRE DE TARJETA DE CREDITO.
044400     MOVE 0 TO WS-DESPLAZO-MESES.
044500     IF SOLM-METODO-PAGO = '2' AND SOLM-CARD-ID > 0
044600        PERFORM 8300-BUSCO-TARJETA
044700           THRU 8300-BUSCO-TARJETA-EXIT
044800        IF 88-ENCONTRE-SI
044900           MOVE WS-BASE-FECHA (9:2)  TO WS-DIA-COMPRA
045000           IF WS-DIA-COMPRA > TAR-FEC-CIERRE (IX-TAR)
045100              MOVE 1 TO WS-DESPLAZO-MESES
045200           END-IF
045300        END-IF
045400     END-IF.
045500
045600*    DESDOBLE EN CUOTAS - WS-CUOTA-N = 1 CUANDO NO ES CUOTA.
045700     IF SOLM-CUOTA-IND = 'S' AND SOLM-CUOTA-TOTAL > 1
045800        MOVE SOLM-CUOTA-TOTAL        TO WS-CUOTA-N
045900     ELSE
046000        MOVE 1                       TO WS-CUOTA-N
046100     END-IF.
046200
046300     PERFORM 8200-BUSCO-MAX-TRAN THRU 8200-BUSCO-MAX-TRAN-EXIT.
046400
046500     PERFORM 2110-GRABO-CUOTA THRU 2110-GRABO-CUOTA-EXIT
046600         VARYING WS-CUOTA-IX FROM 1 BY 1
046700         UNTIL WS-CUOTA-IX > WS-CUOTA-N.
046800
046900     ADD WS-CN-1 TO WS-CTR-ALTAS.
047000
047100 2100-ALTA-MOVIMIENTO-EXIT.
047200     EXIT.
047300
047400 2110-GRABO-CUOTA.
047500*-------------------------------------------------------------*
047600*    GRABA UNA CUOTA (O EL UNICO REGISTRO CUANDO WS-CUOTA-N=1) *
047700*    - MONTO = VALOR TOTAL / CANTIDAD DE CUOTAS, REDONDEADO,   *
047800*    SIN AJUSTE DE RESTO EN LA ULTIMA; FECHA = BASE + MESES    *
047900*    DE DESPLAZAMIENTO POR TARJETA + (I-1) MESES DE CUOTA.     *
048000*-------------------------------------------------------------*
048100     MOVE WS-BASE-FECHA (1:4)        TO WS-SM-AAAA.
048200     MOVE WS-BASE-FECHA (6:2)        TO WS-SM-MM.
048300     MOVE WS-BASE-FECHA (9:2)        TO WS-SM-DD.
048400     COMPUTE WS-SM-MESES =
048500        WS-DESPLAZO-MESES + WS-CUOTA-IX - 1.
048600     PERFORM 9000-SUMO-MESES THRU 9000-SUMO-MESES-EXIT.
048700
048800     ADD 1 TO WS-MAX-TRAN-CLI.
048900     ADD WS-CN-1 TO WS-TOTAL-TRANLED.
049000     SET IX-TRN TO WS-TOTAL-TRANLED.
049100
049200     MOVE WS-MAX-TRAN-CLI            TO TRN-TRAN-ID (IX-TRN).
049300     MOVE SOL-CLIENTE-ID             TO TRN-CLIENTE-ID (IX-TRN).
049400     MOVE SOLM-VTIPO                 TO TRN-TIPO (IX-TRN).
049500     COMPUTE TRN-VALOR (IX-TRN) ROUNDED =
049600        SOLM-VALOR / WS-CUOTA-N.
049700     MOVE SOLM-METODO-PAGO           TO TRN-METODO-PAGO (IX-TRN).
049800     MOVE SOLM-CARD-ID               TO TRN-CARD-ID (IX-TRN).
049900     MOVE SOLM-DESCRIPCION           TO TRN-DESCRIPCION (IX-TRN).
050000     MOVE WCLASIF-CATEGORIA-COD      TO TRN-CATEGORIA-ID (IX-TRN).
050100     MOVE WS-SUMA-MESES-SALIDA       TO TRN-FEC-MOVIMIENTO-X
050200                                                    (IX-TRN).
050300     IF WS-CUOTA-N > 1
050400        MOVE 'Y'                     TO TRN-CUOTA-IND (IX-TRN)
050500        MOVE WS-CUOTA-IX             TO TRN-CUOTA-NUMERO
050600                                                    (IX-TRN)
050700     ELSE
050800        MOVE 'N'                     TO TRN-CUOTA-IND (IX-TRN)
050900        MOVE 0                       TO TRN-CUOTA-NUMERO
051000                                                    (IX-TRN)
051100     END-IF.
051200     MOVE 'N'                        TO WS-TRN-BORRADO (IX-TRN).
051300
051400     DIVIDE WS-CUOTA-IX BY 10
051500         GIVING WS-SUFIJO-COC REMAINDER WS-SUFIJO-DIG.
051600     STRING SOL-CLIENTE-ID (1:19)    DELIMITED BY SIZE
051700            WS-FECHA-PROCESO         DELIMITED BY SIZE
051800            TRN-TRAN-ID (IX-TRN)     DELIMITED BY SIZE
051900            SOLM-METODO-PAGO         DELIMITED BY SIZE
052000            SOLM-DESCRIPCION (1:3)   DELIMITED BY SIZE
052100            INTO TRN-CLAVE-INTERNA (IX-TRN).
052200     MOVE WS-SUFIJO-DIG TO TRN-CLAVE-INTERNA (IX-TRN) (41:1).
052300
052400 2110-GRABO-CUOTA-EXIT.
052500     EXIT.
052600
052700*-------------------------------------------------------------*
052800 2200-MODI-MOVIMIENTO.
052900*-------------------------------------------------------------*
053000*    U4 - MODIFICACION DE MOVIMIENTO.  RECHAZA SI EL           *
053100*    MOVIMIENTO TIENE CUOTAS (INMUTABLE).  LAS CLAVES (TRAN-ID,*
053200*    CLIENTE) NUNCA SE MODIFICAN.                               *
053300*-------------------------------------------------------------*
053400     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
053500     IF 88-ENCONTRE-NO
053600        ADD WS-CN-1 TO WS-CTR-RECH-CLIENTE
053700        GO TO 2200-MODI-MOVIMIENTO-EXIT
053800     END-IF.
053810*    TKT-0215: EL ORDEN DE LOS GATES ES CLIENTE, MOVIMIENTO,   *  TKT0215
053820*    SUSCRIPCION - ANTES SE VALIDABA LA SUSCRIPCION ANTES QUE  *  TKT0215
053830*    LA EXISTENCIA DEL MOVIMIENTO, LO QUE ENMASCARABA EL       *  TKT0215
053840*    RECHAZO POR MOVIMIENTO INEXISTENTE.                       *  TKT0215
053900     SET IX-CLI TO WS-IX-CLI-ENCONTRADO.
054000
054100     PERFORM 8400-BUSCO-TRANSACCION
054200        THRU 8400-BUSCO-TRANSACCION-EXIT.
054300     IF 88-ENCONTRE-NO
054400        ADD WS-CN-1 TO WS-CTR-RECH-NOEXISTE
054500        GO TO 2200-MODI-MOVIMIENTO-EXIT
054600     END-IF.
054700
054800     IF NOT (88-SUSCR-VIGENTE (IX-CLI) AND
054900             CLI-SUSCR-HASTA (IX-CLI) > WS-FECHA-PROCESO)
055000        ADD WS-CN-1 TO WS-CTR-RECH-SUSCR
055100        GO TO 2200-MODI-MOVIMIENTO-EXIT
055200     END-IF.
055300
055400     IF 88-TRN-TIENE-CUOTAS (IX-TRN)
055500        ADD WS-CN-1 TO WS-CTR-RECH-CUOTA
055600        GO TO 2200-MODI-MOVIMIENTO-EXIT
055700     END-IF.
055800
055900     IF SOLU-VTIPO NOT = SPACES
056000        MOVE SOLU-VTIPO              TO TRN-TIPO (IX-TRN)
056100     END-IF.
056200     IF SOLU-VALOR NOT = 0
056300        MOVE SOLU-VALOR              TO TRN-VALOR (IX-TRN)
056400     END-IF.
056500     IF SOLU-METODO-PAGO NOT = SPACE
056600        MOVE SOLU-METODO-PAGO        TO TRN-METODO-PAGO (IX-TRN)
056700     END-IF.
056800     IF SOLU-DESCRIPCION NOT = SPACES
056900        MOVE SOLU-DESCRIPCION        TO TRN-DESCRIPCION (IX-TRN)
057000     END-IF.
057100     IF SOLU-CATEGORIA-ID NOT = SPACE
057200        MOVE SOLU-CATEGORIA-ID       TO TRN-CATEGORIA-ID (IX-TRN)
057300     END-IF.
057400     IF SOLU-FEC-MOVIMIENTO NOT = SPACES
057500        MOVE SOLU-FEC-MOVIMIENTO     TO WS-FECHA-VALIDAR
057600        PERFORM 9200-VALIDO-FECHA
057700           THRU 9200-VALIDO-FECHA-EXIT
057800        IF 88-FECHA-VALIDA
057900           MOVE SOLU-FEC-MOVIMIENTO  TO
058000                               TRN-FEC-MOVIMIENTO-X (IX-TRN)
058100        END-IF
058200     END-IF.
058300
058400     ADD WS-CN-1 TO WS-CTR-MODIFS.
058500
058600 2200-MODI-MOVIMIENTO-EXIT.
058700     EXIT.
058800
058900*-------------------------------------------------------------*
059000 2300-BAJA-MOVIMIENTO.
059100*-------------------------------------------------------------*
059200*    U4 - BAJA DE MOVIMIENTO(S).  BORRA TODO MOVIMIENTO DEL    *
059300*    CLIENTE QUE CUMPLA TODOS LOS CRITERIOS INFORMADOS (UN     *
059400*    CRITERIO EN ESPACIOS/CEROS NO FILTRA POR ESE CAMPO).      *
059500*-------------------------------------------------------------*
059600     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
059700     IF 88-ENCONTRE-NO
059800        ADD WS-CN-1 TO WS-CTR-RECH-CLIENTE
059900        GO TO 2300-BAJA-MOVIMIENTO-EXIT
060000     END-IF.
060100
060200     SET IX-CLI TO WS-IX-CLI-ENCONTRADO.
060300     IF NOT (88-SUSCR-VIGENTE (IX-CLI) AND
060400             CLI-SUSCR-HASTA (IX-CLI) > WS-FECHA-PROCESO)
060500        ADD WS-CN-1 TO WS-CTR-RECH-SUSCR
060600        GO TO 2300-BAJA-MOVIMIENTO-EXIT
060700     END-IF.
060800
060900     PERFORM 2310-BORRO-UN-MOVIMIENTO
061000        THRU 2310-BORRO-UN-MOVIMIENTO-EXIT
061100        VARYING IX-TRN FROM 1 BY 1
061200        UNTIL IX-TRN > WS-TOTAL-TRANLED.
061300
061400 2300-BAJA-MOVIMIENTO-EXIT.
061500     EXIT.
061600
061700 2310-BORRO-UN-MOVIMIENTO.
061800     IF TRN-CLIENTE-ID (IX-TRN) = SOL-CLIENTE-ID          AND
061900        NOT 88-TRN-ESTA-BORRADO (IX-TRN)                  AND
062000        (SOLD-TRAN-ID = 0 OR
062100         TRN-TRAN-ID (IX-TRN) = SOLD-TRAN-ID)              AND
062200        (SOLD-FECHA = SPACES OR
062300         TRN-FEC-MOVIMIENTO-X (IX-TRN) = SOLD-FECHA)       AND
062400        (SOLD-METODO-PAGO = SPACE OR
062500         TRN-METODO-PAGO (IX-TRN) = SOLD-METODO-PAGO)      AND
062600        (SOLD-CATEGORIA-ID = SPACE OR
062700         TRN-CATEGORIA-ID (IX-TRN) = SOLD-CATEGORIA-ID)
062800        SET 88-TRN-ESTA-BORRADO (IX-TRN) TO TRUE
062900        ADD WS-CN-1 TO WS-CTR-BAJAS
063000     END-IF.
063100 2310-BORRO-UN-MOVIMIENTO-EXIT.
063200     EXIT.
063300
063400*-------------------------------------------------------------*
063500 8000-BUSCO-CLIENTE.
063600*-------------------------------------------------------------*
063700*    VERIFICA SOLO LA EXISTENCIA DEL CLIENTE (SIN SUSCRIPCION) *
063800*    PARA PODER DISTINGUIR "CLIENTE INEXISTENTE" DE            *
063900*    "SUSCRIPCION NO VIGENTE" EN LOS CONTADORES DE RECHAZO.    *
064000*-------------------------------------------------------------*
064100     SET 88-ENCONTRE-NO TO TRUE.
064200     SET IX-CLI TO 1.
064300     SEARCH WS-CLIENTE
064400         VARYING IX-CLI
064500         AT END
064600             SET 88-ENCONTRE-NO TO TRUE
064700         WHEN CLI-CLIENTE-ID (IX-CLI) = SOL-CLIENTE-ID
064800             SET 88-ENCONTRE-SI TO TRUE
064900             SET WS-IX-CLI-ENCONTRADO TO IX-CLI
065000     END-SEARCH.
065100 8000-BUSCO-CLIENTE-EXIT.
065200     EXIT.
065300
065400 8200-BUSCO-MAX-TRAN.
065500*-------------------------------------------------------------*
065600*    LA NUMERACION DE MOVIMIENTO ES POR CLIENTE (MAXIMO        *
065700*    TRAN-ID DE ESE CLIENTE MAS UNO) - RECORRE TODA LA TABLA   *
065800*    CARGADA BUSCANDO EL MAYOR.                                *
065900*-------------------------------------------------------------*
066000     MOVE 0 TO WS-MAX-TRAN-CLI.
066100     PERFORM 8210-COMPARO-TRAN THRU 8210-COMPARO-TRAN-EXIT
066200         VARYING IX-TRN FROM 1 BY 1
066300         UNTIL IX-TRN > WS-TOTAL-TRANLED.
066400 8200-BUSCO-MAX-TRAN-EXIT.
066500     EXIT.
066600
066700 8210-COMPARO-TRAN.
066800     IF TRN-CLIENTE-ID (IX-TRN) = SOL-CLIENTE-ID AND
066900        TRN-TRAN-ID (IX-TRN) > WS-MAX-TRAN-CLI
067000        MOVE TRN-TRAN-ID (IX-TRN) TO WS-MAX-TRAN-CLI
067100     END-IF.
067200 8210-COMPARO-TRAN-EXIT.
067300     EXIT.
067400
067500 8300-BUSCO-TARJETA.
067600*-------------------------------------------------------------*
067700*    BUSCA LA TARJETA DEL CLIENTE PARA CONOCER SU DIA DE       *
067800*    CIERRE (PAGO) Y DECIDIR EL DESPLAZAMIENTO DE FECHA.       *
067900*-------------------------------------------------------------*
068000     SET 88-ENCONTRE-NO TO TRUE.
068100     SET IX-TAR TO 1.
068200     SEARCH WS-TARJETA
068300         VARYING IX-TAR
068400         AT END
068500             SET 88-ENCONTRE-NO TO TRUE
068600         WHEN TAR-CLIENTE-ID (IX-TAR) = SOL-CLIENTE-ID AND
068700              TAR-CARD-ID (IX-TAR) = SOLM-CARD-ID
068800             SET 88-ENCONTRE-SI TO TRUE
068900     END-SEARCH.
069000 8300-BUSCO-TARJETA-EXIT.
069100     EXIT.
069200
069300 8400-BUSCO-TRANSACCION.
069400*-------------------------------------------------------------*
069500*    BUSCA EL MOVIMIENTO A MODIFICAR POR CLIENTE + TRAN-ID.    *
069600*-------------------------------------------------------------*
069700     SET 88-ENCONTRE-NO TO TRUE.
069800     SET IX-TRN TO 1.
069900     SEARCH WS-TRANLED
070000         VARYING IX-TRN
070100         AT END
070200             SET 88-ENCONTRE-NO TO TRUE
070300         WHEN TRN-CLIENTE-ID (IX-TRN) = SOL-CLIENTE-ID AND
070400              TRN-TRAN-ID (IX-TRN) = SOLU-TRAN-ID       AND
070500              NOT 88-TRN-ESTA-BORRADO (IX-TRN)
070600             SET 88-ENCONTRE-SI TO TRUE
070700     END-SEARCH.
070800 8400-BUSCO-TRANSACCION-EXIT.
070900     EXIT.
071000
071100*-------------------------------------------------------------*
071200 9000-SUMO-MESES.
071300*-------------------------------------------------------------*
071400*    SUMA WS-SM-MESES MESES A LA FECHA WS-SM-AAAA/MM/DD,       *
071500*    CONSERVANDO EL DIA DEL MES Y ACOTANDOLO AL ULTIMO DIA     *
071600*    DEL MES DESTINO (FEBRERO BISIESTO INCLUIDO).              *
071700*-------------------------------------------------------------*
071800     ADD WS-SM-MESES TO WS-SM-MM.
071900     PERFORM 9100-NORMALIZO-MES THRU 9100-NORMALIZO-MES-EXIT
072000         UNTIL WS-SM-MM NOT > 12.
072100
072200     MOVE WS-DIAS-MES (WS-SM-MM) TO WS-SM-DIAMAX.
072300     IF WS-SM-MM = 2
072400        DIVIDE WS-SM-AAAA BY 4
072500            GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
072600        IF WS-RESTO-LEAP = 0
072700           MOVE 29 TO WS-SM-DIAMAX
072800           DIVIDE WS-SM-AAAA BY 100
072900               GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
073000           IF WS-RESTO-LEAP = 0
073100              MOVE 28 TO WS-SM-DIAMAX
073200              DIVIDE WS-SM-AAAA BY 400
073300                  GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
073400              IF WS-RESTO-LEAP = 0
073500                 MOVE 29 TO WS-SM-DIAMAX
073600              END-IF
073700           END-IF
073800        END-IF
073900     END-IF.
074000
074100     IF WS-SM-DD > WS-SM-DIAMAX
074200        MOVE WS-SM-DIAMAX TO WS-SM-DD
074300     END-IF.
074400
074500     MOVE WS-SM-AAAA TO WS-SMS-AAAA.
074600     MOVE WS-SM-MM   TO WS-SMS-MM.
074700     MOVE WS-SM-DD   TO WS-SMS-DD.
074800     MOVE '-'        TO WS-SUMA-MESES-SALIDA (5:1).
074900     MOVE '-'        TO WS-SUMA-MESES-SALIDA (8:1).
075000
075100 9000-SUMO-MESES-EXIT.
075200     EXIT.
075300
075400 9100-NORMALIZO-MES.
075500     SUBTRACT 12 FROM WS-SM-MM.
075600     ADD 1 TO WS-SM-AAAA.
075700 9100-NORMALIZO-MES-EXIT.
075800     EXIT.
075900
076000*-------------------------------------------------------------*
076100 9200-VALIDO-FECHA.
076200*-------------------------------------------------------------*
076300*    VALIDA QUE WS-FECHA-VALIDAR SEA UNA FECHA AAAA-MM-DD      *
076400*    CALENDARIO VALIDA (MES 1-12, DIA SEGUN MES Y FEBRERO      *
076500*    BISIESTO).                                                *
076600*-------------------------------------------------------------*
076700     SET 88-FECHA-INVALIDA TO TRUE.
076800
076900     IF WS-FV-AAAA NUMERIC AND WS-FV-MM NUMERIC AND
077000        WS-FV-DD NUMERIC AND
077100        WS-FECHA-VALIDAR (5:1) = '-' AND
077200        WS-FECHA-VALIDAR (8:1) = '-' AND
077300        WS-FV-MM >= 1 AND WS-FV-MM <= 12
077400        MOVE WS-DIAS-MES (WS-FV-MM) TO WS-DIAMAX-VALIDAR
077500        IF WS-FV-MM = 2
077600           DIVIDE WS-FV-AAAA BY 4
077700               GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
077800           IF WS-RESTO-LEAP = 0
077900              MOVE 29 TO WS-DIAMAX-VALIDAR
078000              DIVIDE WS-FV-AAAA BY 100
078100                  GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
078200              IF WS-RESTO-LEAP = 0
078300                 MOVE 28 TO WS-DIAMAX-VALIDAR
078400                 DIVIDE WS-FV-AAAA BY 400
078500                     GIVING WS-COCIENTE-LEAP
078600                     REMAINDER WS-RESTO-LEAP
078700                 IF WS-RESTO-LEAP = 0
078800                    MOVE 29 TO WS-DIAMAX-VALIDAR
078900                 END-IF
079000              END-IF
079100           END-IF
079200        END-IF
079300        IF WS-FV-DD >= 1 AND WS-FV-DD <= WS-DIAMAX-VALIDAR
079400           SET 88-FECHA-VALIDA TO TRUE
079500        END-IF
079600     END-IF.
079700
079800 9200-VALIDO-FECHA-EXIT.
079900     EXIT.
080000
080100*-------------------------------------------------------------*
080200 3000-FINALIZO.
080300*-------------------------------------------------------------*
080400     PERFORM 3100-GRABO-LEDGER THRU 3100-GRABO-LEDGER-EXIT
080500         VARYING IX-TRN FROM 1 BY 1
080600         UNTIL IX-TRN > WS-TOTAL-TRANLED.
080700
080800     CLOSE SOLICITUD LEDGER-NVO.
080900
081000     DISPLAY ' '.
081100     DISPLAY '---------------- PGMTRNAB - CONTROL -----------'.
081200     DISPLAY 'SOLICITUDES LEIDAS       : ' WS-CTR-LEIDAS.
081300     DISPLAY 'ALTAS DE MOVIMIENTO      : ' WS-CTR-ALTAS.
081400     DISPLAY 'MODIFICACIONES           : ' WS-CTR-MODIFS.
081500     DISPLAY 'BAJAS                    : ' WS-CTR-BAJAS.
081600     DISPLAY 'RECHAZOS - CLIENTE       : ' WS-CTR-RECH-CLIENTE.
081700     DISPLAY 'RECHAZOS - SUSCRIPCION   : ' WS-CTR-RECH-SUSCR.
081800     DISPLAY 'RECHAZOS - VALIDACION    : ' WS-CTR-RECH-VALIDA.
081900     DISPLAY 'RECHAZOS - NO EXISTE     : ' WS-CTR-RECH-NOEXISTE.
082000     DISPLAY 'RECHAZOS - TIENE CUOTAS  : ' WS-CTR-RECH-CUOTA.
082100     DISPLAY 'TOTAL MOVIMIENTOS MAESTRO: ' WS-TOTAL-TRANLED.
082200     DISPLAY '-------------------------------------------------'.
082300
082400 3000-FINALIZO-EXIT.
082500     EXIT.
082600
082700 3100-GRABO-LEDGER.
082800     IF NOT 88-TRN-ESTA-BORRADO (IX-TRN)
082900        WRITE REG-TRANLED-NVO-FD FROM WS-TRANLED (IX-TRN)
083000     END-IF.
083100 3100-GRABO-LEDGER-EXIT.
083200     EXIT.
083300
083400*-------------------------------------------------------------*
083500 9999-CANCELO.
083600*-------------------------------------------------------------*
083700     CALL 'CANCELA' USING WCANCELA.
083800     STOP RUN.
083900 9999-CANCELO-EXIT.
084000     EXIT.
