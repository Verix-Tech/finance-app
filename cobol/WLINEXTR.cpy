000100*-------------------------------------------------------------*
000200*    COPY WLINEXTR                                             *
000300*    ARMADO DE LINEA DE IMPRESION DE 132 COLUMNAS - LO USAN    *
000400*    TANTO EL EXTRACTO DE MOVIMIENTOS (PGMEXTRA) COMO EL       *
000500*    CORTE DE TOPES POR CATEGORIA (PGMLIMAB).                  *
000600*-------------------------------------------------------------*
000700*    10-99   M.SOSA       ALTA ORIGINAL                        *
000750*    05-00   J.OYOLA      TKT-0216  AGREGA LLI-RESTANTE (TOPE  *  TKT0216
000760*                         MENOS GASTADO) A LA LINEA DE CORTE   *  TKT0216
000770*                         DE TOPES - FALTABA EN EL LISTADO     *  TKT0216
000780*    05-00   R.PALMEYRO   TKT-0220  AGREGA LEX-TRAN-ID: FALTABA*  TKT0220
000790*                         EL NUMERO DE MOVIMIENTO EN LA LINEA  *  TKT0220
000795*                         DE DETALLE DEL EXTRACTO              *  TKT0220
000800*-------------------------------------------------------------*
000900 01  LIN-EXTRACTO.
000950     05  LEX-TRAN-ID                 PIC 9(07).
000960     05  FILLER                      PIC X(02).
001000     05  LEX-FECHA                   PIC X(10).
001100     05  FILLER                      PIC X(02).
001200     05  LEX-TIPO                    PIC X(10).
001300     05  FILLER                      PIC X(02).
001400     05  LEX-CATEGORIA               PIC X(14).
001500     05  FILLER                      PIC X(02).
001600     05  LEX-METODO                  PIC X(10).
001700     05  FILLER                      PIC X(02).
001800     05  LEX-DESCRIPCION             PIC X(40).
001900     05  FILLER                      PIC X(02).
002000     05  LEX-VALOR                   PIC ---,---,--9.99.
002100     05  FILLER                      PIC X(25).
002200
002300 01  LIN-LIMITE.
002400     05  LLI-CLIENTE                 PIC X(36).
002500     05  FILLER                      PIC X(02).
002600     05  LLI-CATEGORIA               PIC X(14).
002700     05  FILLER                      PIC X(02).
002800     05  LLI-TOPE                    PIC ---,---,--9.99.
002900     05  FILLER                      PIC X(02).
003000     05  LLI-GASTADO                 PIC ---,---,--9.99.
003050     05  FILLER                      PIC X(02).
003060     05  LLI-RESTANTE                PIC ---,---,--9.99.
003100     05  FILLER                      PIC X(02).
003200     05  LLI-PORCENTAJE              PIC ZZ9.99.
003300     05  FILLER                      PIC X(02).
003400     05  LLI-ESTADO                  PIC X(12).
003500     05  FILLER                      PIC X(15).
