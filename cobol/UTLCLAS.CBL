000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    UTLCLAS.
000400 AUTHOR.        M.SOSA.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  08-14-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    RUTINA DE VALIDACION Y CLASIFICACION DE MOVIMIENTOS       *
001100*    DEL CONTROL DE GASTOS PERSONALES.                         *
001200*                                                               *
001300*    PROGRAMA : UTLCLAS         COBOL II                       *
001400*    COPY     : WCLASIF                                        *
001500*    INVOCAR  : CALL 'UTLCLAS' USING WCLASIF.                  *
001600*                                                               *
001700*    FUNCIONES SEGUN WCLASIF-FUNCION:                          *
001800*      'V'  VALIDA TIPO Y VALOR DEL MOVIMIENTO                 *
001900*      'C'  CLASIFICA POR PALABRA CLAVE EN LA DESCRIPCION      *
002000*           (SI YA VIENE INFORMADA LA CATEGORIA, NO LA TOCA)   *
002100*      'M'  TRADUCE EL CODIGO DE METODO DE PAGO A TEXTO        *
002200*      'P'  TRADUCE LA FRASE DE METODO DE PAGO A CODIGO        *
002300*-------------------------------------------------------------*
002400*    REGISTRO DE MODIFICACIONES                                *
002500*-------------------------------------------------------------*
002600*    08-14-99  M.SOSA       ALTA ORIGINAL                      *
002700*    09-02-99  M.SOSA       TKT-0160  AGREGA PRECEDENCIA POR   *  TKT0160 
002800*                           ORDEN DE CATEGORIA (1 A 8)         *  TKT0160 
002900*    10-11-99  R.PALMEYRO   TKT-0163  AJUSTE Y2K - SIN CAMPOS  *  TKT0163 
003000*                           DE FECHA EN ESTA RUTINA            *  TKT0163 
003100*    02-07-00  J.OYOLA      TKT-0171  CATEGORIA POR DEFECTO 0  *  TKT0171 
003200*                           (OUTROS) CUANDO NO HAY COINCIDENCIA*  TKT0171 
003300*                           - AGREGA FUNCION 'P' DE TRADUCCION *  TKT0171
003400*                           DE FRASE DE METODO DE PAGO         *  TKT0171
003410*    05-22-00  M.SOSA       TKT-0218  LA BUSQUEDA DE PALABRA   *  TKT0218
003420*                           CLAVE ERA SENSIBLE A MAYUSCULAS Y  *  TKT0218
003430*                           NO ENCONTRABA NADA SI LA           *  TKT0218
003440*                           DESCRIPCION VENIA EN MINUSCULAS -  *  TKT0218
003450*                           SE PASA A MAYUSCULAS ANTES DE      *  TKT0218
003460*                           COMPARAR (WS-DESCRIPCION-MAY)      *  TKT0218
003470*    05-28-00  J.OYOLA      TKT-0223  "MATERIAL ESCOLAR" ERA    *  TKT0223
003480*                           DOS PALABRAS CLAVE SUELTAS (MATERIAL*  TKT0223
003490*                           Y ESCOLAR) POR EL ANCHO DE CAMPO -   *  TKT0223
003491*                           UN GASTO CON SOLO "MATERIAL" (P.EJ. *  TKT0223
003492*                           FERRETERIA) CLASIFICABA MAL COMO     *  TKT0223
003493*                           EDUCACION; SE ENSANCHA WS-PAL-TEXTO  *  TKT0223
003494*                           A X(17) Y SE UNEN EN UNA SOLA FRASE *  TKT0223
003500*-------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*-------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-HOST.
004000 OBJECT-COMPUTER.  IBM-HOST.
004100 SPECIAL-NAMES.
004200     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004300
004400 DATA DIVISION.
004500*-------------------------------------------------------------*
004600 WORKING-STORAGE SECTION.
004700*-------------------------------------------------------------*
004800 77  WS-PROGRAMA                     PIC X(08) VALUE 'UTLCLAS'.
004900 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
005000 77  WS-IX                           PIC 9(04) COMP VALUE 0.
005010 77  WS-DESCRIPCION-MAY              PIC X(40) VALUE SPACES.
005100 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
005200     88  88-ENCONTRE-SI                        VALUE 'S'.
005300     88  88-ENCONTRE-NO                        VALUE 'N'.
005400 77  WS-TALLY                        PIC 9(04) COMP VALUE 0.
005410 77  WS-PAL-LEN                      PIC 9(02) COMP VALUE 0.
005500
005600* COPY WREFDAT APORTA TB-METODOS-PAGO-R Y TB-CATEGORIAS-R,
005700* CADA UNA CON SU PROPIO REDEFINES (VISTA TABLA VS. VISTA
005800* BLOQUE DE FILLER-S CARGADOS POR VALUE).
005900 COPY WREFDAT.
006000
006100*-------------------------------------------------------------*
006200*    TABLA DE PALABRAS CLAVE POR CATEGORIA - EL ORDEN DE LAS   *
006300*    CATEGORIAS EN LA TABLA ES EL ORDEN DE PRECEDENCIA: LA     *
006400*    PRIMERA PALABRA QUE COINCIDE EN LA DESCRIPCION GANA.      *
006500*-------------------------------------------------------------*
006600 01  WS-TB-PALAVRAS-CARGA.
006700     05  FILLER PIC X(18) VALUE '1PIZZA            '.
006800     05  FILLER PIC X(18) VALUE '1HAMBURGUER       '.
006900     05  FILLER PIC X(18) VALUE '1RESTAURANTE      '.
007000     05  FILLER PIC X(18) VALUE '1LANCHE           '.
007100     05  FILLER PIC X(18) VALUE '1CAFE             '.
007200     05  FILLER PIC X(18) VALUE '1SORVETE          '.
007300     05  FILLER PIC X(18) VALUE '1JANTAR           '.
007400     05  FILLER PIC X(18) VALUE '1ALMOCO           '.
007500     05  FILLER PIC X(18) VALUE '1IFOOD            '.
007600     05  FILLER PIC X(18) VALUE '1UBER EATS        '.
007700     05  FILLER PIC X(18) VALUE '1RAPPI            '.
007800     05  FILLER PIC X(18) VALUE '2FARMACIA         '.
007900     05  FILLER PIC X(18) VALUE '2HOSPITAL         '.
008000     05  FILLER PIC X(18) VALUE '2MEDICO           '.
008100     05  FILLER PIC X(18) VALUE '2ACADEMIA         '.
008200     05  FILLER PIC X(18) VALUE '2TREINO           '.
008300     05  FILLER PIC X(18) VALUE '2REMEDIO          '.
008400     05  FILLER PIC X(18) VALUE '2CONSULTA         '.
008500     05  FILLER PIC X(18) VALUE '2EXAME            '.
008600     05  FILLER PIC X(18) VALUE '3SALARIO          '.
008700     05  FILLER PIC X(18) VALUE '3MESADA           '.
008800     05  FILLER PIC X(18) VALUE '3PAGAMENTO        '.
008900     05  FILLER PIC X(18) VALUE '3RENDA            '.
009000     05  FILLER PIC X(18) VALUE '3RECEITA          '.
009100     05  FILLER PIC X(18) VALUE '4CRIPTO           '.
009200     05  FILLER PIC X(18) VALUE '4ACOES            '.
009300     05  FILLER PIC X(18) VALUE '4BITCOIN          '.
009400     05  FILLER PIC X(18) VALUE '4INVESTIMENTO     '.
009500     05  FILLER PIC X(18) VALUE '4RENDA FIXA       '.
009600     05  FILLER PIC X(18) VALUE '4RENDA VARIAVEL   '.
009700     05  FILLER PIC X(18) VALUE '5RACAO            '.
009800     05  FILLER PIC X(18) VALUE '5VETERINARIO      '.
009900     05  FILLER PIC X(18) VALUE '5PET SHOP         '.
010000     05  FILLER PIC X(18) VALUE '5CACHORRO         '.
010100     05  FILLER PIC X(18) VALUE '5GATO             '.
010200     05  FILLER PIC X(18) VALUE '5ANIMAL           '.
010300     05  FILLER PIC X(18) VALUE '6CONTA            '.
010400     05  FILLER PIC X(18) VALUE '6FATURA           '.
010500     05  FILLER PIC X(18) VALUE '6BOLETO           '.
010600     05  FILLER PIC X(18) VALUE '6INTERNET         '.
010700     05  FILLER PIC X(18) VALUE '6LUZ              '.
010800     05  FILLER PIC X(18) VALUE '6AGUA             '.
010900     05  FILLER PIC X(18) VALUE '6PARCELA          '.
011000     05  FILLER PIC X(18) VALUE '7FACULDADE        '.
011100     05  FILLER PIC X(18) VALUE '7ESCOLA           '.
011200     05  FILLER PIC X(18) VALUE '7CURSO            '.
011300     05  FILLER PIC X(18) VALUE '7LIVRO            '.
011400     05  FILLER PIC X(18) VALUE '7ESTUDO           '.
011500     05  FILLER PIC X(18) VALUE '7MATERIAL ESCOLAR '.
011600     05  FILLER PIC X(18) VALUE '8PISCINA          '.
011700     05  FILLER PIC X(18) VALUE '8JOGOS            '.
011800     05  FILLER PIC X(18) VALUE '8STEAM            '.
011900     05  FILLER PIC X(18) VALUE '8PASSEIO          '.
012000     05  FILLER PIC X(18) VALUE '8CINEMA           '.
012100     05  FILLER PIC X(18) VALUE '8SHOW             '.
012200     05  FILLER PIC X(18) VALUE '8FESTA            '.
012300     05  FILLER PIC X(18) VALUE '8NETFLIX          '.
012400     05  FILLER PIC X(18) VALUE '8SPOTIFY          '.
012500     05  FILLER PIC X(18) VALUE '8UBER             '.
012700 01  WS-TB-PALAVRAS REDEFINES WS-TB-PALAVRAS-CARGA.
012800     05  WS-PALAVRA OCCURS 59 TIMES INDEXED BY IX-PALAVRA.
012900         10  WS-PAL-CATEGORIA        PIC X(01).
013000         10  WS-PAL-TEXTO            PIC X(17).
013100
013200*-------------------------------------------------------------*
013300 LINKAGE SECTION.
013400*-------------------------------------------------------------*
013500 COPY WCLASIF.
013600*-------------------------------------------------------------*
013700 PROCEDURE DIVISION USING WCLASIF.
013800*-------------------------------------------------------------*
013900 0000-CUERPO-PRINCIPAL SECTION.
014000*-----------------------------
014100     MOVE '00'                       TO WCLASIF-CODRET.
014200     MOVE SPACES                     TO WCLASIF-MENSAJE.
014300
014400     EVALUATE TRUE
014500         WHEN 88-CLAS-FUNC-VALIDA
014600              PERFORM 1000-VALIDA THRU 1000-VALIDA-EXIT
014700         WHEN 88-CLAS-FUNC-CLASIFICA
014800              PERFORM 2000-CLASIFICA THRU 2000-CLASIFICA-EXIT
014900         WHEN 88-CLAS-FUNC-TRADUCE
015000              PERFORM 3000-TRADUCE THRU 3000-TRADUCE-EXIT
015100         WHEN 88-CLAS-FUNC-METODO-TEXTO
015200              PERFORM 4000-TRADUCE-METODO
015300                 THRU 4000-TRADUCE-METODO-EXIT
015400         WHEN OTHER
015500              MOVE '90'              TO WCLASIF-CODRET
015600              MOVE 'FUNCION NO RECONOCIDA' TO WCLASIF-MENSAJE
015700     END-EVALUATE.
015800
015900     GOBACK.
016000
016100*-------------------------------------------------------------*
016200 1000-VALIDA.
016300*-------------------------------------------------------------*
016400*    VALIDA QUE EL TIPO DE MOVIMIENTO SEA DESPESA O ENTRADA    *
016500*    Y QUE EL VALOR SEA MAYOR QUE CERO.                        *
016600*-------------------------------------------------------------*
016700     IF WCLASIF-TIPO NOT = 'Despesa' AND
016800        WCLASIF-TIPO NOT = 'Entrada'
016900        MOVE '81'                    TO WCLASIF-CODRET
017000        MOVE 'TIPO DE MOVIMIENTO INVALIDO' TO WCLASIF-MENSAJE
017100        GO TO 1000-VALIDA-EXIT
017200     END-IF.
017300
017400     IF WCLASIF-VALOR NOT > 0
017500        MOVE '82'                    TO WCLASIF-CODRET
017600        MOVE 'VALOR DEBE SER MAYOR QUE CERO' TO WCLASIF-MENSAJE
017700        GO TO 1000-VALIDA-EXIT
017800     END-IF.
017900
018000 1000-VALIDA-EXIT.
018100     EXIT.
018200
018300*-------------------------------------------------------------*
018400 2000-CLASIFICA.
018500*-------------------------------------------------------------*
018600*    SI LA CATEGORIA YA VINO INFORMADA EN LA SOLICITUD, SE     *
018700*    RESPETA (EL CLIENTE MANDA).  CASO CONTRARIO SE BUSCA      *
018800*    LA PRIMER PALABRA CLAVE QUE APAREZCA EN LA DESCRIPCION,   *
018900*    RECORRIENDO LA TABLA EN ORDEN DE PRECEDENCIA (1 A 8).     *
019000*    SI NINGUNA COINCIDE, LA CATEGORIA QUEDA EN '0' (OUTROS).  *
019100*-------------------------------------------------------------*
019200     IF WCLASIF-CATEGORIA-COD NOT = SPACE AND
019300        WCLASIF-CATEGORIA-COD NOT = LOW-VALUE
019400        GO TO 2000-CLASIFICA-EXIT
019500     END-IF.
019600
019700     MOVE '0'                        TO WCLASIF-CATEGORIA-COD.
019800     SET 88-ENCONTRE-NO              TO TRUE.
019900
019910     MOVE WCLASIF-DESCRIPCION        TO WS-DESCRIPCION-MAY.
019920     INSPECT WS-DESCRIPCION-MAY
019930         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019940                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019950
020000     PERFORM 2100-BUSCO-PALAVRA
020100        VARYING IX-PALAVRA FROM 1 BY 1
020200        UNTIL IX-PALAVRA > 59 OR 88-ENCONTRE-SI.
020300
020400 2000-CLASIFICA-EXIT.
020500     EXIT.
020600
020700 2100-BUSCO-PALAVRA.
020710*-------------------------------------------------------------*
020720*    TKT-0226: WS-PAL-TEXTO ESTA RELLENA CON BLANCOS A LA      *
020730*    DERECHA HASTA SUS 17 POSICIONES, Y EL 'FOR ALL' DE UN     *
020740*    INSPECT COMPARA EL CAMPO COMPLETO CON EL RELLENO Y TODO - *
020750*    POR ESO SOLO CLASIFICABA CUANDO LA PALABRA CLAVE ERA EL   *
020760*    ULTIMO TOKEN DE LA DESCRIPCION (EJ. "PIZZA HUT" NO         *
020770*    CLASIFICABA POR "PIZZA", SOLO POR CASUALIDAD SI EL ULTIMO *
020780*    TOKEN ERA LA PALABRA CLAVE).  SE CALCULA EL LARGO REAL     *
020790*    DE LA PALABRA (SIN EL RELLENO) EN 2110-ACHICO-LARGO Y SE   *
020795*    ACOTA LA COMPARACION A ESE LARGO CON REFERENCE MODIF.      *
020796*-------------------------------------------------------------*
020800     MOVE 0                          TO WS-TALLY.
020810     MOVE 17                         TO WS-PAL-LEN.
020820     PERFORM 2110-ACHICO-LARGO-PALAVRA
020830        UNTIL WS-PAL-LEN = 0
020840           OR WS-PAL-TEXTO (IX-PALAVRA) (WS-PAL-LEN:1) NOT = SPACE.
020850     IF WS-PAL-LEN > 0
020900        INSPECT WS-DESCRIPCION-MAY
021000            TALLYING WS-TALLY FOR ALL
021010               WS-PAL-TEXTO (IX-PALAVRA) (1:WS-PAL-LEN)
021020     END-IF.
021100     IF WS-TALLY > 0
021200        MOVE WS-PAL-CATEGORIA (IX-PALAVRA)
021300                                      TO WCLASIF-CATEGORIA-COD
021400        SET 88-ENCONTRE-SI           TO TRUE
021500     END-IF.
021510
021520*-------------------------------------------------------------*
021530 2110-ACHICO-LARGO-PALAVRA.
021540*-------------------------------------------------------------*
021550*    DESCUENTA DE A UNO WS-PAL-LEN MIENTRAS LA POSICION QUE     *
021560*    APUNTA EN WS-PAL-TEXTO (IX-PALAVRA) SEA BLANCO DE RELLENO. *
021570*-------------------------------------------------------------*
021580     SUBTRACT 1 FROM WS-PAL-LEN.
021590
021700*-------------------------------------------------------------*
021800 3000-TRADUCE.
021900*-------------------------------------------------------------*
022000*    TRADUCE EL CODIGO DE METODO DE PAGO A SU DESCRIPCION      *
022100*    CORTA, BUSCANDO EN LA TABLA DE REFERENCIA TB-MPAGO.       *
022200*-------------------------------------------------------------*
022300     MOVE SPACES                     TO WCLASIF-METODO-DESC.
022400     SET IX-MPAGO                    TO 1.
022500     SEARCH TB-MPAGO
022600         AT END
022700             MOVE '83'               TO WCLASIF-CODRET
022800             MOVE 'METODO DE PAGO INVALIDO' TO WCLASIF-MENSAJE
022900         WHEN TB-MPAGO-COD (IX-MPAGO) = WCLASIF-METODO-COD
023000             MOVE TB-MPAGO-DESC (IX-MPAGO)
023100                                     TO WCLASIF-METODO-DESC
023200     END-SEARCH.
023300
023400 3000-TRADUCE-EXIT.
023500     EXIT.
023600
023700*-------------------------------------------------------------*
023800 4000-TRADUCE-METODO.
023900*-------------------------------------------------------------*
024000*    TRADUCE LA FRASE DE METODO DE PAGO INFORMADA POR EL       *
024100*    CLIENTE (PIX/TRANSFERENCIA, CREDITO, DEBITO, DINHEIRO/    *
024200*    CASH/PAPEL) A SU CODIGO.  SIN COINCIDENCIA, CODIGO '0'.   *
024300*-------------------------------------------------------------*
024400     MOVE '0'                        TO WCLASIF-METODO-COD.
024500
024600     IF WCLASIF-METODO-FRASE = 'PIX' OR
024700        WCLASIF-METODO-FRASE = 'TRANSFERENCIA'
024800        MOVE '1'                     TO WCLASIF-METODO-COD
024900     ELSE
025000        IF WCLASIF-METODO-FRASE = 'CREDITO'
025100           MOVE '2'                  TO WCLASIF-METODO-COD
025200        ELSE
025300           IF WCLASIF-METODO-FRASE = 'DEBITO'
025400              MOVE '3'               TO WCLASIF-METODO-COD
025500           ELSE
025600              IF WCLASIF-METODO-FRASE = 'DINHEIRO' OR
025700                 WCLASIF-METODO-FRASE = 'CASH' OR
025800                 WCLASIF-METODO-FRASE = 'PAPEL'
025900                 MOVE '4'            TO WCLASIF-METODO-COD
026000              END-IF
026100           END-IF
026200        END-IF
026300     END-IF.
026400
026500 4000-TRADUCE-METODO-EXIT.
026600     EXIT.
