000100*-------------------------------------------------------------*
000200*    COPY WCLIENTE                                             *
000300*    LAYOUT DEL MAESTRO DE CLIENTES DEL CONTROL DE GASTOS      *
000400*    PERSONALES.  UN REGISTRO POR CLIENTE DADO DE ALTA DESDE   *
000500*    CUALQUIERA DE LAS PLATAFORMAS DE MENSAJERIA HABILITADAS.  *
000600*    ARCHIVO SECUENCIAL, CLAVE CLI-CLIENTE-ID BUSCADA POR      *
000700*    RECORRIDO DE TABLA (NO ES VSAM).                          *
000800*-------------------------------------------------------------*
000900*    91-98   R.PALMEYRO   ALTA ORIGINAL - MAE. CLIENTES        *
001000*    04-99   J.OYOLA      TKT-0107  AGREGA BLOQUE SUSCRIPCION  *  TKT0107 
001100*    11-99   R.PALMEYRO   TKT-0119  Y2K - FECHAS A AAAA-MM-DD  *  TKT0119 
001200*    07-01   M.SOSA       TKT-0188  AGREGA PLATAFORMA-NOMBRE   *  TKT0188
001210*    06-05-00 J.OYOLA      TKT-0228  CLI-SUSCR-IND SE VENIA    *  TKT0228
001220*                          CARGANDO CON 'S'/'N' (SI/NO); LOS   *  TKT0228
001230*                          DEMAS INDICADORES BOOLEANOS DE ESTE *  TKT0228
001240*                          SUBSISTEMA USAN 'Y'/'N' - SE PASA   *  TKT0228
001250*                          88-SUSCR-VIGENTE A 'Y' PARA QUE EL  *  TKT0228
001260*                          VALOR GRABADO SEA CONSISTENTE       *  TKT0228
001300*-------------------------------------------------------------*
001400 01  REG-CLIENTE.
001500*-------------------------------------------------------------*
001600*    CLAVE DEL REGISTRO - IDENTIFICADOR EXTERNO DEL CLIENTE    *
001700*    EN LA PLATAFORMA DE MENSAJERIA ORIGEN (UUID O SIMILAR)    *
001800*-------------------------------------------------------------*
001900     03  CLI-CLAVE.
002000         05  CLI-CLIENTE-ID          PIC X(36).
002100*-------------------------------------------------------------*
002200*    DATOS DE LA PLATAFORMA DE ORIGEN                          *
002300*-------------------------------------------------------------*
002400     03  CLI-PLATAFORMA.
002500         05  CLI-PLATFORM-ID         PIC X(20).
002600         05  CLI-PLATFORM-NAME       PIC X(10).
002700     03  FILLER                      PIC X(02).
002800*-------------------------------------------------------------*
002900*    DATOS PERSONALES DEL CLIENTE                              *
003000*-------------------------------------------------------------*
003100     03  CLI-NOMBRE                  PIC X(30).
003200     03  CLI-TELEFONO                PIC X(15).
003300     03  FILLER                      PIC X(02).
003400*-------------------------------------------------------------*
003500*    FECHAS DE AUDITORIA DEL REGISTRO - AAAA-MM-DD             *
003600*-------------------------------------------------------------*
003700     03  CLI-FEC-ALTA.
003800         05  CLI-FALTA-AAAA          PIC 9(04).
003900         05  FILLER                  PIC X(01)  VALUE '-'.
004000         05  CLI-FALTA-MM            PIC 9(02).
004100         05  FILLER                  PIC X(01)  VALUE '-'.
004200         05  CLI-FALTA-DD            PIC 9(02).
004300     03  CLI-FEC-MODIF.
004400         05  CLI-FMODI-AAAA          PIC 9(04).
004500         05  FILLER                  PIC X(01)  VALUE '-'.
004600         05  CLI-FMODI-MM            PIC 9(02).
004700         05  FILLER                  PIC X(01)  VALUE '-'.
004800         05  CLI-FMODI-DD            PIC 9(02).
004900*-------------------------------------------------------------*
005000*    VISTA ALTERNATIVA DE LAS FECHAS EN FORMATO EXTERNO        *
005100*    (TAL COMO VIENEN/SALEN EN LA SOLICITUD Y EN LOS LISTADOS) *
005200*-------------------------------------------------------------*
005300     03  CLI-FEC-ALTA-X REDEFINES CLI-FEC-ALTA
005400                                     PIC X(10).
005500     03  CLI-FEC-MODIF-X REDEFINES CLI-FEC-MODIF
005600                                     PIC X(10).
005700*-------------------------------------------------------------*
005800*    BLOQUE DE SUSCRIPCION AL SERVICIO PAGO (TKT-0107)         *  TKT0107 
005900*-------------------------------------------------------------*
006000     03  CLI-SUSCRIPCION.
006100         05  CLI-SUSCR-IND           PIC X(01).
006200             88  88-SUSCR-VIGENTE            VALUE 'Y'.
006300             88  88-SUSCR-NO-VIGENTE          VALUE 'N'.
006400         05  CLI-SUSCR-DESDE         PIC X(10).
006500         05  CLI-SUSCR-HASTA         PIC X(10).
006600     03  FILLER                      PIC X(24)  VALUE SPACES.
006700*-------------------------------------------------------------*
006800*    RELLENO FINAL PARA COMPLETAR EL ANCHO DE REGISTRO         *
006900*    ESTANDAR DEL MAESTRO DE CLIENTES (188 BYTES)              *
007000*-------------------------------------------------------------*
007100     03  FILLER                      PIC X(10)  VALUE SPACES.
