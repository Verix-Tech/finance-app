000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMCLIAB.
000400 AUTHOR.        R.PALMEYRO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  06-21-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    MANTENIMIENTO DEL MAESTRO DE CLIENTES DEL CONTROL DE      *
001100*    GASTOS PERSONALES Y ADMINISTRACION DE LA SUSCRIPCION      *
001200*    PAGA (GRANT/REVOKE) POR CLIENTE.                          *
001300*                                                               *
001400*    LEE EL ARCHIVO DE SOLICITUDES DEL DIA (COMPARTIDO CON     *
001500*    LOS DEMAS PROGRAMAS DEL SUBSISTEMA) Y PROCESA SOLO LOS    *
001600*    TIPOS 'C' (ALTA/MODIF. DE CLIENTE), 'G' (ALTA DE          *
001700*    SUSCRIPCION) Y 'V' (BAJA DE SUSCRIPCION).  EL MAESTRO DE  *
001800*    CLIENTES ES SECUENCIAL; SE CARGA COMPLETO EN UNA TABLA    *
001900*    DE MEMORIA Y LA BUSQUEDA POR CLIENTE-ID SE HACE POR       *
002000*    RECORRIDO (SEARCH), NO POR ACCESO INDEXADO.               *
002100*-------------------------------------------------------------*
002200*    REGISTRO DE MODIFICACIONES                                *
002300*-------------------------------------------------------------*
002400*    06-21-99  R.PALMEYRO   ALTA ORIGINAL                      *
002500*    07-19-99  J.OYOLA      TKT-0111  AGREGA GRANT/REVOKE DE   *  TKT0111 
002600*                           SUSCRIPCION Y SUMA DE MESES        *  TKT0111 
002700*    10-04-99  M.SOSA       TKT-0148  Y2K - ACCEPT FROM DATE   *  TKT0148 
002800*                           PASA A FORMATO YYYYMMDD (4 DIG.)   *  TKT0148 
002900*    01-22-00  R.PALMEYRO   TKT-0180  CLAMP DE DIA AL SUMAR    *  TKT0180
003000*                           MESES A FIN DE MES CORTO           *  TKT0180
003050*    05-11-00  J.OYOLA      TKT-0214  LA MODIFICACION DE UN    *  TKT0214
003060*                           CLIENTE EXISTENTE AHORA EXIGE       *  TKT0214
003070*                           SUSCRIPCION VIGENTE (ANTES NO SE    *  TKT0214
003080*                           VALIDABA); GRANT SIEMPRE ARRANCA    *  TKT0214
003090*                           LA VENTANA DESDE HOY, YA NO DESDE   *  TKT0214
003095*                           EL VENCIMIENTO ANTERIOR             *  TKT0214
003096*    05-28-00  M.SOSA       TKT-0222  GRANT Y REVOKE DE          *  TKT0222
003097*                           SUSCRIPCION NO ACTUALIZABAN          *  TKT0222
003098*                           CLI-FEC-MODIF-X - SOLO LO TOCABA     *  TKT0222
003099*                           EL ALTA/MODIFICACION DE CLIENTE      *  TKT0222
003100*-------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300*-------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-HOST.
003600 OBJECT-COMPUTER.  IBM-HOST.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004000
004100 INPUT-OUTPUT SECTION.
004200*-------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT SOLICITUD    ASSIGN TO SOLICTUD
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-SOLICITUD.
004700
004800     SELECT CLIENTES-ANT ASSIGN TO CLIEANT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-CLIE-ANT.
005100
005200     SELECT CLIENTES-NVO ASSIGN TO CLIENVO
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-CLIE-NVO.
005500
005600 DATA DIVISION.
005700*-------------------------------------------------------------*
005800 FILE SECTION.
005900*-------------------------------------------------------------*
006000 FD  SOLICITUD
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  REG-SOLICITUD-FD                PIC X(159).
006400
006500 FD  CLIENTES-ANT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-ANT-FD.
006900
007000 FD  CLIENTES-NVO
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-NVO-FD.
007400
007500*-------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*-------------------------------------------------------------*
007800 77  WS-PROGRAMA                     PIC X(08) VALUE 'PGMCLIAB'.
007900 77  FS-SOLICITUD                    PIC X(02) VALUE SPACES.
008000     88  88-FS-SOLICITUD-OK                     VALUE '00'.
008100     88  88-FS-SOLICITUD-EOF                    VALUE '10'.
008200 77  FS-CLIE-ANT                     PIC X(02) VALUE SPACES.
008300     88  88-FS-CLIEANT-OK                       VALUE '00'.
008400     88  88-FS-CLIEANT-EOF                      VALUE '10'.
008500 77  FS-CLIE-NVO                     PIC X(02) VALUE SPACES.
008600     88  88-FS-CLIENVO-OK                       VALUE '00'.
008700
008800 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
008900 77  WS-MAX-CLIENTES                 PIC 9(04) COMP VALUE 2000.
009000 77  WS-TOTAL-CLIENTES               PIC 9(04) COMP VALUE 0.
009100 77  WS-RESTO-LEAP                   PIC 9(04) COMP VALUE 0.
009200 77  WS-COCIENTE-LEAP                PIC 9(04) COMP VALUE 0.
009300 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
009400     88  88-ENCONTRE-SI                          VALUE 'S'.
009500     88  88-ENCONTRE-NO                          VALUE 'N'.
009600
009700 77  WS-CTR-ALTAS                    PIC 9(05) COMP VALUE 0.
009800 77  WS-CTR-MODIFS                   PIC 9(05) COMP VALUE 0.
009900 77  WS-CTR-GRANTS                   PIC 9(05) COMP VALUE 0.
010000 77  WS-CTR-REVOKES                  PIC 9(05) COMP VALUE 0.
010100 77  WS-CTR-RECHAZOS                 PIC 9(05) COMP VALUE 0.
010150 77  WS-CTR-RECH-SUSCR               PIC 9(05) COMP VALUE 0.
010200 77  WS-CTR-LEIDAS                   PIC 9(05) COMP VALUE 0.
010300
010400* FECHA DE PROCESO - CARGADA UNA UNICA VEZ AL INICIO DEL BATCH
010500 01  WS-FECHA-SISTEMA                PIC 9(08) VALUE 0.
010600 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010700     05  WS-FSIS-AAAA                PIC 9(04).
010800     05  WS-FSIS-MM                  PIC 9(02).
010900     05  WS-FSIS-DD                  PIC 9(02).
011000 01  WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
011100
011200* AREA DE TRABAJO PARA LA SUMA DE MESES CON CLAMP DE DIA
011300 01  WS-SUMA-MESES-AREA.
011400     05  WS-SM-AAAA                  PIC 9(04).
011500     05  WS-SM-MM                    PIC 9(02).
011600     05  WS-SM-DD                    PIC 9(02).
011700     05  WS-SM-MESES                 PIC 9(02).
011800     05  WS-SM-DIAMAX                PIC 9(02).
011900 01  WS-SUMA-MESES-SALIDA            PIC X(10) VALUE SPACES.
012000 01  WS-SUMA-MESES-SALIDA-R REDEFINES WS-SUMA-MESES-SALIDA.
012100     05  WS-SMS-AAAA                 PIC 9(04).
012200     05  FILLER                      PIC X(01).
012300     05  WS-SMS-MM                   PIC 9(02).
012400     05  FILLER                      PIC X(01).
012500     05  WS-SMS-DD                   PIC 9(02).
012600
012700 01  WS-TB-DIAS-MES-CARGA.
012800     05  FILLER PIC 9(02) VALUE 31.
012900     05  FILLER PIC 9(02) VALUE 28.
013000     05  FILLER PIC 9(02) VALUE 31.
013100     05  FILLER PIC 9(02) VALUE 30.
013200     05  FILLER PIC 9(02) VALUE 31.
013300     05  FILLER PIC 9(02) VALUE 30.
013400     05  FILLER PIC 9(02) VALUE 31.
013500     05  FILLER PIC 9(02) VALUE 31.
013600     05  FILLER PIC 9(02) VALUE 30.
013700     05  FILLER PIC 9(02) VALUE 31.
013800     05  FILLER PIC 9(02) VALUE 30.
013900     05  FILLER PIC 9(02) VALUE 31.
014000 01  WS-TB-DIAS-MES REDEFINES WS-TB-DIAS-MES-CARGA.
014100     05  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
014200
014300*-------------------------------------------------------------*
014400*    TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (CARGADA DESDE   *
014500*    CLIENTES-ANT).  LA BUSQUEDA POR CLIENTE-ID ES POR SEARCH  *
014600*    (KEYED ACCESS SIMULADO - EL MAESTRO ES SECUENCIAL).       *
014700*    LA VISTA DE CADA ELEMENTO REPRODUCE COPY WCLIENTE.        *
014800*-------------------------------------------------------------*
014900 01  WS-TB-CLIENTES.
015000     05  WS-CLIENTE OCCURS 2000 TIMES INDEXED BY IX-CLI.
015100         10  CLI-CLIENTE-ID          PIC X(36).
015200         10  CLI-PLATFORM-ID         PIC X(20).
015300         10  CLI-PLATFORM-NAME       PIC X(10).
015400         10  FILLER                  PIC X(02).
015500         10  CLI-NOMBRE              PIC X(30).
015600         10  CLI-TELEFONO            PIC X(15).
015700         10  FILLER                  PIC X(02).
015800         10  CLI-FEC-ALTA-X          PIC X(10).
015900         10  CLI-FEC-MODIF-X         PIC X(10).
016000         10  CLI-SUSCR-IND           PIC X(01).
016100             88  88-SUSCR-VIGENTE            VALUE 'Y'.
016200             88  88-SUSCR-NO-VIGENTE          VALUE 'N'.
016300         10  CLI-SUSCR-DESDE         PIC X(10).
016400         10  CLI-SUSCR-HASTA         PIC X(10).
016500         10  FILLER                  PIC X(24).
016600         10  FILLER                  PIC X(10).
016700
016800 COPY WSOLREQ.
016900 COPY WCANCELA.
017000
017100 01  WS-SW-EOF-SOLIC                 PIC X(01) VALUE 'N'.
017200     88  88-EOF-SOLIC                          VALUE 'S'.
017300
017400*-------------------------------------------------------------*
017500 PROCEDURE DIVISION.
017600*-------------------------------------------------------------*
017700 0000-CUERPO-PRINCIPAL.
017800*----------------------
017900     PERFORM 1000-INICIO      THRU 1000-INICIO-EXIT.
018000     PERFORM 2000-PROCESO     THRU 2000-PROCESO-EXIT
018100         UNTIL 88-EOF-SOLIC.
018200     PERFORM 3000-FINALIZO    THRU 3000-FINALIZO-EXIT.
018300     STOP RUN.
018400
018500*-------------------------------------------------------------*
018600 1000-INICIO.
018700*-------------------------------------------------------------*
018800     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
018900     MOVE WS-FSIS-AAAA TO WS-FECHA-PROCESO (1:4).
019000     MOVE '-'          TO WS-FECHA-PROCESO (5:1).
019100     MOVE WS-FSIS-MM   TO WS-FECHA-PROCESO (6:2).
019200     MOVE '-'          TO WS-FECHA-PROCESO (8:1).
019300     MOVE WS-FSIS-DD   TO WS-FECHA-PROCESO (9:2).
019400
019500     OPEN INPUT CLIENTES-ANT.
019600     IF NOT 88-FS-CLIEANT-OK AND NOT 88-FS-CLIEANT-EOF
019700        MOVE 'PGMCLIAB'   TO WCANCELA-PROGRAMA
019800        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
019900        MOVE 'CLIEANT'    TO WCANCELA-RECURSO
020000        MOVE 'OPEN'       TO WCANCELA-OPERACION
020100        MOVE FS-CLIE-ANT  TO WCANCELA-CODRET
020200        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
020300     END-IF.
020400
020500     PERFORM 1100-CARGO-TABLA THRU 1100-CARGO-TABLA-EXIT
020600         UNTIL 88-FS-CLIEANT-EOF.
020700     CLOSE CLIENTES-ANT.
020800
020900     OPEN OUTPUT CLIENTES-NVO.
021000     OPEN INPUT SOLICITUD.
021100     IF NOT 88-FS-SOLICITUD-OK AND NOT 88-FS-SOLICITUD-EOF
021200        MOVE 'PGMCLIAB'    TO WCANCELA-PROGRAMA
021300        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
021400        MOVE 'SOLICTUD'    TO WCANCELA-RECURSO
021500        MOVE 'OPEN'        TO WCANCELA-OPERACION
021600        MOVE FS-SOLICITUD  TO WCANCELA-CODRET
021700        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
021800     END-IF.
021900
022000     PERFORM 1200-LEO-SOLICITUD THRU 1200-LEO-SOLICITUD-EXIT.
022100
022200 1000-INICIO-EXIT.
022300     EXIT.
022400
022500 1100-CARGO-TABLA.
022600     ADD WS-CN-1 TO WS-TOTAL-CLIENTES.
022700     SET IX-CLI TO WS-TOTAL-CLIENTES.
022800     READ CLIENTES-ANT INTO WS-CLIENTE (IX-CLI).
022900     EVALUATE TRUE
023000         WHEN 88-FS-CLIEANT-OK
023100              CONTINUE
023200         WHEN 88-FS-CLIEANT-EOF
023300              SUBTRACT WS-CN-1 FROM WS-TOTAL-CLIENTES
023400         WHEN OTHER
023500              MOVE 'PGMCLIAB'        TO WCANCELA-PROGRAMA
023600              MOVE '1100-CARGO-TABLA' TO WCANCELA-PARRAFO
023700              MOVE 'CLIEANT'         TO WCANCELA-RECURSO
023800              MOVE 'READ'            TO WCANCELA-OPERACION
023900              MOVE FS-CLIE-ANT       TO WCANCELA-CODRET
024000              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
024100     END-EVALUATE.
024200 1100-CARGO-TABLA-EXIT.
024300     EXIT.
024400
024500 1200-LEO-SOLICITUD.
024600     READ SOLICITUD INTO REG-SOLICITUD.
024700     EVALUATE TRUE
024800         WHEN 88-FS-SOLICITUD-OK
024900              ADD WS-CN-1 TO WS-CTR-LEIDAS
025000         WHEN 88-FS-SOLICITUD-EOF
025100              SET 88-EOF-SOLIC TO TRUE
025200         WHEN OTHER
025300              MOVE 'PGMCLIAB'          TO WCANCELA-PROGRAMA
025400              MOVE '1200-LEO-SOLICITUD' TO WCANCELA-PARRAFO
025500              MOVE 'SOLICTUD'          TO WCANCELA-RECURSO
025600              MOVE 'READ'              TO WCANCELA-OPERACION
025700              MOVE FS-SOLICITUD        TO WCANCELA-CODRET
025800              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
025900     END-EVALUATE.
026000 1200-LEO-SOLICITUD-EXIT.
026100     EXIT.
026200
026300*-------------------------------------------------------------*
026400 2000-PROCESO.
026500*-------------------------------------------------------------*
026600     EVALUATE TRUE
026700         WHEN 88-SOL-ALTA-CLIENTE
026800              PERFORM 2100-ALTA-MODI-CLIENTE
026900                 THRU 2100-ALTA-MODI-CLIENTE-EXIT
027000         WHEN 88-SOL-GRANT-SUSCR
027100              PERFORM 2200-GRANT-SUSCRIPCION
027200                 THRU 2200-GRANT-SUSCRIPCION-EXIT
027300         WHEN 88-SOL-REVOKE-SUSCR
027400              PERFORM 2300-REVOKE-SUSCRIPCION
027500                 THRU 2300-REVOKE-SUSCRIPCION-EXIT
027600         WHEN OTHER
027700              CONTINUE
027800     END-EVALUATE.
027900
028000     PERFORM 1200-LEO-SOLICITUD THRU 1200-LEO-SOLICITUD-EXIT.
028100
028200 2000-PROCESO-EXIT.
028300     EXIT.
028400
028500 2100-ALTA-MODI-CLIENTE.
028600*-------------------------------------------------------------*
028700*    U1 - ALTA/ACTUALIZACION IDEMPOTENTE DE CLIENTE POR        *
028800*    CLIENTE-ID.  SI NO EXISTE, SE DA DE ALTA.  SI EXISTE,     *
028900*    SE ACTUALIZAN PLATAFORMA/NOMBRE/TELEFONO Y LA FECHA DE    *
029000*    ACTUALIZACION - PERO SOLO SI LA SUSCRIPCION DEL CLIENTE   *
029010*    ESTA VIGENTE (TKT-0214); CASO CONTRARIO SE RECHAZA CON    *  TKT0214
029020*    CODIGO DE RECHAZO PROPIO, DISTINTO DEL DE CLIENTE-NO-     *  TKT0214
029030*    ENCONTRADO.                                                *  TKT0214
029100*-------------------------------------------------------------*
029200     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
029300
029400     IF 88-ENCONTRE-SI
029410        IF NOT (88-SUSCR-VIGENTE (IX-CLI) AND
029420           CLI-SUSCR-HASTA (IX-CLI) > WS-FECHA-PROCESO)
029430           ADD WS-CN-1 TO WS-CTR-RECH-SUSCR
029440           GO TO 2100-ALTA-MODI-CLIENTE-EXIT
029450        END-IF
029500        MOVE SOLC-PLATFORM-ID   TO CLI-PLATFORM-ID (IX-CLI)
029600        MOVE SOLC-PLATFORM-NAME TO CLI-PLATFORM-NAME (IX-CLI)
029700        MOVE SOLC-NOMBRE        TO CLI-NOMBRE (IX-CLI)
029800        MOVE SOLC-TELEFONO      TO CLI-TELEFONO (IX-CLI)
029900        MOVE WS-FECHA-PROCESO   TO CLI-FEC-MODIF-X (IX-CLI)
030000        ADD WS-CN-1 TO WS-CTR-MODIFS
030100     ELSE
030200        IF WS-TOTAL-CLIENTES >= WS-MAX-CLIENTES
030300           ADD WS-CN-1 TO WS-CTR-RECHAZOS
030400        ELSE
030500           ADD WS-CN-1 TO WS-TOTAL-CLIENTES
030600           SET IX-CLI TO WS-TOTAL-CLIENTES
030700           MOVE SOLC-CLIENTE-ID    TO CLI-CLIENTE-ID (IX-CLI)
030800           MOVE SOLC-PLATFORM-ID   TO CLI-PLATFORM-ID (IX-CLI)
030900           MOVE SOLC-PLATFORM-NAME TO CLI-PLATFORM-NAME (IX-CLI)
031000           MOVE SOLC-NOMBRE        TO CLI-NOMBRE (IX-CLI)
031100           MOVE SOLC-TELEFONO      TO CLI-TELEFONO (IX-CLI)
031200           MOVE WS-FECHA-PROCESO   TO CLI-FEC-ALTA-X (IX-CLI)
031300           MOVE WS-FECHA-PROCESO   TO CLI-FEC-MODIF-X (IX-CLI)
031400           MOVE 'N'                TO CLI-SUSCR-IND (IX-CLI)
031500           MOVE SPACES             TO CLI-SUSCR-DESDE (IX-CLI)
031600           MOVE SPACES             TO CLI-SUSCR-HASTA (IX-CLI)
031700           ADD WS-CN-1 TO WS-CTR-ALTAS
031800        END-IF
031900     END-IF.
032000
032100 2100-ALTA-MODI-CLIENTE-EXIT.
032200     EXIT.
032300
032400 2200-GRANT-SUSCRIPCION.
032500*-------------------------------------------------------------*
032600*    U2 - HABILITA LA SUSCRIPCION PAGA POR SOLS-MESES MESES.   *
032700*    TKT-0214: EL GRANT ES INCONDICIONAL - LA VENTANA SIEMPRE  *  TKT0214
032750*    ARRANCA HOY, TENGA O NO EL CLIENTE UNA SUSCRIPCION        *  TKT0214
032800*    VIGENTE (YA NO SE EXTIENDE DESDE EL VENCIMIENTO ANTERIOR).*  TKT0214
032900*-------------------------------------------------------------*
033000     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
033100     IF 88-ENCONTRE-NO
033200        ADD WS-CN-1 TO WS-CTR-RECHAZOS
033300        GO TO 2200-GRANT-SUSCRIPCION-EXIT
033400     END-IF.
033500
033600     MOVE WS-FECHA-PROCESO      TO CLI-SUSCR-DESDE (IX-CLI).
033700     MOVE WS-FSIS-AAAA TO WS-SM-AAAA.
033800     MOVE WS-FSIS-MM   TO WS-SM-MM.
033900     MOVE WS-FSIS-DD   TO WS-SM-DD.
034700     MOVE SOLS-MESES TO WS-SM-MESES.
034800     PERFORM 9000-SUMO-MESES THRU 9000-SUMO-MESES-EXIT.
034900
035000     MOVE 'Y'                       TO CLI-SUSCR-IND (IX-CLI).
035100     MOVE WS-SUMA-MESES-SALIDA      TO CLI-SUSCR-HASTA (IX-CLI).
035150     MOVE WS-FECHA-PROCESO          TO CLI-FEC-MODIF-X (IX-CLI).
035200     ADD WS-CN-1 TO WS-CTR-GRANTS.
035300
035400 2200-GRANT-SUSCRIPCION-EXIT.
035500     EXIT.
035600
035700 2300-REVOKE-SUSCRIPCION.
035800*-------------------------------------------------------------*
035900*    U2 - CANCELA LA SUSCRIPCION VIGENTE (LA VENTANA TERMINA   *
036000*    HOY).                                                     *
036100*-------------------------------------------------------------*
036200     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
036300     IF 88-ENCONTRE-NO
036400        ADD WS-CN-1 TO WS-CTR-RECHAZOS
036500        GO TO 2300-REVOKE-SUSCRIPCION-EXIT
036600     END-IF.
036700
036800     MOVE 'N'              TO CLI-SUSCR-IND (IX-CLI).
036900     MOVE WS-FECHA-PROCESO TO CLI-SUSCR-HASTA (IX-CLI).
036950     MOVE WS-FECHA-PROCESO TO CLI-FEC-MODIF-X (IX-CLI).
037000     ADD WS-CN-1 TO WS-CTR-REVOKES.
037100
037200 2300-REVOKE-SUSCRIPCION-EXIT.
037300     EXIT.
037400
037500*-------------------------------------------------------------*
037600 8000-BUSCO-CLIENTE.
037700*-------------------------------------------------------------*
037800*    BUSQUEDA POR RECORRIDO DE TABLA (KEYED ACCESS SIMULADO)   *
037900*    DEL CLIENTE-ID DE LA SOLICITUD CONTRA EL MAESTRO CARGADO. *
038000*-------------------------------------------------------------*
038100     SET 88-ENCONTRE-NO TO TRUE.
038200     SET IX-CLI TO 1.
038300     SEARCH WS-CLIENTE
038400         VARYING IX-CLI
038500         AT END
038600             SET 88-ENCONTRE-NO TO TRUE
038700         WHEN CLI-CLIENTE-ID (IX-CLI) = SOL-CLIENTE-ID
038800             SET 88-ENCONTRE-SI TO TRUE
038900     END-SEARCH.
039000 8000-BUSCO-CLIENTE-EXIT.
039100     EXIT.
039200
039300*-------------------------------------------------------------*
039400 9000-SUMO-MESES.
039500*-------------------------------------------------------------*
039600*    SUMA WS-SM-MESES MESES A LA FECHA WS-SM-AAAA/MM/DD.  SI   *
039700*    EL DIA ORIGINAL NO EXISTE EN EL MES DESTINO (POR EJ. 31   *
039800*    DE UN MES CORTO) SE AJUSTA (CLAMP) AL ULTIMO DIA VALIDO.  *
039900*-------------------------------------------------------------*
040000     ADD WS-SM-MESES TO WS-SM-MM.
040100     PERFORM 9100-NORMALIZO-MES THRU 9100-NORMALIZO-MES-EXIT
040200         UNTIL WS-SM-MM NOT > 12.
040300
040400     MOVE WS-DIAS-MES (WS-SM-MM) TO WS-SM-DIAMAX.
040500     IF WS-SM-MM = 2
040600        DIVIDE WS-SM-AAAA BY 4 GIVING WS-COCIENTE-LEAP
040700                        REMAINDER WS-RESTO-LEAP
040800        IF WS-RESTO-LEAP = 0
040900           DIVIDE WS-SM-AAAA BY 100 GIVING WS-COCIENTE-LEAP
041000                           REMAINDER WS-RESTO-LEAP
041100           IF WS-RESTO-LEAP NOT = 0
041200              MOVE 29 TO WS-SM-DIAMAX
041300           ELSE
041400              DIVIDE WS-SM-AAAA BY 400 GIVING WS-COCIENTE-LEAP
041500                              REMAINDER WS-RESTO-LEAP
041600              IF WS-RESTO-LEAP = 0
041700                 MOVE 29 TO WS-SM-DIAMAX
041800              END-IF
041900           END-IF
042000        END-IF
042100     END-IF.
042200
042300     IF WS-SM-DD > WS-SM-DIAMAX
042400        MOVE WS-SM-DIAMAX TO WS-SM-DD
042500     END-IF.
042600
042700     MOVE WS-SM-AAAA TO WS-SMS-AAAA.
042800     MOVE WS-SM-MM   TO WS-SMS-MM.
042900     MOVE WS-SM-DD   TO WS-SMS-DD.
043000 9000-SUMO-MESES-EXIT.
043100     EXIT.
043200
043300 9100-NORMALIZO-MES.
043400     SUBTRACT 12 FROM WS-SM-MM.
043500     ADD 1 TO WS-SM-AAAA.
043600 9100-NORMALIZO-MES-EXIT.
043700     EXIT.
043800
043900*-------------------------------------------------------------*
044000 3000-FINALIZO.
044100*-------------------------------------------------------------*
044200     PERFORM 3100-GRABO-TABLA THRU 3100-GRABO-TABLA-EXIT
044300         VARYING IX-CLI FROM 1 BY 1
044400         UNTIL IX-CLI > WS-TOTAL-CLIENTES.
044500
044600     CLOSE SOLICITUD CLIENTES-NVO.
044700
044800     DISPLAY ' '.
044900     DISPLAY '---------------- PGMCLIAB - CONTROL -----------'.
045000     DISPLAY 'SOLICITUDES LEIDAS    : ' WS-CTR-LEIDAS.
045100     DISPLAY 'ALTAS DE CLIENTE      : ' WS-CTR-ALTAS.
045200     DISPLAY 'MODIFICACIONES        : ' WS-CTR-MODIFS.
045300     DISPLAY 'GRANTS DE SUSCRIPCION : ' WS-CTR-GRANTS.
045400     DISPLAY 'REVOKES DE SUSCRIPCION: ' WS-CTR-REVOKES.
045500     DISPLAY 'SOLICITUDES RECHAZADAS: ' WS-CTR-RECHAZOS.
045550     DISPLAY 'RECH. POR SUSCRIPCION : ' WS-CTR-RECH-SUSCR.
045600     DISPLAY 'TOTAL CLIENTES MAESTRO: ' WS-TOTAL-CLIENTES.
045700     DISPLAY '-------------------------------------------------'.
045800
045900 3000-FINALIZO-EXIT.
046000     EXIT.
046100
046200 3100-GRABO-TABLA.
046300     WRITE REG-CLIENTE-NVO-FD FROM WS-CLIENTE (IX-CLI).
046400 3100-GRABO-TABLA-EXIT.
046500     EXIT.
046600
046700*-------------------------------------------------------------*
046800 9999-CANCELO.
046900*-------------------------------------------------------------*
047000     CALL 'CANCELA' USING WCANCELA.
047100     STOP RUN.
047200 9999-CANCELO-EXIT.
047300     EXIT.
