000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMEXTRA.
000400 AUTHOR.        M.SOSA.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  10-04-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    EMISION DEL EXTRACTO DE MOVIMIENTOS DEL CLIENTE, EN       *
001100*    DETALLE O AGREGADO POR PERIODO (DIA/SEMANA/MES/ANIO),     *
001200*    SOBRE LA VENTANA DE FECHAS PEDIDA POR EL CLIENTE.         *
001300*-------------------------------------------------------------*
001400*    REGISTRO DE MODIFICACIONES                                *
001500*-------------------------------------------------------------*
001600*    10-04-99  M.SOSA       ALTA ORIGINAL                      *
001700*    12-22-99  J.OYOLA      TKT-0172  Y2K - VENTANA DE FECHAS  *  TKT0172 
001800*                           EN FORMATO AAAA-MM-DD              *  TKT0172 
001900*    02-15-00  R.PALMEYRO   TKT-0184  AGREGA MODO AGREGADO POR *  TKT0184 
002000*                           PERIODO (CONTROL BREAK)            *  TKT0184 
002100*    03-08-00  M.SOSA       TKT-0196  AGREGA PEDIDO POR        *  TKT0196
002200*                           CANTIDAD DE DIAS ANTES DE HOY      *  TKT0196
002210*    05-20-00  J.OYOLA      TKT-0217  LAS FECHAS DEL LISTADO   *  TKT0217
002220*                           SE IMPRIMIAN AAAA-MM-DD; AHORA SE  *  TKT0217
002230*                           MUESTRAN DD/MM/AAAA (9800-FORMATO- *  TKT0217
002240*                           FECHA).  SE AGREGA WHEN OTHER EN   *  TKT0217
002250*                           9400-CALCULO-PERIODO PARA RECHAZAR *  TKT0217
002260*                           UN SOLX-PERIODO NO RECONOCIDO.     *  TKT0217
002270*                           TAMBIEN SE CORRIGE EL ANCHO DE     *  TKT0217
002280*                           REG-LISTADO (132 A 142) QUE ERA    *  TKT0217
002290*                           INSUFICIENTE PARA LIN-EXTRACTO.    *  TKT0217
002291*    05-26-00  R.PALMEYRO   TKT-0220  LA LINEA DE DETALLE NO   *  TKT0220
002292*                           TRAIA EL NUMERO DE MOVIMIENTO -    *  TKT0220
002293*                           SE AGREGA LEX-TRAN-ID              *  TKT0220
002294*    05-27-00  J.OYOLA      TKT-0221  UN PEDIDO DE VENTANA CON *  TKT0221
002295*                           DIAS-ANTES=0 (SOLO HOY) SE          *  TKT0221
002296*                           RECHAZABA COMO INVALIDA EN LUGAR    *  TKT0221
002297*                           DE RESOLVER A [HOY,HOY]             *  TKT0221
002298*    06-02-00  M.SOSA       TKT-0227  EL AJUSTE DE TKT-0221     *  TKT0227
002310*                           DEJO SIN NINGUN CAMINO QUE ENCIENDA *  TKT0227
002320*                           88-VENTANA-INVALIDA - SIN DESDE Y   *  TKT0227
002330*                           SIN DIAS-ANTES (=0) LA VENTANA SE   *  TKT0227
002340*                           RESOLVIA IGUAL A "SOLO HOY", TAPANDO*  TKT0227
002350*                           EL RECHAZO DE LA REGLA 10.  SE       *  TKT0227
002360*                           VUELVE A RECHAZAR ESE CASO Y SE     *  TKT0227
002370*                           DEJA DIAS-ANTES > 0 COMO UNICA VIA  *  TKT0227
002380*                           DE PEDIR N DIAS ANTES DE HOY        *  TKT0227
002390*-------------------------------------------------------------*
002400 ENVIRONMENT DIVISION.
002500*-------------------------------------------------------------*
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.  IBM-HOST.
002800 OBJECT-COMPUTER.  IBM-HOST.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003200
003300 INPUT-OUTPUT SECTION.
003400*-------------------------------------------------------------*
003500 FILE-CONTROL.
003600     SELECT SOLICITUD    ASSIGN TO SOLICTUD
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS FS-SOLICITUD.
003900
004000     SELECT CLIENTES     ASSIGN TO CLIENTES
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-CLIENTES.
004300
004400     SELECT LEDGER       ASSIGN TO LEDGER
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-LEDGER.
004700
004800     SELECT EXTRACTO     ASSIGN TO EXTLIST
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-EXTRACTO.
005100
005200 DATA DIVISION.
005300*-------------------------------------------------------------*
005400 FILE SECTION.
005500*-------------------------------------------------------------*
005600 FD  SOLICITUD
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD.
005900 01  REG-SOLICITUD-FD                PIC X(159).
006000
006100 FD  CLIENTES
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD.
006400     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-FD.
006500
006600 FD  LEDGER
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900     COPY WTRANLED REPLACING REG-TRANLED BY REG-TRANLED-FD.
007000
007100 FD  EXTRACTO
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  REG-LISTADO                     PIC X(142).
007500
007600*-------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*-------------------------------------------------------------*
007900 77  WS-PROGRAMA                     PIC X(08) VALUE 'PGMEXTRA'.
008000 77  FS-SOLICITUD                    PIC X(02) VALUE SPACES.
008100     88  88-FS-SOLICITUD-OK                     VALUE '00'.
008200     88  88-FS-SOLICITUD-EOF                    VALUE '10'.
008300 77  FS-CLIENTES                     PIC X(02) VALUE SPACES.
008400     88  88-FS-CLIENTES-OK                      VALUE '00'.
008500     88  88-FS-CLIENTES-EOF                     VALUE '10'.
008600 77  FS-LEDGER                       PIC X(02) VALUE SPACES.
008700     88  88-FS-LEDGER-OK                        VALUE '00'.
008800     88  88-FS-LEDGER-EOF                       VALUE '10'.
008900 77  FS-EXTRACTO                     PIC X(02) VALUE SPACES.
009000     88  88-FS-EXTRACTO-OK                      VALUE '00'.
009100
009200 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
009300 77  WS-TOTAL-CLIENTES               PIC 9(04) COMP VALUE 0.
009400 77  WS-TOTAL-TRANLED                PIC 9(05) COMP VALUE 0.
009500 77  WS-TOTAL-SEL                    PIC 9(04) COMP VALUE 0.
009600 77  WS-TOTAL-PERIODOS               PIC 9(04) COMP VALUE 0.
009700 77  WS-IX-CLI-ENCONTRADO            PIC 9(04) COMP VALUE 0.
009800 77  WS-DIAS-A-RESTAR                PIC 9(03) COMP VALUE 0.
009900 77  WS-DIAS-A-SUMAR                 PIC 9(01) COMP VALUE 0.
010000 77  WS-CTR-DIAS                     PIC 9(03) COMP VALUE 0.
010100
010200 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
010300     88  88-ENCONTRE-SI                          VALUE 'S'.
010400     88  88-ENCONTRE-NO                          VALUE 'N'.
010500 77  WS-VENTANA-OK-SW                PIC X(01) VALUE 'N'.
010600     88  88-VENTANA-VALIDA                       VALUE 'S'.
010700     88  88-VENTANA-INVALIDA                     VALUE 'N'.
010800
010900 77  WS-CTR-EXTRACTOS                PIC 9(05) COMP VALUE 0.
011000 77  WS-CTR-RECH-CLIENTE             PIC 9(05) COMP VALUE 0.
011100 77  WS-CTR-RECH-VENTANA             PIC 9(05) COMP VALUE 0.
011200 77  WS-CTR-LEIDAS                   PIC 9(05) COMP VALUE 0.
011300 77  WS-CTR-LINEAS                   PIC 9(05) COMP VALUE 0.
011400 77  WS-TOTAL-GENERAL                PIC S9(09)V99 VALUE 0.
011500 77  WS-VALOR-NUM                    PIC S9(07)V99 VALUE 0.
011600 77  WS-CTR-LINEAS-ED                PIC ZZZZ9    VALUE SPACES.
011700 77  WS-TOTAL-PERIODOS-ED            PIC ZZZZ9    VALUE SPACES.
011800 77  WS-TOTAL-GENERAL-ED    PIC -,---,---,--9.99  VALUE SPACES.
011900
012000 01  WS-FECHA-SISTEMA                PIC 9(08) VALUE 0.
012100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012200     05  WS-FSIS-AAAA                PIC 9(04).
012300     05  WS-FSIS-MM                  PIC 9(02).
012400     05  WS-FSIS-DD                  PIC 9(02).
012500 01  WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
012600 01  WS-FECHA-DESDE                  PIC X(10) VALUE SPACES.
012700 01  WS-FECHA-HASTA                  PIC X(10) VALUE SPACES.
012710 01  WS-FECHA-DESDE-ED               PIC X(10) VALUE SPACES.
012720 01  WS-FECHA-HASTA-ED               PIC X(10) VALUE SPACES.
012800
012900*-------------------------------------------------------------*
013000*    TABLA DE DIAS POR MES - USADA POR TODAS LAS RUTINAS DE    *
013100*    ARITMETICA DE FECHAS DE ESTE PROGRAMA.                    *
013200*-------------------------------------------------------------*
013300 01  WS-TB-DIAS-MES-CARGA.
013400     05  FILLER PIC 9(02) VALUE 31.
013500     05  FILLER PIC 9(02) VALUE 28.
013600     05  FILLER PIC 9(02) VALUE 31.
013700     05  FILLER PIC 9(02) VALUE 30.
013800     05  FILLER PIC 9(02) VALUE 31.
013900     05  FILLER PIC 9(02) VALUE 30.
014000     05  FILLER PIC 9(02) VALUE 31.
014100     05  FILLER PIC 9(02) VALUE 31.
014200     05  FILLER PIC 9(02) VALUE 30.
014300     05  FILLER PIC 9(02) VALUE 31.
014400     05  FILLER PIC 9(02) VALUE 30.
014500     05  FILLER PIC 9(02) VALUE 31.
014600 01  WS-TB-DIAS-MES REDEFINES WS-TB-DIAS-MES-CARGA.
014700     05  WS-DIAS-MES OCCURS 12 TIMES PIC 9(02).
014800
014900 77  WS-DIAMAX-AUX                   PIC 9(02) COMP VALUE 0.
015000 77  WS-RESTO-LEAP                   PIC 9(02) COMP VALUE 0.
015100 77  WS-COCIENTE-LEAP                PIC 9(04) COMP VALUE 0.
015200
015300*-------------------------------------------------------------*
015400*    AREA DE TRABAJO DE UNA FECHA (AAAA/MM/DD) USADA POR LOS   *
015500*    PARRAFOS QUE SUMAN O RESTAN UN DIA A LA VEZ.               *
015600*-------------------------------------------------------------*
015700 01  WS-RD-AREA.
015800     05  WS-RD-AAAA                  PIC 9(04).
015900     05  WS-RD-MM                    PIC 9(02).
016000     05  WS-RD-DD                    PIC 9(02).
016100 01  WS-RD-SALIDA                    PIC X(10) VALUE SPACES.
016200 01  WS-RD-SALIDA-R REDEFINES WS-RD-SALIDA.
016300     05  WS-RDS-AAAA                 PIC 9(04).
016400     05  FILLER                      PIC X(01).
016500     05  WS-RDS-MM                   PIC 9(02).
016600     05  FILLER                      PIC X(01).
016700     05  WS-RDS-DD                   PIC 9(02).
016750
016760*-------------------------------------------------------------*
016770*    AREA DE TRABAJO PARA PASAR UNA FECHA DE AAAA-MM-DD (COMO  *  TKT0217
016780*    SE GUARDA EN EL LEDGER) A DD/MM/AAAA (COMO EXIGE EL       *  TKT0217
016790*    LISTADO DE EXTRACTO - REGLA DE NEGOCIO 14) - 9800-FORMATO-*  TKT0217
016795*    FECHA.                                                    *  TKT0217
016800*-------------------------------------------------------------*
016810 01  WS-FMT-ENTRADA                  PIC X(10) VALUE SPACES.
016820 01  WS-FMT-SALIDA                   PIC X(10) VALUE SPACES.
016830
016900*-------------------------------------------------------------*
017000*    TABLA Y AREAS DEL ALGORITMO DE SAKAMOTO PARA CALCULAR EL  *
017100*    DIA DE LA SEMANA (0=DOMINGO ... 6=SABADO), NECESARIO PARA *
017200*    HALLAR EL FIN DE SEMANA (DOMINGO) DE UNA FECHA DADA.      *
017300*-------------------------------------------------------------*
017400 01  WS-TB-SAKAMOTO-CARGA.
017500     05  FILLER PIC 9(01) VALUE 0.
017600     05  FILLER PIC 9(01) VALUE 3.
017700     05  FILLER PIC 9(01) VALUE 2.
017800     05  FILLER PIC 9(01) VALUE 5.
017900     05  FILLER PIC 9(01) VALUE 0.
018000     05  FILLER PIC 9(01) VALUE 3.
018100     05  FILLER PIC 9(01) VALUE 5.
018200     05  FILLER PIC 9(01) VALUE 1.
018300     05  FILLER PIC 9(01) VALUE 4.
018400     05  FILLER PIC 9(01) VALUE 6.
018500     05  FILLER PIC 9(01) VALUE 2.
018600     05  FILLER PIC 9(01) VALUE 4.
018700 01  WS-TB-SAKAMOTO REDEFINES WS-TB-SAKAMOTO-CARGA.
018800     05  WS-SAK-T OCCURS 12 TIMES PIC 9(01).
018900 77  WS-SAK-Y                        PIC S9(05) COMP VALUE 0.
019000 77  WS-SAK-Y4                       PIC S9(05) COMP VALUE 0.
019100 77  WS-SAK-Y100                     PIC S9(05) COMP VALUE 0.
019200 77  WS-SAK-Y400                     PIC S9(05) COMP VALUE 0.
019300 77  WS-SAK-SUMA                     PIC S9(07) COMP VALUE 0.
019400 77  WS-SAK-DOW                      PIC 9(01) COMP VALUE 0.
019500 77  WS-SAK-DOW-COC                  PIC S9(05) COMP VALUE 0.
019600
019700*-------------------------------------------------------------*
019800*    TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SOLO LECTURA -  *
019900*    USADA PARA VERIFICAR EXISTENCIA DEL CLIENTE PEDIDO).      *
020000*-------------------------------------------------------------*
020100 01  WS-TB-CLIENTES.
020200     05  WS-CLIENTE OCCURS 2000 TIMES INDEXED BY IX-CLI.
020300         10  CLI-CLIENTE-ID          PIC X(36).
020400         10  CLI-PLATFORM-ID         PIC X(20).
020500         10  CLI-PLATFORM-NAME       PIC X(10).
020600         10  FILLER                  PIC X(02).
020700         10  CLI-NOMBRE              PIC X(30).
020800         10  CLI-TELEFONO            PIC X(15).
020900         10  FILLER                  PIC X(02).
021000         10  CLI-FEC-ALTA-X          PIC X(10).
021100         10  CLI-FEC-MODIF-X         PIC X(10).
021200         10  CLI-SUSCR-IND           PIC X(01).
021300         10  CLI-SUSCR-DESDE         PIC X(10).
021400         10  CLI-SUSCR-HASTA         PIC X(10).
021500         10  FILLER                  PIC X(24).
021600         10  FILLER                  PIC X(10).
021700
021800*-------------------------------------------------------------*
021900*    TABLA EN MEMORIA DEL LIBRO MAYOR COMPLETO (SOLO LECTURA). *
022000*-------------------------------------------------------------*
022100 01  WS-TB-TRANLED.
022200     05  WS-TRANLED OCCURS 5000 TIMES INDEXED BY IX-TRN.
022300         10  TRN-CLAVE-INTERNA       PIC X(41).
022400         10  TRN-TRAN-ID             PIC 9(07).
022500         10  TRN-CLIENTE-ID          PIC X(36).
022600         10  TRN-TIPO                PIC X(10).
022700         10  TRN-VALOR               PIC S9(07)V99.
022800         10  TRN-METODO-PAGO         PIC X(01).
022900         10  TRN-CARD-ID             PIC 9(03).
023000         10  TRN-DESCRIPCION         PIC X(40).
023100         10  TRN-CATEGORIA-ID        PIC X(01).
023200         10  TRN-CUOTA-IND           PIC X(01).
023300         10  TRN-CUOTA-NUMERO        PIC 9(02).
023400         10  TRN-FEC-MOVIMIENTO-X    PIC X(10).
023500         10  FILLER                  PIC X(03).
023600
023700*-------------------------------------------------------------*
023800*    MOVIMIENTOS SELECCIONADOS DEL CLIENTE DENTRO DE LA        *
023900*    VENTANA DE FECHAS PEDIDA, ORDENADOS POR FECHA.             *
024000*-------------------------------------------------------------*
024100 01  WS-TB-SELECCION.
024200     05  WS-SEL OCCURS 2000 TIMES INDEXED BY IX-SEL IX-CMP.
024300         10  SEL-FECHA               PIC X(10).
024400         10  SEL-TRAN-ID             PIC 9(07).
024500         10  SEL-DESCRIPCION         PIC X(40).
024600         10  SEL-VALOR               PIC S9(07)V99.
024700         10  SEL-CATEGORIA-ID        PIC X(01).
024800         10  SEL-TIPO                PIC X(10).
024900 01  WS-SEL-AUX.
025000     05  AUX-FECHA                   PIC X(10).
025100     05  AUX-TRAN-ID                 PIC 9(07).
025200     05  AUX-DESCRIPCION             PIC X(40).
025300     05  AUX-VALOR                   PIC S9(07)V99.
025400     05  AUX-CATEGORIA-ID            PIC X(01).
025500     05  AUX-TIPO                    PIC X(10).
025600
025700*-------------------------------------------------------------*
025800*    ACUMULACION POR PERIODO PARA EL MODO AGREGADO.            *
025900*-------------------------------------------------------------*
026000 01  WS-TB-PERIODO.
026100     05  WS-PERIODO OCCURS 2000 TIMES INDEXED BY IX-PER.
026200         10  PER-CLAVE               PIC X(10).
026300         10  PER-ACUMULADO           PIC S9(09)V99 COMP-3.
026400
026500 COPY WREFDAT.
026600 COPY WSOLREQ.
026700 COPY WLINEXTR.
026800 COPY WCANCELA.
026900
027000 01  WS-SW-EOF-SOLIC                 PIC X(01) VALUE 'N'.
027100     88  88-EOF-SOLIC                          VALUE 'S'.
027200
027300*-------------------------------------------------------------*
027400 PROCEDURE DIVISION.
027500*-------------------------------------------------------------*
027600 0000-CUERPO-PRINCIPAL.
027700*----------------------
027800     PERFORM 1000-INICIO   THRU 1000-INICIO-EXIT.
027900     PERFORM 2000-PROCESO  THRU 2000-PROCESO-EXIT
028000         UNTIL 88-EOF-SOLIC.
028100     PERFORM 3000-FINALIZO THRU 3000-FINALIZO-EXIT.
028200     STOP RUN.
028300
028400*-------------------------------------------------------------*
028500 1000-INICIO.
028600*-------------------------------------------------------------*
028700     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
028800     MOVE WS-FSIS-AAAA TO WS-FECHA-PROCESO (1:4).
028900     MOVE '-'          TO WS-FECHA-PROCESO (5:1).
029000     MOVE WS-FSIS-MM   TO WS-FECHA-PROCESO (6:2).
029100     MOVE '-'          TO WS-FECHA-PROCESO (8:1).
029200     MOVE WS-FSIS-DD   TO WS-FECHA-PROCESO (9:2).
029300
029400     OPEN INPUT CLIENTES.
029500     PERFORM 1100-CARGO-CLIENTES THRU 1100-CARGO-CLIENTES-EXIT
029600         UNTIL 88-FS-CLIENTES-EOF.
029700     CLOSE CLIENTES.
029800
029900     OPEN INPUT LEDGER.
030000     PERFORM 1200-CARGO-LEDGER THRU 1200-CARGO-LEDGER-EXIT
030100         UNTIL 88-FS-LEDGER-EOF.
030200     CLOSE LEDGER.
030300
030400     OPEN OUTPUT EXTRACTO.
030500     OPEN INPUT  SOLICITUD.
030600     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
030700
030800 1000-INICIO-EXIT.
030900     EXIT.
031000
031100 1100-CARGO-CLIENTES.
031200     ADD WS-CN-1 TO WS-TOTAL-CLIENTES.
031300     SET IX-CLI TO WS-TOTAL-CLIENTES.
031400     READ CLIENTES INTO WS-CLIENTE (IX-CLI).
031500     IF NOT 88-FS-CLIENTES-OK
031600        SUBTRACT WS-CN-1 FROM WS-TOTAL-CLIENTES
031700     END-IF.
031800 1100-CARGO-CLIENTES-EXIT.
031900     EXIT.
032000
032100 1200-CARGO-LEDGER.
032200     ADD WS-CN-1 TO WS-TOTAL-TRANLED.
032300     SET IX-TRN TO WS-TOTAL-TRANLED.
032400     READ LEDGER INTO WS-TRANLED (IX-TRN).
032500     IF NOT 88-FS-LEDGER-OK
032600        SUBTRACT WS-CN-1 FROM WS-TOTAL-TRANLED
032700     END-IF.
032800 1200-CARGO-LEDGER-EXIT.
032900     EXIT.
033000
033100 1300-LEO-SOLICITUD.
033200     READ SOLICITUD INTO REG-SOLICITUD.
033300     EVALUATE TRUE
033400         WHEN 88-FS-SOLICITUD-OK
033500              ADD WS-CN-1 TO WS-CTR-LEIDAS
033600         WHEN 88-FS-SOLICITUD-EOF
033700              SET 88-EOF-SOLIC TO TRUE
033800         WHEN OTHER
033900              MOVE 'PGMEXTRA'          TO WCANCELA-PROGRAMA
034000              MOVE '1300-LEO-SOLICITUD' TO WCANCELA-PARRAFO
034100              MOVE 'SOLICTUD'          TO WCANCELA-RECURSO
034200              MOVE 'READ'              TO WCANCELA-OPERACION
034300              MOVE FS-SOLICITUD        TO WCANCELA-CODRET
034400              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
034500     END-EVALUATE.
034600 1300-LEO-SOLICITUD-EXIT.
034700     EXIT.
034800
034900*-------------------------------------------------------------*
035000 2000-PROCESO.
035100*-------------------------------------------------------------*
035200     IF 88-SOL-PEDIDO-EXTRACTO
035300        PERFORM 2100-PROCESO-EXTRACTO
035400           THRU 2100-PROCESO-EXTRACTO-EXIT
035500     END-IF.
035600     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
035700 2000-PROCESO-EXIT.
035800     EXIT.
035900
036000*-------------------------------------------------------------*
036100 2100-PROCESO-EXTRACTO.
036200*-------------------------------------------------------------*
036300*    U7 - PRODUCE EL EXTRACTO DE UN CLIENTE, EN DETALLE O      *
036400*    AGREGADO POR PERIODO, DENTRO DE LA VENTANA DE FECHAS      *
036500*    RESUELTA POR 2110-RESUELVO-VENTANA.                       *
036600*-------------------------------------------------------------*
036700     PERFORM 8000-BUSCO-CLIENTE THRU 8000-BUSCO-CLIENTE-EXIT.
036800     IF 88-ENCONTRE-NO
036900        ADD WS-CN-1 TO WS-CTR-RECH-CLIENTE
037000        GO TO 2100-PROCESO-EXTRACTO-EXIT
037100     END-IF.
037200
037300     PERFORM 2110-RESUELVO-VENTANA
037400        THRU 2110-RESUELVO-VENTANA-EXIT.
037500     IF 88-VENTANA-INVALIDA
037600        ADD WS-CN-1 TO WS-CTR-RECH-VENTANA
037700        GO TO 2100-PROCESO-EXTRACTO-EXIT
037800     END-IF.
037900
038000     MOVE 0 TO WS-TOTAL-SEL.
038100     PERFORM 2120-SELECCIONO THRU 2120-SELECCIONO-EXIT
038200         VARYING IX-TRN FROM 1 BY 1
038300         UNTIL IX-TRN > WS-TOTAL-TRANLED.
038400
038500     PERFORM 2130-ORDENO-SELECCION
038600        THRU 2130-ORDENO-SELECCION-EXIT.
038700
038800     IF 88-SOLX-DETALLE
038900        PERFORM 2200-IMPRIMO-DETALLE
039000           THRU 2200-IMPRIMO-DETALLE-EXIT
039100     ELSE
039200        PERFORM 2300-IMPRIMO-AGREGADO
039300           THRU 2300-IMPRIMO-AGREGADO-EXIT
039400     END-IF.
039500
039600     ADD WS-CN-1 TO WS-CTR-EXTRACTOS.
039700
039800 2100-PROCESO-EXTRACTO-EXIT.
039900     EXIT.
040000
040100*-------------------------------------------------------------*
040200 2110-RESUELVO-VENTANA.
040300*-------------------------------------------------------------*
040400*    REGLA DE NEGOCIO 10 - VENTANA DE FECHAS DEL EXTRACTO:     *
040500*    DESDE/HASTA INFORMADOS SE USAN TAL CUAL; SOLO DESDE       *
040600*    INFORMADO IMPLICA HASTA = DESDE; SIN DESDE, SOLX-DIAS-    *
040700*    ANTES = N (N > 0) IMPLICA DESDE = HOY MENOS N DIAS Y       *
040750*    HASTA = HOY (TKT-0221).  VENTANA INVALIDA CUANDO NO SE    *
040760*    INFORMA NINGUN CRITERIO DE SELECCION DE FECHAS.            *
040770*    TKT-0227: EL PROGRAMA NO TIENE FORMA DE DISTINGUIR "VINO   *
040780*    SOLX-DIAS-ANTES=0 A PROPOSITO" DE "NO VINO NINGUN          *
040790*    CRITERIO" (EL CAMPO ES PIC 9(03) SIN SIGNO, NO ADMITE UN   *
040795*    VALOR NULO); SE OPTA POR TRATAR "SIN DESDE Y CON DIAS-     *
040796*    ANTES EN CERO" COMO "NO SE INFORMO NINGUN CRITERIO" Y      *
040797*    RECHAZAR LA VENTANA (REGLA 10), EN LUGAR DE RESOLVERLA A   *
040798*    "SOLO HOY" COMO HACIA ANTES - 88-VENTANA-INVALIDA HABIA    *
040799*    QUEDADO SIN NINGUN CAMINO QUE LA ENCENDIERA.                *
040900*-------------------------------------------------------------*
041000     SET 88-VENTANA-VALIDA TO TRUE.
041100     IF SOLX-DESDE NOT = SPACES
041200        MOVE SOLX-DESDE TO WS-FECHA-DESDE
041300        IF SOLX-HASTA NOT = SPACES
041400           MOVE SOLX-HASTA TO WS-FECHA-HASTA
041500        ELSE
041600           MOVE SOLX-DESDE TO WS-FECHA-HASTA
041700        END-IF
041800     ELSE
041810        IF SOLX-DIAS-ANTES = 0
041820           SET 88-VENTANA-INVALIDA TO TRUE
041830        ELSE
041900           MOVE WS-FECHA-PROCESO (1:4) TO WS-RD-AAAA
042000           MOVE WS-FECHA-PROCESO (6:2) TO WS-RD-MM
042100           MOVE WS-FECHA-PROCESO (9:2) TO WS-RD-DD
042200           MOVE WS-FECHA-PROCESO       TO WS-RD-SALIDA
042300           PERFORM 9700-RESTO-UN-DIA
042400              THRU 9700-RESTO-UN-DIA-EXIT
042500              VARYING WS-CTR-DIAS FROM 1 BY 1
042600              UNTIL WS-CTR-DIAS > SOLX-DIAS-ANTES
042700           MOVE WS-RD-SALIDA          TO WS-FECHA-DESDE
042800           MOVE WS-FECHA-PROCESO      TO WS-FECHA-HASTA
042900        END-IF
043200     END-IF.
043300
043400 2110-RESUELVO-VENTANA-EXIT.
043500     EXIT.
043600
043700 2120-SELECCIONO.
043800     IF TRN-CLIENTE-ID (IX-TRN) = SOLX-CLIENTE-ID AND
043900        TRN-FEC-MOVIMIENTO-X (IX-TRN) >= WS-FECHA-DESDE AND
044000        TRN-FEC-MOVIMIENTO-X (IX-TRN) <= WS-FECHA-HASTA
044100        ADD WS-CN-1 TO WS-TOTAL-SEL
044200        SET IX-SEL TO WS-TOTAL-SEL
044300        MOVE TRN-FEC-MOVIMIENTO-X (IX-TRN) TO SEL-FECHA (IX-SEL)
044400        MOVE TRN-TRAN-ID (IX-TRN)     TO SEL-TRAN-ID (IX-SEL)
044500        MOVE TRN-DESCRIPCION (IX-TRN) TO
044600                                    SEL-DESCRIPCION (IX-SEL)
044700        MOVE TRN-VALOR (IX-TRN)       TO SEL-VALOR (IX-SEL)
044800        MOVE TRN-CATEGORIA-ID (IX-TRN) TO
044900                                    SEL-CATEGORIA-ID (IX-SEL)
045000        MOVE TRN-TIPO (IX-TRN)        TO SEL-TIPO (IX-SEL)
045100     END-IF.
045200 2120-SELECCIONO-EXIT.
045300     EXIT.
045400
045500*-------------------------------------------------------------*
045600 2130-ORDENO-SELECCION.
045700*-------------------------------------------------------------*
045800*    ORDENA LA SELECCION POR FECHA ASCENDENTE (BURBUJA - LA    *
045900*    CANTIDAD DE MOVIMIENTOS POR CLIENTE Y VENTANA ES ACOTADA).*
046000*-------------------------------------------------------------*
046100     IF WS-TOTAL-SEL > 1
046200        PERFORM 2140-PASADA-BURBUJA
046300           THRU 2140-PASADA-BURBUJA-EXIT
046400           VARYING IX-SEL FROM 1 BY 1
046500           UNTIL IX-SEL > WS-TOTAL-SEL
046600     END-IF.
046700 2130-ORDENO-SELECCION-EXIT.
046800     EXIT.
046900
047000 2140-PASADA-BURBUJA.
047100     PERFORM 2150-COMPARO-Y-PERMUTO
047200        THRU 2150-COMPARO-Y-PERMUTO-EXIT
047300        VARYING IX-CMP FROM 1 BY 1
047400        UNTIL IX-CMP > WS-TOTAL-SEL - 1.
047500 2140-PASADA-BURBUJA-EXIT.
047600     EXIT.
047700
047800 2150-COMPARO-Y-PERMUTO.
047900     IF SEL-FECHA (IX-CMP) > SEL-FECHA (IX-CMP + 1)
048000        MOVE SEL-FECHA       (IX-CMP)     TO AUX-FECHA
048100        MOVE SEL-TRAN-ID     (IX-CMP)     TO AUX-TRAN-ID
048200        MOVE SEL-DESCRIPCION (IX-CMP)     TO AUX-DESCRIPCION
048300        MOVE SEL-VALOR       (IX-CMP)     TO AUX-VALOR
048400        MOVE SEL-CATEGORIA-ID (IX-CMP)    TO AUX-CATEGORIA-ID
048500        MOVE SEL-TIPO        (IX-CMP)     TO AUX-TIPO
048600
048700        MOVE SEL-FECHA       (IX-CMP + 1) TO SEL-FECHA (IX-CMP)
048800        MOVE SEL-TRAN-ID     (IX-CMP + 1) TO
048900                                    SEL-TRAN-ID (IX-CMP)
049000        MOVE SEL-DESCRIPCION (IX-CMP + 1) TO
049100                                    SEL-DESCRIPCION (IX-CMP)
049200        MOVE SEL-VALOR       (IX-CMP + 1) TO SEL-VALOR (IX-CMP)
049300        MOVE SEL-CATEGORIA-ID (IX-CMP + 1) TO
049400                                    SEL-CATEGORIA-ID (IX-CMP)
049500        MOVE SEL-TIPO        (IX-CMP + 1) TO SEL-TIPO (IX-CMP)
049600
049700        MOVE AUX-FECHA        TO SEL-FECHA       (IX-CMP + 1)
049800        MOVE AUX-TRAN-ID      TO SEL-TRAN-ID     (IX-CMP + 1)
049900        MOVE AUX-DESCRIPCION  TO SEL-DESCRIPCION (IX-CMP + 1)
050000        MOVE AUX-VALOR        TO SEL-VALOR       (IX-CMP + 1)
050100        MOVE AUX-CATEGORIA-ID TO SEL-CATEGORIA-ID (IX-CMP + 1)
050200        MOVE AUX-TIPO         TO SEL-TIPO        (IX-CMP + 1)
050300     END-IF.
050400 2150-COMPARO-Y-PERMUTO-EXIT.
050500     EXIT.
050600
050700*-------------------------------------------------------------*
050800 2200-IMPRIMO-DETALLE.
050900*-------------------------------------------------------------*
050920     MOVE WS-FECHA-DESDE TO WS-FMT-ENTRADA.
050930     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
050940     MOVE WS-FMT-SALIDA  TO WS-FECHA-DESDE-ED.
050950     MOVE WS-FECHA-HASTA TO WS-FMT-ENTRADA.
050960     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
050970     MOVE WS-FMT-SALIDA  TO WS-FECHA-HASTA-ED.
051000     MOVE SPACES TO REG-LISTADO.
051100     STRING 'EXTRATO CLIENTE ' SOLX-CLIENTE-ID (1:15)
051200            ' DE ' WS-FECHA-DESDE-ED ' A ' WS-FECHA-HASTA-ED
051300            DELIMITED BY SIZE INTO REG-LISTADO.
051400     WRITE REG-LISTADO.
051500
051600     MOVE 0 TO WS-TOTAL-GENERAL.
051700     PERFORM 2210-IMPRIMO-UN-DETALLE
051800        THRU 2210-IMPRIMO-UN-DETALLE-EXIT
051900        VARYING IX-SEL FROM 1 BY 1
052000        UNTIL IX-SEL > WS-TOTAL-SEL.
052100
052200     MOVE SPACES TO REG-LISTADO.
052300     WRITE REG-LISTADO.
052400     MOVE SPACES TO REG-LISTADO.
052500     MOVE WS-CTR-LINEAS    TO WS-CTR-LINEAS-ED.
052600     MOVE WS-TOTAL-GENERAL TO WS-TOTAL-GENERAL-ED.
052700     STRING 'TOTAL DE MOVIMIENTOS: ' WS-CTR-LINEAS-ED
052800            '   TOTAL GENERAL: ' WS-TOTAL-GENERAL-ED
052900            DELIMITED BY SIZE INTO REG-LISTADO.
053000     WRITE REG-LISTADO.
053100
053200 2200-IMPRIMO-DETALLE-EXIT.
053300     EXIT.
053400
053500 2210-IMPRIMO-UN-DETALLE.
053510     MOVE SEL-TRAN-ID (IX-SEL) TO LEX-TRAN-ID.
053550     MOVE SEL-FECHA (IX-SEL) TO WS-FMT-ENTRADA.
053560     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
053570     MOVE WS-FMT-SALIDA      TO LEX-FECHA.
053700     MOVE SEL-TIPO  (IX-SEL) TO LEX-TIPO.
053800
053900     SET IX-CATEG TO 1.
054000     SEARCH TB-CATEG
054100         AT END MOVE 'DESCONOCIDA' TO LEX-CATEGORIA
054200         WHEN TB-CATEG-COD (IX-CATEG) = SEL-CATEGORIA-ID (IX-SEL)
054300             MOVE TB-CATEG-DESC (IX-CATEG) TO LEX-CATEGORIA
054400     END-SEARCH.
054500
054600     MOVE SEL-DESCRIPCION (IX-SEL) TO LEX-DESCRIPCION.
054700     MOVE SEL-VALOR       (IX-SEL) TO WS-VALOR-NUM.
054800     MOVE WS-VALOR-NUM              TO LEX-VALOR.
054900     ADD WS-VALOR-NUM TO WS-TOTAL-GENERAL.
055000     ADD WS-CN-1 TO WS-CTR-LINEAS.
055100
055200     WRITE REG-LISTADO FROM LIN-EXTRACTO.
055300 2210-IMPRIMO-UN-DETALLE-EXIT.
055400     EXIT.
055500
055600*-------------------------------------------------------------*
055700 2300-IMPRIMO-AGREGADO.
055800*-------------------------------------------------------------*
055900*    U7 - MODO AGREGADO.  ACUMULA CADA MOVIMIENTO SELECCIONADO *
056000*    EN LA CLAVE DE SU PERIODO (REGLA DE NEGOCIO 11) Y LUEGO   *
056100*    EMITE UNA LINEA POR PERIODO.                               *
056200*-------------------------------------------------------------*
056220     MOVE WS-FECHA-DESDE TO WS-FMT-ENTRADA.
056230     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
056240     MOVE WS-FMT-SALIDA  TO WS-FECHA-DESDE-ED.
056250     MOVE WS-FECHA-HASTA TO WS-FMT-ENTRADA.
056260     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
056270     MOVE WS-FMT-SALIDA  TO WS-FECHA-HASTA-ED.
056300     MOVE SPACES TO REG-LISTADO.
056400     STRING 'EXTRATO AGREGADO CLIENTE ' SOLX-CLIENTE-ID (1:12)
056500            ' DE ' WS-FECHA-DESDE-ED ' A ' WS-FECHA-HASTA-ED
056600            DELIMITED BY SIZE INTO REG-LISTADO.
056700     WRITE REG-LISTADO.
056800
056900     MOVE 0 TO WS-TOTAL-PERIODOS.
057000     PERFORM 2310-ACUMULO-PERIODO
057100        THRU 2310-ACUMULO-PERIODO-EXIT
057200        VARYING IX-SEL FROM 1 BY 1
057300        UNTIL IX-SEL > WS-TOTAL-SEL.
057400
057500     MOVE 0 TO WS-TOTAL-GENERAL.
057600     PERFORM 2320-IMPRIMO-UN-PERIODO
057700        THRU 2320-IMPRIMO-UN-PERIODO-EXIT
057800        VARYING IX-PER FROM 1 BY 1
057900        UNTIL IX-PER > WS-TOTAL-PERIODOS.
058000
058100     MOVE SPACES TO REG-LISTADO.
058200     WRITE REG-LISTADO.
058300     MOVE SPACES TO REG-LISTADO.
058400     MOVE WS-TOTAL-PERIODOS TO WS-TOTAL-PERIODOS-ED.
058500     MOVE WS-TOTAL-GENERAL  TO WS-TOTAL-GENERAL-ED.
058600     STRING 'TOTAL DE PERIODOS: ' WS-TOTAL-PERIODOS-ED
058700            '   TOTAL GENERAL: ' WS-TOTAL-GENERAL-ED
058800            DELIMITED BY SIZE INTO REG-LISTADO.
058900     WRITE REG-LISTADO.
059000
059100 2300-IMPRIMO-AGREGADO-EXIT.
059200     EXIT.
059300
059400 2310-ACUMULO-PERIODO.
059500     PERFORM 9400-CALCULO-PERIODO THRU 9400-CALCULO-PERIODO-EXIT.
059600
059700     SET 88-ENCONTRE-NO TO TRUE.
059800     SET IX-PER TO 1.
059900     SEARCH WS-PERIODO
060000         VARYING IX-PER
060100         AT END
060200             SET 88-ENCONTRE-NO TO TRUE
060300         WHEN PER-CLAVE (IX-PER) = WS-RD-SALIDA
060400             SET 88-ENCONTRE-SI TO TRUE
060500     END-SEARCH.
060600
060700     IF 88-ENCONTRE-SI
060800        ADD SEL-VALOR (IX-SEL) TO PER-ACUMULADO (IX-PER)
060900     ELSE
061000        ADD WS-CN-1 TO WS-TOTAL-PERIODOS
061100        SET IX-PER TO WS-TOTAL-PERIODOS
061200        MOVE WS-RD-SALIDA         TO PER-CLAVE (IX-PER)
061300        MOVE SEL-VALOR (IX-SEL)   TO PER-ACUMULADO (IX-PER)
061400     END-IF.
061500 2310-ACUMULO-PERIODO-EXIT.
061600     EXIT.
061700
061800 2320-IMPRIMO-UN-PERIODO.
061850     MOVE PER-CLAVE (IX-PER)      TO WS-FMT-ENTRADA.
061860     PERFORM 9800-FORMATO-FECHA THRU 9800-FORMATO-FECHA-EXIT.
061870     MOVE WS-FMT-SALIDA           TO LEX-FECHA.
062000     MOVE 'PERIODO'               TO LEX-TIPO.
062100     MOVE SPACES                  TO LEX-CATEGORIA.
062200     MOVE SPACES                  TO LEX-DESCRIPCION.
062300     MOVE PER-ACUMULADO (IX-PER)  TO WS-VALOR-NUM.
062400     MOVE WS-VALOR-NUM             TO LEX-VALOR.
062500     ADD WS-VALOR-NUM TO WS-TOTAL-GENERAL.
062600     WRITE REG-LISTADO FROM LIN-EXTRACTO.
062700 2320-IMPRIMO-UN-PERIODO-EXIT.
062800     EXIT.
062900
063000*-------------------------------------------------------------*
063100 9400-CALCULO-PERIODO.
063200*-------------------------------------------------------------*
063300*    CALCULA LA CLAVE DEL PERIODO (FECHA DE CIERRE DEL         *
063400*    PERIODO) DE UN MOVIMIENTO SEGUN SOLX-PERIODO:              *
063500*    DIA=LA PROPIA FECHA; SEMANA=DOMINGO EN QUE TERMINA;        *
063600*    MES=ULTIMO DIA DEL MES; ANIO=31 DE DICIEMBRE.              *
063700*-------------------------------------------------------------*
063800     MOVE SEL-FECHA (IX-SEL) (1:4) TO WS-RD-AAAA.
063900     MOVE SEL-FECHA (IX-SEL) (6:2) TO WS-RD-MM.
064000     MOVE SEL-FECHA (IX-SEL) (9:2) TO WS-RD-DD.
064100
064200     EVALUATE TRUE
064300         WHEN 88-SOLX-PER-DIA
064400              MOVE SEL-FECHA (IX-SEL) TO WS-RD-SALIDA
064500         WHEN 88-SOLX-PER-MES
064600              MOVE WS-DIAS-MES (WS-RD-MM) TO WS-DIAMAX-AUX
064700              IF WS-RD-MM = 2
064800                 PERFORM 9450-VERIFICO-BISIESTO
064900                    THRU 9450-VERIFICO-BISIESTO-EXIT
065000              END-IF
065100              MOVE WS-DIAMAX-AUX TO WS-RD-DD
065200              MOVE WS-RD-AAAA TO WS-RDS-AAAA
065300              MOVE WS-RD-MM   TO WS-RDS-MM
065400              MOVE WS-RD-DD   TO WS-RDS-DD
065500              MOVE '-'        TO WS-RD-SALIDA (5:1)
065600              MOVE '-'        TO WS-RD-SALIDA (8:1)
065700         WHEN 88-SOLX-PER-ANIO
065800              MOVE WS-RD-AAAA TO WS-RDS-AAAA
065900              MOVE 12         TO WS-RDS-MM
066000              MOVE 31         TO WS-RDS-DD
066100              MOVE '-'        TO WS-RD-SALIDA (5:1)
066200              MOVE '-'        TO WS-RD-SALIDA (8:1)
066300         WHEN 88-SOLX-PER-SEMANA
066400              PERFORM 9500-DIA-SEMANA
066500                 THRU 9500-DIA-SEMANA-EXIT
066600              IF WS-SAK-DOW = 0
066700                 MOVE 0 TO WS-DIAS-A-SUMAR
066800              ELSE
066900                 COMPUTE WS-DIAS-A-SUMAR = 7 - WS-SAK-DOW
067000              END-IF
067100              PERFORM 9600-SUMO-UN-DIA
067200                 THRU 9600-SUMO-UN-DIA-EXIT
067300                 VARYING WS-CTR-DIAS FROM 1 BY 1
067400                 UNTIL WS-CTR-DIAS > WS-DIAS-A-SUMAR
067410         WHEN OTHER
067420              MOVE 'PGMEXTRA'            TO WCANCELA-PROGRAMA
067430              MOVE '9400-CALCULO-PERIODO' TO WCANCELA-PARRAFO
067440              MOVE 'SOLX-PERIODO'        TO WCANCELA-RECURSO
067450              MOVE 'VALIDACION'          TO WCANCELA-OPERACION
067460              MOVE SOLX-PERIODO          TO WCANCELA-CODRET
067470              MOVE 'MODO DE PERIODO NO RECONOCIDO EN EL PEDIDO'
067480                                         TO WCANCELA-MENSAJE
067490              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
067500     END-EVALUATE.
067600 9400-CALCULO-PERIODO-EXIT.
067700     EXIT.
067800
067900 9450-VERIFICO-BISIESTO.
068000     DIVIDE WS-RD-AAAA BY 4
068100         GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP.
068200     IF WS-RESTO-LEAP = 0
068300        MOVE 29 TO WS-DIAMAX-AUX
068400        DIVIDE WS-RD-AAAA BY 100
068500            GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
068600        IF WS-RESTO-LEAP = 0
068700           MOVE 28 TO WS-DIAMAX-AUX
068800           DIVIDE WS-RD-AAAA BY 400
068900               GIVING WS-COCIENTE-LEAP REMAINDER WS-RESTO-LEAP
069000           IF WS-RESTO-LEAP = 0
069100              MOVE 29 TO WS-DIAMAX-AUX
069200           END-IF
069300        END-IF
069400     END-IF.
069500 9450-VERIFICO-BISIESTO-EXIT.
069600     EXIT.
069700
069800*-------------------------------------------------------------*
069900 9500-DIA-SEMANA.
070000*-------------------------------------------------------------*
070100*    ALGORITMO DE SAKAMOTO - DEVUELVE EN WS-SAK-DOW EL DIA DE  *
070200*    LA SEMANA DE WS-RD-AAAA/MM/DD (0=DOMINGO...6=SABADO).     *
070300*-------------------------------------------------------------*
070400     MOVE WS-RD-AAAA TO WS-SAK-Y.
070500     IF WS-RD-MM < 3
070600        SUBTRACT 1 FROM WS-SAK-Y
070700     END-IF.
070800     DIVIDE WS-SAK-Y BY 4   GIVING WS-SAK-Y4.
070900     DIVIDE WS-SAK-Y BY 100 GIVING WS-SAK-Y100.
071000     DIVIDE WS-SAK-Y BY 400 GIVING WS-SAK-Y400.
071100     COMPUTE WS-SAK-SUMA =
071200        WS-SAK-Y + WS-SAK-Y4 - WS-SAK-Y100 + WS-SAK-Y400 +
071300        WS-SAK-T (WS-RD-MM) + WS-RD-DD.
071400     DIVIDE WS-SAK-SUMA BY 7
071500         GIVING WS-SAK-DOW-COC REMAINDER WS-SAK-DOW.
071600 9500-DIA-SEMANA-EXIT.
071700     EXIT.
071800
071900*-------------------------------------------------------------*
072000 9600-SUMO-UN-DIA.
072100*-------------------------------------------------------------*
072200*    SUMA UN DIA A WS-RD-AAAA/MM/DD, DEJANDO EL RESULTADO EN   *
072300*    WS-RD-AREA Y EN WS-RD-SALIDA (FORMATO AAAA-MM-DD).        *
072400*-------------------------------------------------------------*
072500     ADD 1 TO WS-RD-DD.
072600     MOVE WS-DIAS-MES (WS-RD-MM) TO WS-DIAMAX-AUX.
072700     IF WS-RD-MM = 2
072800        PERFORM 9450-VERIFICO-BISIESTO
072900           THRU 9450-VERIFICO-BISIESTO-EXIT
073000     END-IF.
073100     IF WS-RD-DD > WS-DIAMAX-AUX
073200        MOVE 1 TO WS-RD-DD
073300        ADD 1 TO WS-RD-MM
073400        IF WS-RD-MM > 12
073500           MOVE 1 TO WS-RD-MM
073600           ADD 1 TO WS-RD-AAAA
073700        END-IF
073800     END-IF.
073900     MOVE WS-RD-AAAA TO WS-RDS-AAAA.
074000     MOVE WS-RD-MM   TO WS-RDS-MM.
074100     MOVE WS-RD-DD   TO WS-RDS-DD.
074200     MOVE '-'        TO WS-RD-SALIDA (5:1).
074300     MOVE '-'        TO WS-RD-SALIDA (8:1).
074400 9600-SUMO-UN-DIA-EXIT.
074500     EXIT.
074600
074700*-------------------------------------------------------------*
074800 9700-RESTO-UN-DIA.
074900*-------------------------------------------------------------*
075000*    RESTA UN DIA A WS-RD-AAAA/MM/DD, DEJANDO EL RESULTADO EN  *
075100*    WS-RD-AREA Y EN WS-RD-SALIDA (FORMATO AAAA-MM-DD).        *
075200*-------------------------------------------------------------*
075300     IF WS-RD-DD > 1
075400        SUBTRACT 1 FROM WS-RD-DD
075500     ELSE
075600        IF WS-RD-MM > 1
075700           SUBTRACT 1 FROM WS-RD-MM
075800        ELSE
075900           MOVE 12 TO WS-RD-MM
076000           SUBTRACT 1 FROM WS-RD-AAAA
076100        END-IF
076200        MOVE WS-DIAS-MES (WS-RD-MM) TO WS-DIAMAX-AUX
076300        IF WS-RD-MM = 2
076400           PERFORM 9450-VERIFICO-BISIESTO
076500              THRU 9450-VERIFICO-BISIESTO-EXIT
076600        END-IF
076700        MOVE WS-DIAMAX-AUX TO WS-RD-DD
076800     END-IF.
076900     MOVE WS-RD-AAAA TO WS-RDS-AAAA.
077000     MOVE WS-RD-MM   TO WS-RDS-MM.
077100     MOVE WS-RD-DD   TO WS-RDS-DD.
077200     MOVE '-'        TO WS-RD-SALIDA (5:1).
077300     MOVE '-'        TO WS-RD-SALIDA (8:1).
077400 9700-RESTO-UN-DIA-EXIT.
077500     EXIT.
077510
077520*-------------------------------------------------------------*
077530 9800-FORMATO-FECHA.
077540*-------------------------------------------------------------*
077550*    RECIBE UNA FECHA EN WS-FMT-ENTRADA (AAAA-MM-DD, TAL COMO  *  TKT0217
077560*    SE GUARDA EN EL LEDGER) Y LA DEJA EN WS-FMT-SALIDA EN     *  TKT0217
077570*    FORMATO DD/MM/AAAA PARA IMPRESION (REGLA DE NEGOCIO 14).  *  TKT0217
077580*-------------------------------------------------------------*
077590     MOVE WS-FMT-ENTRADA (9:2) TO WS-FMT-SALIDA (1:2).
077600     MOVE '/'                  TO WS-FMT-SALIDA (3:1).
077610     MOVE WS-FMT-ENTRADA (6:2) TO WS-FMT-SALIDA (4:2).
077620     MOVE '/'                  TO WS-FMT-SALIDA (6:1).
077630     MOVE WS-FMT-ENTRADA (1:4) TO WS-FMT-SALIDA (7:4).
077640 9800-FORMATO-FECHA-EXIT.
077650     EXIT.
077660
077700*-------------------------------------------------------------*
077800 8000-BUSCO-CLIENTE.
077900*-------------------------------------------------------------*
078000     SET 88-ENCONTRE-NO TO TRUE.
078100     SET IX-CLI TO 1.
078200     SEARCH WS-CLIENTE
078300         VARYING IX-CLI
078400         AT END
078500             SET 88-ENCONTRE-NO TO TRUE
078600         WHEN CLI-CLIENTE-ID (IX-CLI) = SOLX-CLIENTE-ID
078700             SET 88-ENCONTRE-SI TO TRUE
078800             SET WS-IX-CLI-ENCONTRADO TO IX-CLI
078900     END-SEARCH.
079000 8000-BUSCO-CLIENTE-EXIT.
079100     EXIT.
079200
079300*-------------------------------------------------------------*
079400 3000-FINALIZO.
079500*-------------------------------------------------------------*
079600     CLOSE SOLICITUD EXTRACTO.
079700
079800     DISPLAY ' '.
079900     DISPLAY '---------------- PGMEXTRA - CONTROL ------------'.
080000     DISPLAY 'SOLICITUDES LEIDAS       : ' WS-CTR-LEIDAS.
080100     DISPLAY 'EXTRACTOS EMITIDOS       : ' WS-CTR-EXTRACTOS.
080200     DISPLAY 'RECHAZOS - CLIENTE       : ' WS-CTR-RECH-CLIENTE.
080300     DISPLAY 'RECHAZOS - VENTANA       : ' WS-CTR-RECH-VENTANA.
080400     DISPLAY '-------------------------------------------------'.
080500
080600 3000-FINALIZO-EXIT.
080700     EXIT.
080800
080900*-------------------------------------------------------------*
081000 9999-CANCELO.
081100*-------------------------------------------------------------*
081200     CALL 'CANCELA' USING WCANCELA.
081300     STOP RUN.
081400 9999-CANCELO-EXIT.
081500     EXIT.
