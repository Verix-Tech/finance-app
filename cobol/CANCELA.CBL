000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CANCELA.
000400 AUTHOR.        R.PALMEYRO.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  02/15/88.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    RUTINA GENERAL DE CANCELACION DE PROCESOS BATCH.  TODOS   *
001100*    LOS PROGRAMAS DEL SUBSISTEMA DE CONTROL DE GASTOS         *
001200*    PERSONALES LA INVOCAN CUANDO UNA OPERACION DE E/S NO      *
001300*    TERMINA EN CODIGO '00' Y NO ES UN CODIGO ESPERADO POR EL  *
001400*    PROGRAMA (FIN DE ARCHIVO, CLAVE NO ENCONTRADA, ETC.)      *
001500*-------------------------------------------------------------*
001600*    REGISTRO DE MODIFICACIONES                                *
001700*-------------------------------------------------------------*
001800*    02-15-88  R.PALMEYRO   ALTA ORIGINAL                      *
001900*    06-03-88  R.PALMEYRO   AGREGA CODIGOS 34,44 DE VSAM       *
002000*    11-20-89  M.SOSA       TKT-0022  ESTANDARIZA EL BANNER    *  TKT0022 
002100*    04-11-91  R.PALMEYRO   TKT-0055  AGREGA COD. 61 Y 91      *  TKT0055 
002200*    09-08-93  J.OYOLA      TKT-0090  REVISION ANUAL DE COBOL  *  TKT0090 
002300*    03-14-96  M.SOSA       TKT-0121  AGREGA WCANCELA-RECURSO  *  TKT0121 
002400*    10-02-98  R.PALMEYRO   TKT-0145  AJUSTE Y2K - SIN IMPACTO *  TKT0145 
002500*                           EN ESTA RUTINA, SE REVISA POR      *  TKT0145 
002600*                           COMPLETITUD DEL PROYECTO Y2K       *  TKT0145 
002700*    05-19-99  J.OYOLA      TKT-0159  ADAPTA RUTINA PARA EL    *  TKT0159
002800*                           NUEVO SUBSISTEMA DE CONTROL DE     *  TKT0159
002900*                           GASTOS PERSONALES (EX-CTA CTE)     *  TKT0159
002910*    05-30-00  M.SOSA       TKT-0225  LOS TEXTOS DE MSG Y EL   *  TKT0225
002920*                           BANNER SEGUIAN EN INGLES DE LA     *  TKT0225
002930*                           VIEJA RUTINA GENERICA DE ABEND -    *  TKT0225
002940*                           SE PASAN A ESPANOL COMO EL RESTO   *  TKT0225
002950*                           DE LOS MENSAJES DEL SUBSISTEMA     *  TKT0225
003000*-------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*-------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-HOST.
003500 OBJECT-COMPUTER.  IBM-HOST.
003600 SPECIAL-NAMES.
003700     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003800
003900 DATA DIVISION.
004000*-------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*-------------------------------------------------------------*
004300 77  WS-PROGRAMA                     PIC X(08) VALUE 'CANCELA'.
004400 77  WS-CN-1                         PIC 9     VALUE 1.
004500 77  WS-CN-0                         PIC 9     VALUE 0.
004600 77  WS-VECES-LLAMADA                PIC 9(05) COMP VALUE 0.
004700 77  WS-CICLO                        PIC X     VALUE ' '.
004800     88  88-CICLO-INICIAL                       VALUE ' '.
004900     88  88-CICLO-CONTINUACION                  VALUE '1'.
005000 77  MSG                             PIC X(50) VALUE SPACES.
005100*-------------------------------------------------------------*
005200 LINKAGE SECTION.
005300*-------------------------------------------------------------*
005400* AREA DE COMUNICACION CON EL PROGRAMA QUE CANCELA
005500 COPY WCANCELA.
005600*-------------------------------------------------------------*
005700 PROCEDURE DIVISION USING WCANCELA.
005800*-------------------------------------------------------------*
005900 0000-CUERPO-PRINCIPAL SECTION.
006000*-----------------------------
006100     ADD WS-CN-1 TO WS-VECES-LLAMADA.
006200
006300     EVALUATE WCANCELA-CODRET (1:2)
006400          WHEN '00' MOVE 'OPERACION CORRECTA '           TO MSG
006500          WHEN '02' MOVE 'CORRECTA CON DUPLICADO '       TO MSG
006600          WHEN '04' MOVE 'CORRECTA - LARGO INCOMPLETO '  TO MSG
006700          WHEN '05' MOVE 'CORRECTA - ARCHIVO OPCIONAL '  TO MSG
006800          WHEN '07' MOVE 'CORRECTA - SIN UNIDAD '        TO MSG
006900          WHEN '10' MOVE 'FIN DE ARCHIVO '               TO MSG
007000          WHEN '14' MOVE 'CLAVE FUERA DE RANGO '         TO MSG
007100          WHEN '21' MOVE 'CLAVE INVALIDA '               TO MSG
007200          WHEN '22' MOVE 'CLAVE YA EXISTE '              TO MSG
007300          WHEN '23' MOVE 'CLAVE NO ENCONTRADA '          TO MSG
007400          WHEN '30' MOVE 'ERROR PERMANENTE DE E/S '      TO MSG
007500          WHEN '31' MOVE 'NOMBRE DE ARCHIVO INCONSIST. ' TO MSG
007600          WHEN '34' MOVE 'VIOLACION DE LIMITE DE ARCH. '  TO MSG
007700          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO '        TO MSG
007800          WHEN '37' MOVE 'PERMISO DENEGADO '             TO MSG
007900          WHEN '38' MOVE 'ARCHIVO CERRADO CON LOCK '     TO MSG
008000          WHEN '39' MOVE 'ATRIBUTO EN CONFLICTO '        TO MSG
008100          WHEN '41' MOVE 'ARCHIVO YA ABIERTO '           TO MSG
008200          WHEN '42' MOVE 'ARCHIVO NO ABIERTO '           TO MSG
008300          WHEN '43' MOVE 'NO SE HIZO LECTURA PREVIA '    TO MSG
008400          WHEN '44' MOVE 'DESBORDE DE REGISTRO '         TO MSG
008500          WHEN '46' MOVE 'ERROR DE LECTURA '             TO MSG
008600          WHEN '47' MOVE 'ENTRADA DENEGADA '             TO MSG
008700          WHEN '48' MOVE 'SALIDA DENEGADA '              TO MSG
008800          WHEN '49' MOVE 'E/S DENEGADA '                 TO MSG
008900          WHEN '51' MOVE 'REGISTRO BLOQUEADO '           TO MSG
009000          WHEN '52' MOVE 'FIN DE PAGINA '                TO MSG
009100          WHEN '57' MOVE 'ERROR DE LINAGE '              TO MSG
009200          WHEN '61' MOVE 'FALLA DE COMPARTICION DE ARCH.' TO MSG
009300          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE '        TO MSG
009400          WHEN OTHER MOVE 'CODIGO NO CATALOGADO '        TO MSG
009500     END-EVALUATE.
009600
009700     DISPLAY ' '.
009800     DISPLAY '================================================'.
009900     DISPLAY '===   CONTROL DE GASTOS PERSONALES - ABEND  ==='.
010000     DISPLAY '================================================'.
010100     DISPLAY '*                                               '.
010200     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
010300     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
010400     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
010500     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
010600     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
010700     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
010800     DISPLAY '* DESCRIPCION  : ' MSG.
010900     DISPLAY '*                                               '.
011000     DISPLAY '================================================'.
011100     DISPLAY '===   PROCESO CANCELADO - VER MENSAJE ARRIBA ==='.
011200     DISPLAY '================================================'.
011300
011400     GOBACK.
