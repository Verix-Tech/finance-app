000100*-------------------------------------------------------------*
000200*    COPY WSOLREQ                                              *
000300*    LAYOUT DEL ARCHIVO DE SOLICITUDES DIARIAS DEL CONTROL     *
000400*    DE GASTOS PERSONALES.  UN UNICO ARCHIVO DE ENTRADA TRAE   *
000500*    TODAS LAS NOVEDADES DEL DIA (ALTAS DE CLIENTE, GRANT/     *
000600*    REVOKE DE SUSCRIPCION, ALTA DE TARJETA, ALTA DE TOPE,     *
000700*    ALTA/MODI/BAJA DE MOVIMIENTO Y PEDIDOS DE EXTRACTO),      *
000800*    DISCRIMINADAS POR SOL-TIPO.  CADA PROGRAMA DE ESTE        *
000900*    SUBSISTEMA LEE EL ARCHIVO COMPLETO Y PROCESA SOLO LOS     *
001000*    TIPOS QUE LE CORRESPONDEN, IGNORANDO EL RESTO.            *
001100*-------------------------------------------------------------*
001200*    06-99   R.PALMEYRO   ALTA ORIGINAL                        *
001300*    09-99   J.OYOLA      TKT-0159  AGREGA VISTA DE CUOTAS     *  TKT0159 
001400*    01-00   M.SOSA       TKT-0176  AGREGA VISTA DE EXTRACTO   *  TKT0176 
001500*    02-00   R.PALMEYRO   TKT-0189  VISTA 'D' - AGREGA         *  TKT0189 
001600*                         CRITERIOS DE FECHA/METODO/CATEGORIA  *  TKT0189 
001700*                         PARA BAJA POR FILTRO, NO SOLO POR    *  TKT0189 
001800*                         NUMERO DE MOVIMIENTO                 *  TKT0189 
001900*    03-00   J.OYOLA      TKT-0193  VISTA 'U' - AGREGA TIPO,   *  TKT0193 
002000*                         METODO DE PAGO Y FECHA COMO CAMPOS   *  TKT0193 
002100*                         MODIFICABLES DEL MOVIMIENTO          *  TKT0193 
002200*    03-08-00 M.SOSA      TKT-0196  VISTA 'X' - AGREGA         *  TKT0196 
002300*                         SOLX-DIAS-ANTES PARA PEDIR EL        *  TKT0196 
002400*                         EXTRACTO DE LOS ULTIMOS N DIAS       *  TKT0196 
002500*-------------------------------------------------------------*
002600 01  REG-SOLICITUD.
002700     03  SOL-TIPO                    PIC X(01).
002800         88  88-SOL-ALTA-CLIENTE             VALUE 'C'.
002900         88  88-SOL-GRANT-SUSCR               VALUE 'G'.
003000         88  88-SOL-REVOKE-SUSCR              VALUE 'V'.
003100         88  88-SOL-ALTA-TARJETA              VALUE 'R'.
003200         88  88-SOL-ALTA-LIMITE               VALUE 'L'.
003300         88  88-SOL-ALTA-MOVIMIENTO           VALUE 'P'.
003400         88  88-SOL-MODI-MOVIMIENTO           VALUE 'U'.
003500         88  88-SOL-BAJA-MOVIMIENTO           VALUE 'D'.
003600         88  88-SOL-PEDIDO-EXTRACTO           VALUE 'X'.
003700         88  88-SOL-PEDIDO-CORTE-TOPE         VALUE 'K'.
003800     03  SOL-CLIENTE-ID              PIC X(36).
003900     03  FILLER                      PIC X(02).
004000     03  SOL-DATOS                   PIC X(120).
004100*-------------------------------------------------------------*
004200*    VISTA TIPO 'C' - ALTA / MODIFICACION DE CLIENTE           *
004300*-------------------------------------------------------------*
004400 01  REG-SOLICITUD-CLI REDEFINES REG-SOLICITUD.
004500     03  SOLC-TIPO                   PIC X(01).
004600     03  SOLC-CLIENTE-ID             PIC X(36).
004700     03  FILLER                      PIC X(02).
004800     03  SOLC-PLATFORM-ID            PIC X(20).
004900     03  SOLC-PLATFORM-NAME          PIC X(10).
005000     03  SOLC-NOMBRE                 PIC X(30).
005100     03  SOLC-TELEFONO               PIC X(15).
005200     03  FILLER                      PIC X(45).
005300*-------------------------------------------------------------*
005400*    VISTA TIPO 'G'/'V' - GRANT / REVOKE DE SUSCRIPCION        *
005500*-------------------------------------------------------------*
005600 01  REG-SOLICITUD-SUS REDEFINES REG-SOLICITUD.
005700     03  SOLS-TIPO                   PIC X(01).
005800     03  SOLS-CLIENTE-ID             PIC X(36).
005900     03  FILLER                      PIC X(02).
006000     03  SOLS-MESES                  PIC 9(02).
006100     03  FILLER                      PIC X(118).
006200*-------------------------------------------------------------*
006300*    VISTA TIPO 'R' - ALTA DE TARJETA                          *
006400*-------------------------------------------------------------*
006500 01  REG-SOLICITUD-TAR REDEFINES REG-SOLICITUD.
006600     03  SOLT-TIPO                   PIC X(01).
006700     03  SOLT-CLIENTE-ID             PIC X(36).
006800     03  FILLER                      PIC X(02).
006900     03  SOLT-NOMBRE                 PIC X(20).
007000     03  SOLT-FEC-CIERRE             PIC 9(02).
007100     03  FILLER                      PIC X(98).
007200*-------------------------------------------------------------*
007300*    VISTA TIPO 'L' - ALTA / MODIFICACION DE TOPE              *
007400*-------------------------------------------------------------*
007500 01  REG-SOLICITUD-LIM REDEFINES REG-SOLICITUD.
007600     03  SOLL-TIPO                   PIC X(01).
007700     03  SOLL-CLIENTE-ID             PIC X(36).
007800     03  FILLER                      PIC X(02).
007900     03  SOLL-CATEGORIA-ID           PIC X(01).
008000     03  SOLL-VALOR                  PIC S9(07)V99.
008100     03  FILLER                      PIC X(110).
008200*-------------------------------------------------------------*
008300*    VISTA TIPO 'P' - ALTA DE MOVIMIENTO                       *
008400*-------------------------------------------------------------*
008500 01  REG-SOLICITUD-MOV REDEFINES REG-SOLICITUD.
008600     03  SOLM-TIPO                   PIC X(01).
008700     03  SOLM-CLIENTE-ID             PIC X(36).
008800     03  FILLER                      PIC X(02).
008900     03  SOLM-VTIPO                  PIC X(10).
009000     03  SOLM-VALOR                  PIC S9(07)V99.
009100     03  SOLM-METODO-PAGO            PIC X(01).
009200     03  SOLM-CARD-ID                PIC 9(03).
009300     03  SOLM-DESCRIPCION            PIC X(40).
009400     03  SOLM-CATEGORIA-ID           PIC X(01).
009500     03  SOLM-CUOTA-IND              PIC X(01).
009600     03  SOLM-CUOTA-TOTAL            PIC 9(02).
009700     03  SOLM-FEC-MOVIMIENTO         PIC X(10).
009800     03  FILLER                      PIC X(43).
009900*-------------------------------------------------------------*
010000*    VISTA TIPO 'U' - MODIFICACION DE MOVIMIENTO               *
010100*-------------------------------------------------------------*
010200 01  REG-SOLICITUD-MOD REDEFINES REG-SOLICITUD.
010300     03  SOLU-TIPO                   PIC X(01).
010400     03  SOLU-CLIENTE-ID             PIC X(36).
010500     03  FILLER                      PIC X(02).
010600     03  SOLU-TRAN-ID                PIC 9(07).
010700     03  SOLU-VTIPO                  PIC X(10).
010800     03  SOLU-VALOR                  PIC S9(07)V99.
010900     03  SOLU-METODO-PAGO            PIC X(01).
011000     03  SOLU-DESCRIPCION            PIC X(40).
011100     03  SOLU-CATEGORIA-ID           PIC X(01).
011200     03  SOLU-FEC-MOVIMIENTO         PIC X(10).
011300     03  FILLER                      PIC X(42).
011400*-------------------------------------------------------------*
011500*    VISTA TIPO 'D' - BAJA DE MOVIMIENTO                       *
011600*-------------------------------------------------------------*
011700*    SOLD-TRAN-ID EN CERO INDICA "SIN FILTRO POR NUMERO" (SE     *
011800*    APLICAN LOS DEMAS CRITERIOS INFORMADOS).  UN CRITERIO EN   *
011900*    ESPACIOS/CEROS SE CONSIDERA "SIN FILTRAR POR ESE CAMPO";   *
012000*    SE BORRA TODO MOVIMIENTO QUE CUMPLA TODOS LOS INFORMADOS.  *
012100 01  REG-SOLICITUD-BAJ REDEFINES REG-SOLICITUD.
012200     03  SOLD-TIPO                   PIC X(01).
012300     03  SOLD-CLIENTE-ID             PIC X(36).
012400     03  FILLER                      PIC X(02).
012500     03  SOLD-TRAN-ID                PIC 9(07).
012600     03  SOLD-FECHA                  PIC X(10).
012700     03  SOLD-METODO-PAGO            PIC X(01).
012800     03  SOLD-CATEGORIA-ID           PIC X(01).
012900     03  FILLER                      PIC X(101).
013000*-------------------------------------------------------------*
013100*    VISTA TIPO 'X' - PEDIDO DE EXTRACTO                       *
013200*-------------------------------------------------------------*
013300*    03-08-00  M.SOSA  TKT-0196  AGREGA SOLX-DIAS-ANTES PARA   *  TKT0196 
013400*              PEDIR EL EXTRACTO DE LOS ULTIMOS N DIAS SIN     *  TKT0196 
013500*              INFORMAR FECHA DESDE/HASTA                      *  TKT0196 
013600 01  REG-SOLICITUD-EXT REDEFINES REG-SOLICITUD.
013700     03  SOLX-TIPO                   PIC X(01).
013800     03  SOLX-CLIENTE-ID             PIC X(36).
013900     03  FILLER                      PIC X(02).
014000     03  SOLX-DESDE                  PIC X(10).
014100     03  SOLX-HASTA                  PIC X(10).
014200     03  SOLX-MODO                   PIC X(01).
014300         88  88-SOLX-DETALLE                  VALUE 'D'.
014400         88  88-SOLX-AGREGADO                 VALUE 'A'.
014500     03  SOLX-PERIODO                PIC X(01).
014600         88  88-SOLX-PER-DIA                  VALUE 'D'.
014700         88  88-SOLX-PER-SEMANA               VALUE 'W'.
014800         88  88-SOLX-PER-MES                   VALUE 'M'.
014900         88  88-SOLX-PER-ANIO                  VALUE 'Y'.
015000     03  SOLX-DIAS-ANTES             PIC 9(03).
015100     03  FILLER                      PIC X(95).
015200*-------------------------------------------------------------*
015300*    VISTA TIPO 'K' - PEDIDO DE CORTE DE TOPES                 *
015400*-------------------------------------------------------------*
015500 01  REG-SOLICITUD-COR REDEFINES REG-SOLICITUD.
015600     03  SOLK-TIPO                   PIC X(01).
015700     03  SOLK-CLIENTE-ID             PIC X(36).
015800     03  FILLER                      PIC X(02).
015900     03  SOLK-CATEGORIA-ID           PIC X(01).
016000     03  FILLER                      PIC X(119).
