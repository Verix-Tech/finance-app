000100*-------------------------------------------------------------*
000200*    COPY WTARJETA                                             *
000300*    LAYOUT DEL MAESTRO DE TARJETAS DE CREDITO REGISTRADAS     *
000400*    POR CADA CLIENTE.  CLAVE TAR-CARD-ID NUMERADA EN FORMA    *
000500*    SECUENCIAL (MAXIMO + 1) POR EL PROPIO PROGRAMA DE ALTA.   *
000600*-------------------------------------------------------------*
000700*    02-99   R.PALMEYRO   ALTA ORIGINAL - MAE. TARJETAS        *
000800*    09-99   M.SOSA       TKT-0142  AGREGA FECHA DE CIERRE     *  TKT0142
000850*    05-25-00 J.OYOLA     TKT-0219  AGREGA TAR-INTERNAL-       *  TKT0219
000860*                         CARD-ID (CLAVE INTERNA UNICA DE 36   *  TKT0219
000870*                         POSIC., DISTINTA DE TAR-CARD-ID QUE  *  TKT0219
000880*                         ES SOLO EL NUMERO SECUENCIAL) - LA   *  TKT0219
000890*                         GENERA 2100-ALTA-TARJETA EN PGMTARAB.*  TKT0219
000900*-------------------------------------------------------------*
001000 01  REG-TARJETA.
001010     03  TAR-INTERNAL-CARD-ID        PIC X(36).
001100     03  TAR-CLAVE.
001200         05  TAR-CARD-ID             PIC 9(03).
001300     03  FILLER                      PIC X(01).
001400     03  TAR-CLIENTE-ID              PIC X(36).
001500     03  TAR-NOMBRE                  PIC X(20).
001600     03  TAR-FEC-CIERRE              PIC 9(02).
001700     03  FILLER                      PIC X(03)  VALUE SPACES.
