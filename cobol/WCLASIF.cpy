000100*-------------------------------------------------------------*
000200*    COPY WCLASIF                                              *
000300*    AREA DE COMUNICACION CON LA RUTINA UTLCLAS (VALIDACION,   *
000400*    CLASIFICACION POR PALABRA CLAVE Y TRADUCCION DE METODO    *
000500*    DE PAGO).  INVOCAR: CALL 'UTLCLAS' USING WCLASIF.         *
000600*-------------------------------------------------------------*
000700*    08-99   M.SOSA       ALTA ORIGINAL                        *
000800*    02-00   J.OYOLA      TKT-0171  AGREGA FUNCION 'P' -       *  TKT0171 
000900*                         TRADUCCION DE FRASE DE METODO DE     *  TKT0171 
001000*                         PAGO A CODIGO                        *  TKT0171 
001100*-------------------------------------------------------------*
001200 01  WCLASIF.
001300     05  WCLASIF-FUNCION             PIC X(01).
001400         88  88-CLAS-FUNC-VALIDA             VALUE 'V'.
001500         88  88-CLAS-FUNC-CLASIFICA          VALUE 'C'.
001600         88  88-CLAS-FUNC-TRADUCE            VALUE 'M'.
001700         88  88-CLAS-FUNC-METODO-TEXTO       VALUE 'P'.
001800     05  WCLASIF-TIPO                PIC X(10).
001900     05  WCLASIF-VALOR               PIC S9(07)V99.
002000     05  WCLASIF-DESCRIPCION         PIC X(40).
002100     05  WCLASIF-METODO-COD          PIC X(01).
002200     05  WCLASIF-METODO-DESC         PIC X(10).
002300     05  WCLASIF-METODO-FRASE        PIC X(20).
002400     05  WCLASIF-CATEGORIA-COD       PIC X(01).
002500     05  WCLASIF-CODRET              PIC X(02).
002600     05  WCLASIF-MENSAJE             PIC X(40).
002700     05  FILLER                      PIC X(10).
