000100*-------------------------------------------------------------*
000200*    COPY WREFDAT                                              *
000300*    TABLAS DE REFERENCIA FIJAS DEL SUBSISTEMA - METODOS DE    *
000400*    PAGO Y CATEGORIAS DE GASTO.  SE CARGAN EN WORKING-STORAGE *
000500*    POR VALUE Y SE RECORREN CON SEARCH (NO SON ARCHIVOS).     *
000600*-------------------------------------------------------------*
000700*    07-99   J.OYOLA      ALTA ORIGINAL                        *
000800*-------------------------------------------------------------*
000900 01  TB-METODOS-PAGO.
001000     05  FILLER  PIC X(11) VALUE '0NAOINFORMA'.
001100     05  FILLER  PIC X(11) VALUE '1PIX       '.
001200     05  FILLER  PIC X(11) VALUE '2CREDITO   '.
001300     05  FILLER  PIC X(11) VALUE '3DEBITO    '.
001400     05  FILLER  PIC X(11) VALUE '4DINHEIRO  '.
001500 01  TB-METODOS-PAGO-R REDEFINES TB-METODOS-PAGO.
001600     05  TB-MPAGO OCCURS 5 TIMES INDEXED BY IX-MPAGO.
001700         10  TB-MPAGO-COD            PIC X(01).
001800         10  TB-MPAGO-DESC           PIC X(10).
001900
002000 01  TB-CATEGORIAS.
002100     05  FILLER  PIC X(21) VALUE '0OUTROS               '.
002200     05  FILLER  PIC X(21) VALUE '1ALIMENTACAO          '.
002300     05  FILLER  PIC X(21) VALUE '2SAUDE                '.
002400     05  FILLER  PIC X(21) VALUE '3SALARIO              '.
002500     05  FILLER  PIC X(21) VALUE '4INVESTIMENTOS        '.
002600     05  FILLER  PIC X(21) VALUE '5PET                  '.
002700     05  FILLER  PIC X(21) VALUE '6CONTAS               '.
002800     05  FILLER  PIC X(21) VALUE '7EDUCACAO             '.
002900     05  FILLER  PIC X(21) VALUE '8LAZER                '.
003000 01  TB-CATEGORIAS-R REDEFINES TB-CATEGORIAS.
003100     05  TB-CATEG OCCURS 9 TIMES INDEXED BY IX-CATEG.
003200         10  TB-CATEG-COD            PIC X(01).
003300         10  TB-CATEG-DESC           PIC X(20).
