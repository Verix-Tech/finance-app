000100*-------------------------------------------------------------*
000200*    COPY WLIMITE                                              *
000300*    LAYOUT DEL MAESTRO DE TOPES DE GASTO POR CATEGORIA        *
000400*    QUE CADA CLIENTE PUEDE CONFIGURAR PARA SU PROPIO          *
000500*    CONTROL MENSUAL.                                          *
000600*-------------------------------------------------------------*
000700*    05-99   J.OYOLA      ALTA ORIGINAL - MAE. LIMITES         *
000800*-------------------------------------------------------------*
000900 01  REG-LIMITE.
001000     03  LIM-CLAVE.
001100         05  LIM-LIMIT-ID            PIC X(36).
001200     03  LIM-CLIENTE-ID              PIC X(36).
001300     03  LIM-CATEGORIA-ID            PIC X(01).
001400     03  FILLER                      PIC X(01).
001500     03  LIM-VALOR                   PIC S9(07)V99.
001600     03  LIM-FEC-ALTA                PIC X(10).
001700     03  LIM-FEC-MODIF               PIC X(10).
001800     03  FILLER                      PIC X(12)  VALUE SPACES.
