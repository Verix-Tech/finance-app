000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    PGMTARAB.
000400 AUTHOR.        L.FERNANDEZ.
000500 INSTALLATION.  EDUSAM.
000600 DATE-WRITTEN.  07-05-99.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION - USO INTERNO EDUSAM.
000900*-------------------------------------------------------------*
001000*    ALTA DE TARJETAS DE CREDITO DEL CONTROL DE GASTOS         *
001100*    PERSONALES.  NUMERA CADA TARJETA NUEVA EN FORMA           *
001200*    SECUENCIAL POR CLIENTE (MAXIMO CARD-ID DE ESE CLIENTE     *
001300*    MAS UNO) Y EXIGE QUE EL CLIENTE TENGA SUSCRIPCION         *
001400*    VIGENTE (GATE).                                            *
001500*-------------------------------------------------------------*
001600*    REGISTRO DE MODIFICACIONES                                *
001700*-------------------------------------------------------------*
001800*    07-05-99  L.FERNANDEZ  ALTA ORIGINAL                      *
001900*    11-30-99  R.PALMEYRO   TKT-0167  Y2K - FECHA SISTEMA EN   *  TKT0167 
002000*                           FORMATO YYYYMMDD                   *  TKT0167 
002100*    02-14-00  J.OYOLA      TKT-0182  AGREGA GATE DE           *  TKT0182 
002200*                           SUSCRIPCION VIGENTE                *  TKT0182 
002300*    03-06-00  L.FERNANDEZ  TKT-0197  CORRIGE NUMERACION DE    *  TKT0197
002400*                           TARJETA: ERA GLOBAL AL MAESTRO Y   *  TKT0197
002500*                           DEBE SER POR CLIENTE                * TKT0197
002550*    05-25-00  J.OYOLA      TKT-0219  AGREGA TAR-INTERNAL-     *  TKT0219
002560*                           CARD-ID (CLAVE INTERNA UNICA, NO   *  TKT0219
002570*                           EL NUMERO SECUENCIAL) ARMADA CON   *  TKT0219
002580*                           CLIENTE + CARD-ID + FECHA          *  TKT0219
002600*-------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800*-------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-HOST.
003100 OBJECT-COMPUTER.  IBM-HOST.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CLASE-NUMERICA IS '0' THRU '9'.
003500
003600 INPUT-OUTPUT SECTION.
003700*-------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT SOLICITUD    ASSIGN TO SOLICTUD
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-SOLICITUD.
004200
004300     SELECT CLIENTES     ASSIGN TO CLIENTES
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-CLIENTES.
004600
004700     SELECT TARJETA-ANT  ASSIGN TO TARJANT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-TARJ-ANT.
005000
005100     SELECT TARJETA-NVO  ASSIGN TO TARJNVO
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-TARJ-NVO.
005400
005500 DATA DIVISION.
005600*-------------------------------------------------------------*
005700 FILE SECTION.
005800*-------------------------------------------------------------*
005900 FD  SOLICITUD
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  REG-SOLICITUD-FD                PIC X(159).
006300
006400 FD  CLIENTES
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY WCLIENTE REPLACING REG-CLIENTE BY REG-CLIENTE-FD.
006800
006900 FD  TARJETA-ANT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200     COPY WTARJETA REPLACING REG-TARJETA BY REG-TARJETA-ANT-FD.
007300
007400 FD  TARJETA-NVO
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700     COPY WTARJETA REPLACING REG-TARJETA BY REG-TARJETA-NVO-FD.
007800
007900*-------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*-------------------------------------------------------------*
008200 77  WS-PROGRAMA                     PIC X(08) VALUE 'PGMTARAB'.
008300 77  FS-SOLICITUD                    PIC X(02) VALUE SPACES.
008400     88  88-FS-SOLICITUD-OK                     VALUE '00'.
008500     88  88-FS-SOLICITUD-EOF                    VALUE '10'.
008600 77  FS-CLIENTES                     PIC X(02) VALUE SPACES.
008700     88  88-FS-CLIENTES-OK                      VALUE '00'.
008800     88  88-FS-CLIENTES-EOF                     VALUE '10'.
008900 77  FS-TARJ-ANT                     PIC X(02) VALUE SPACES.
009000     88  88-FS-TARJANT-OK                       VALUE '00'.
009100     88  88-FS-TARJANT-EOF                      VALUE '10'.
009200 77  FS-TARJ-NVO                     PIC X(02) VALUE SPACES.
009300     88  88-FS-TARJNVO-OK                       VALUE '00'.
009400
009500 77  WS-CN-1                         PIC 9(04) COMP VALUE 1.
009600 77  WS-MAX-CLIENTES                 PIC 9(04) COMP VALUE 2000.
009700 77  WS-TOTAL-CLIENTES               PIC 9(04) COMP VALUE 0.
009800 77  WS-MAX-TARJETAS                 PIC 9(04) COMP VALUE 999.
009900 77  WS-TOTAL-TARJETAS               PIC 9(04) COMP VALUE 0.
010000 77  WS-MAX-CARD-CLI                 PIC 9(03) COMP VALUE 0.
010100 77  WS-CARD-ID-NUEVO                PIC 9(03) VALUE 0.
010200 77  WS-ENCONTRE                     PIC X(01) VALUE 'N'.
010300     88  88-ENCONTRE-SI                          VALUE 'S'.
010400     88  88-ENCONTRE-NO                          VALUE 'N'.
010500 77  WS-IX-CLI-ENCONTRADO            PIC 9(04) COMP VALUE 0.
010600
010700 77  WS-CTR-ALTAS                    PIC 9(05) COMP VALUE 0.
010800 77  WS-CTR-RECHAZOS                 PIC 9(05) COMP VALUE 0.
010900 77  WS-CTR-LEIDAS                   PIC 9(05) COMP VALUE 0.
011000
011100 01  WS-FECHA-SISTEMA                PIC 9(08) VALUE 0.
011200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
011300     05  WS-FSIS-AAAA                PIC 9(04).
011400     05  WS-FSIS-MM                  PIC 9(02).
011500     05  WS-FSIS-DD                  PIC 9(02).
011600 01  WS-FECHA-PROCESO                PIC X(10) VALUE SPACES.
011700
011800*-------------------------------------------------------------*
011900*    TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SOLO LECTURA -  *
012000*    USADA PARA EL GATE DE SUSCRIPCION VIGENTE).               *
012100*-------------------------------------------------------------*
012200 01  WS-TB-CLIENTES.
012300     05  WS-CLIENTE OCCURS 2000 TIMES INDEXED BY IX-CLI.
012400         10  CLI-CLIENTE-ID          PIC X(36).
012500         10  CLI-PLATFORM-ID         PIC X(20).
012600         10  CLI-PLATFORM-NAME       PIC X(10).
012700         10  FILLER                  PIC X(02).
012800         10  CLI-NOMBRE              PIC X(30).
012900         10  CLI-TELEFONO            PIC X(15).
013000         10  FILLER                  PIC X(02).
013100         10  CLI-FEC-ALTA-X          PIC X(10).
013200         10  CLI-FEC-MODIF-X         PIC X(10).
013300         10  CLI-SUSCR-IND           PIC X(01).
013400             88  88-SUSCR-VIGENTE            VALUE 'Y'.
013500             88  88-SUSCR-NO-VIGENTE          VALUE 'N'.
013600         10  CLI-SUSCR-DESDE         PIC X(10).
013700         10  CLI-SUSCR-HASTA         PIC X(10).
013800         10  FILLER                  PIC X(24).
013900         10  FILLER                  PIC X(10).
014000
014100*-------------------------------------------------------------*
014200*    TABLA EN MEMORIA DEL MAESTRO DE TARJETAS.                 *
014300*-------------------------------------------------------------*
014400 01  WS-TB-TARJETAS.
014500     05  WS-TARJETA OCCURS 999 TIMES INDEXED BY IX-TAR.
014510         10  TAR-INTERNAL-CARD-ID    PIC X(36).
014600         10  TAR-CARD-ID             PIC 9(03).
014700         10  FILLER                  PIC X(01).
014800         10  TAR-CLIENTE-ID          PIC X(36).
014900         10  TAR-NOMBRE              PIC X(20).
015000         10  TAR-FEC-CIERRE          PIC 9(02).
015100         10  FILLER                  PIC X(03).
015200
015300 COPY WSOLREQ.
015400 COPY WCANCELA.
015500
015600 01  WS-SW-EOF-SOLIC                 PIC X(01) VALUE 'N'.
015700     88  88-EOF-SOLIC                          VALUE 'S'.
015800
015900*-------------------------------------------------------------*
016000 PROCEDURE DIVISION.
016100*-------------------------------------------------------------*
016200 0000-CUERPO-PRINCIPAL.
016300*----------------------
016400     PERFORM 1000-INICIO  THRU 1000-INICIO-EXIT.
016500     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
016600         UNTIL 88-EOF-SOLIC.
016700     PERFORM 3000-FINALIZO THRU 3000-FINALIZO-EXIT.
016800     STOP RUN.
016900
017000*-------------------------------------------------------------*
017100 1000-INICIO.
017200*-------------------------------------------------------------*
017300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
017400     MOVE WS-FSIS-AAAA TO WS-FECHA-PROCESO (1:4).
017500     MOVE '-'          TO WS-FECHA-PROCESO (5:1).
017600     MOVE WS-FSIS-MM   TO WS-FECHA-PROCESO (6:2).
017700     MOVE '-'          TO WS-FECHA-PROCESO (8:1).
017800     MOVE WS-FSIS-DD   TO WS-FECHA-PROCESO (9:2).
017900
018000     OPEN INPUT CLIENTES.
018100     PERFORM 1100-CARGO-CLIENTES THRU 1100-CARGO-CLIENTES-EXIT
018200         UNTIL 88-FS-CLIENTES-EOF.
018300     CLOSE CLIENTES.
018400
018500     OPEN INPUT TARJETA-ANT.
018600     IF NOT 88-FS-TARJANT-OK AND NOT 88-FS-TARJANT-EOF
018700        MOVE 'PGMTARAB'   TO WCANCELA-PROGRAMA
018800        MOVE '1000-INICIO' TO WCANCELA-PARRAFO
018900        MOVE 'TARJANT'    TO WCANCELA-RECURSO
019000        MOVE 'OPEN'       TO WCANCELA-OPERACION
019100        MOVE FS-TARJ-ANT  TO WCANCELA-CODRET
019200        PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
019300     END-IF.
019400     PERFORM 1200-CARGO-TARJETAS THRU 1200-CARGO-TARJETAS-EXIT
019500         UNTIL 88-FS-TARJANT-EOF.
019600     CLOSE TARJETA-ANT.
019700
019800     OPEN OUTPUT TARJETA-NVO.
019900     OPEN INPUT SOLICITUD.
020000     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
020100
020200 1000-INICIO-EXIT.
020300     EXIT.
020400
020500 1100-CARGO-CLIENTES.
020600     ADD WS-CN-1 TO WS-TOTAL-CLIENTES.
020700     SET IX-CLI TO WS-TOTAL-CLIENTES.
020800     READ CLIENTES INTO WS-CLIENTE (IX-CLI).
020900     IF NOT 88-FS-CLIENTES-OK
021000        SUBTRACT WS-CN-1 FROM WS-TOTAL-CLIENTES
021100     END-IF.
021200 1100-CARGO-CLIENTES-EXIT.
021300     EXIT.
021400
021500 1200-CARGO-TARJETAS.
021600     ADD WS-CN-1 TO WS-TOTAL-TARJETAS.
021700     SET IX-TAR TO WS-TOTAL-TARJETAS.
021800     READ TARJETA-ANT INTO WS-TARJETA (IX-TAR).
021900     IF NOT 88-FS-TARJANT-OK
022000        SUBTRACT WS-CN-1 FROM WS-TOTAL-TARJETAS
022100     END-IF.
022200 1200-CARGO-TARJETAS-EXIT.
022300     EXIT.
022400
022500 1300-LEO-SOLICITUD.
022600     READ SOLICITUD INTO REG-SOLICITUD.
022700     EVALUATE TRUE
022800         WHEN 88-FS-SOLICITUD-OK
022900              ADD WS-CN-1 TO WS-CTR-LEIDAS
023000         WHEN 88-FS-SOLICITUD-EOF
023100              SET 88-EOF-SOLIC TO TRUE
023200         WHEN OTHER
023300              MOVE 'PGMTARAB'          TO WCANCELA-PROGRAMA
023400              MOVE '1300-LEO-SOLICITUD' TO WCANCELA-PARRAFO
023500              MOVE 'SOLICTUD'          TO WCANCELA-RECURSO
023600              MOVE 'READ'              TO WCANCELA-OPERACION
023700              MOVE FS-SOLICITUD        TO WCANCELA-CODRET
023800              PERFORM 9999-CANCELO THRU 9999-CANCELO-EXIT
023900     END-EVALUATE.
024000 1300-LEO-SOLICITUD-EXIT.
024100     EXIT.
024200
024300*-------------------------------------------------------------*
024400 2000-PROCESO.
024500*-------------------------------------------------------------*
024600     IF 88-SOL-ALTA-TARJETA
024700        PERFORM 2100-ALTA-TARJETA THRU 2100-ALTA-TARJETA-EXIT
024800     END-IF.
024900     PERFORM 1300-LEO-SOLICITUD THRU 1300-LEO-SOLICITUD-EXIT.
025000 2000-PROCESO-EXIT.
025100     EXIT.
025200
025300 2100-ALTA-TARJETA.
025400*-------------------------------------------------------------*
025500*    U5 - ALTA DE TARJETA.  EXIGE CLIENTE EXISTENTE CON        *
025600*    SUSCRIPCION VIGENTE (GATE); NUMERA LA TARJETA COMO EL     *
025700*    MAXIMO CARD-ID DEL MAESTRO MAS UNO.                       *
025800*-------------------------------------------------------------*
025900     PERFORM 8000-VERIFICO-VIGENCIA
026000        THRU 8000-VERIFICO-VIGENCIA-EXIT.
026100
026200     IF 88-ENCONTRE-NO
026300        ADD WS-CN-1 TO WS-CTR-RECHAZOS
026400        GO TO 2100-ALTA-TARJETA-EXIT
026500     END-IF.
026600
026700     IF WS-TOTAL-TARJETAS >= WS-MAX-TARJETAS
026800        ADD WS-CN-1 TO WS-CTR-RECHAZOS
026900        GO TO 2100-ALTA-TARJETA-EXIT
027000     END-IF.
027100
027200     PERFORM 8100-BUSCO-MAX-TARJETA
027300        THRU 8100-BUSCO-MAX-TARJETA-EXIT.
027400     ADD 1 TO WS-MAX-CARD-CLI GIVING WS-CARD-ID-NUEVO.
027500
027600     ADD WS-CN-1 TO WS-TOTAL-TARJETAS.
027700     SET IX-TAR TO WS-TOTAL-TARJETAS.
027710     STRING SOL-CLIENTE-ID (1:29) DELIMITED BY SIZE
027720            WS-CARD-ID-NUEVO      DELIMITED BY SIZE
027730            WS-FECHA-PROCESO (1:4) DELIMITED BY SIZE
027740            INTO TAR-INTERNAL-CARD-ID (IX-TAR).
027800     MOVE WS-CARD-ID-NUEVO   TO TAR-CARD-ID (IX-TAR).
027900     MOVE SOLT-CLIENTE-ID    TO TAR-CLIENTE-ID (IX-TAR).
028000     MOVE SOLT-NOMBRE        TO TAR-NOMBRE (IX-TAR).
028100     MOVE SOLT-FEC-CIERRE    TO TAR-FEC-CIERRE (IX-TAR).
028200     ADD WS-CN-1 TO WS-CTR-ALTAS.
028300
028400 2100-ALTA-TARJETA-EXIT.
028500     EXIT.
028600
028700*-------------------------------------------------------------*
028800 8000-VERIFICO-VIGENCIA.
028900*-------------------------------------------------------------*
029000*    BUSCA EL CLIENTE DE LA SOLICITUD Y VERIFICA QUE TENGA     *
029100*    SUSCRIPCION VIGENTE A LA FECHA DE PROCESO (GATE COMUN A   *
029200*    TODAS LAS ALTAS QUE DEPENDEN DEL SERVICIO PAGO).          *
029300*-------------------------------------------------------------*
029400     SET 88-ENCONTRE-NO TO TRUE.
029500     SET IX-CLI TO 1.
029600     SEARCH WS-CLIENTE
029700         VARYING IX-CLI
029800         AT END
029900             SET 88-ENCONTRE-NO TO TRUE
030000         WHEN CLI-CLIENTE-ID (IX-CLI) = SOL-CLIENTE-ID
030100             IF 88-SUSCR-VIGENTE (IX-CLI) AND
030200                CLI-SUSCR-HASTA (IX-CLI) > WS-FECHA-PROCESO
030300                SET 88-ENCONTRE-SI TO TRUE
030400             ELSE
030500                SET 88-ENCONTRE-NO TO TRUE
030600             END-IF
030700     END-SEARCH.
030800 8000-VERIFICO-VIGENCIA-EXIT.
030900     EXIT.
031000
031100*-------------------------------------------------------------*
031200 8100-BUSCO-MAX-TARJETA.
031300*-------------------------------------------------------------*
031400*    LA NUMERACION DE TARJETA ES POR CLIENTE (MAXIMO CARD-ID   *
031500*    DE ESE CLIENTE MAS UNO), NO GLOBAL AL MAESTRO - SE        *
031600*    RECORRE TODA LA TABLA CARGADA BUSCANDO EL MAYOR.          *
031700*-------------------------------------------------------------*
031800     MOVE 0 TO WS-MAX-CARD-CLI.
031900     PERFORM 8110-COMPARO-TARJETA THRU 8110-COMPARO-TARJETA-EXIT
032000         VARYING IX-TAR FROM 1 BY 1
032100         UNTIL IX-TAR > WS-TOTAL-TARJETAS.
032200 8100-BUSCO-MAX-TARJETA-EXIT.
032300     EXIT.
032400
032500 8110-COMPARO-TARJETA.
032600     IF TAR-CLIENTE-ID (IX-TAR) = SOL-CLIENTE-ID AND
032700        TAR-CARD-ID (IX-TAR) > WS-MAX-CARD-CLI
032800        MOVE TAR-CARD-ID (IX-TAR) TO WS-MAX-CARD-CLI
032900     END-IF.
033000 8110-COMPARO-TARJETA-EXIT.
033100     EXIT.
033200
033300*-------------------------------------------------------------*
033400 3000-FINALIZO.
033500*-------------------------------------------------------------*
033600     PERFORM 3100-GRABO-TARJETAS THRU 3100-GRABO-TARJETAS-EXIT
033700         VARYING IX-TAR FROM 1 BY 1
033800         UNTIL IX-TAR > WS-TOTAL-TARJETAS.
033900
034000     CLOSE SOLICITUD TARJETA-NVO.
034100
034200     DISPLAY ' '.
034300     DISPLAY '---------------- PGMTARAB - CONTROL -----------'.
034400     DISPLAY 'SOLICITUDES LEIDAS    : ' WS-CTR-LEIDAS.
034500     DISPLAY 'ALTAS DE TARJETA      : ' WS-CTR-ALTAS.
034600     DISPLAY 'SOLICITUDES RECHAZADAS: ' WS-CTR-RECHAZOS.
034700     DISPLAY 'TOTAL TARJETAS MAESTRO: ' WS-TOTAL-TARJETAS.
034800     DISPLAY '-------------------------------------------------'.
034900
035000 3000-FINALIZO-EXIT.
035100     EXIT.
035200
035300 3100-GRABO-TARJETAS.
035400     WRITE REG-TARJETA-NVO-FD FROM WS-TARJETA (IX-TAR).
035500 3100-GRABO-TARJETAS-EXIT.
035600     EXIT.
035700
035800*-------------------------------------------------------------*
035900 9999-CANCELO.
036000*-------------------------------------------------------------*
036100     CALL 'CANCELA' USING WCANCELA.
036200     STOP RUN.
036300 9999-CANCELO-EXIT.
036400     EXIT.
