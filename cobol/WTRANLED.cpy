000100*-------------------------------------------------------------*
000200*    COPY WTRANLED                                             *
000300*    LAYOUT DEL LIBRO MAYOR DE MOVIMIENTOS (INGRESOS/GASTOS)   *
000400*    DE CADA CLIENTE.  CLAVE TRN-TRAN-ID NUMERADA EN FORMA     *
000500*    SECUENCIAL (MAXIMO + 1) POR CLIENTE.                      *
000600*-------------------------------------------------------------*
000700*    03-99   R.PALMEYRO   ALTA ORIGINAL - LIBRO MAYOR          *
000800*    08-99   M.SOSA       TKT-0151  AGREGA CUOTAS              *  TKT0151 
000900*    11-99   R.PALMEYRO   TKT-0165  Y2K - FECHA AAAA-MM-DD     *  TKT0165
000910*    06-05-00 J.OYOLA      TKT-0228  TRN-CUOTA-IND SE VENIA    *  TKT0228
000920*                          CARGANDO CON 'S'/'N' (SI/NO); LOS   *  TKT0228
000930*                          DEMAS INDICADORES BOOLEANOS DE ESTE *  TKT0228
000940*                          SUBSISTEMA USAN 'Y'/'N' - SE PASA   *  TKT0228
000950*                          88-TRN-TIENE-CUOTAS Y LAS ALTAS DE  *  TKT0228
000960*                          PGMTRNAB A 'Y' PARA QUE EL VALOR    *  TKT0228
000970*                          GRABADO SEA CONSISTENTE             *  TKT0228
001000*-------------------------------------------------------------*
001100 01  REG-TRANLED.
001200     03  TRN-CLAVE-INTERNA           PIC X(41).
001300     03  TRN-CLAVE.
001400         05  TRN-TRAN-ID             PIC 9(07).
001500     03  TRN-CLIENTE-ID              PIC X(36).
001600     03  TRN-TIPO                    PIC X(10).
001700         88  88-TRN-ES-GASTO                 VALUE 'Despesa'.
001800         88  88-TRN-ES-INGRESO               VALUE 'Entrada'.
001900     03  TRN-VALOR                   PIC S9(07)V99.
002000     03  TRN-METODO-PAGO             PIC X(01).
002100     03  TRN-CARD-ID                 PIC 9(03).
002200     03  TRN-DESCRIPCION             PIC X(40).
002300     03  TRN-CATEGORIA-ID            PIC X(01).
002400     03  TRN-CUOTA-IND               PIC X(01).
002500         88  88-TRN-TIENE-CUOTAS             VALUE 'Y'.
002600         88  88-TRN-SIN-CUOTAS               VALUE 'N'.
002700     03  TRN-CUOTA-NUMERO            PIC 9(02).
002800     03  TRN-FEC-MOVIMIENTO.
002900         05  TRN-FECMOV-AAAA         PIC 9(04).
003000         05  FILLER                  PIC X(01)  VALUE '-'.
003100         05  TRN-FECMOV-MM           PIC 9(02).
003200         05  FILLER                  PIC X(01)  VALUE '-'.
003300         05  TRN-FECMOV-DD           PIC 9(02).
003400     03  TRN-FEC-MOVIMIENTO-X REDEFINES TRN-FEC-MOVIMIENTO
003500                                     PIC X(10).
003600     03  FILLER                      PIC X(03)  VALUE SPACES.
